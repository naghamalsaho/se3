000100******************************************************************
000200* USRREC.CPYBK
000300* USER ROLE RECORD - ROLE HIERARCHY LOOKUP FOR AUTHCHK.
000400* ADMIN SATISFIES ANY REQUIRED ROLE; TELLER SATISFIES A
000500* TELLER-OR-LOWER CHECK; AN UNREGISTERED USER SATISFIES NONE.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* 2005-11-02 GKM    INITIAL VERSION
001000******************************************************************
001200     05  USR-ID                      PIC X(20).
001300     05  USR-ROLE                    PIC X(01).
001400         88  USR-ROLE-ADMIN                    VALUE "A".
001500         88  USR-ROLE-MANAGER                  VALUE "M".
001600         88  USR-ROLE-TELLER                   VALUE "T".
001700         88  USR-ROLE-CUSTOMER                 VALUE "C".
001800******************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRNXPAY.
000500 AUTHOR.         PHILIP L ROURKE.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   22 JUN 1981.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : CALLED BY TRNCORE'S 700-GATEWAY-RTN WHENEVER A
001300*              TRANSACTION IS FLAGGED EXTERNAL AND OVER THE
001400*              $10,000.00 SCREENING THRESHOLD.  THIS ROUTINE
001500*              DOES NOT TALK TO THE WIRE ITSELF - IT ONLY SHAPES
001600*              THE AMOUNT THE WAY EACH GATEWAY EXPECTS IT AND
001700*              RETURNS PASS/FAIL.  TWO GATEWAYS ARE SUPPORTED:
001800*
001900*              METHOD "P" - PAYPAL - AMOUNT IS CONVERTED TO
002000*                           WHOLE CENTS BEFORE SUBMISSION
002100*              METHOD "S" - SWIFT  - AMOUNT IS PASSED AS-IS,
002200*                           WIRE CURRENCY IS FIXED AT "USD"
002300*
002400*              THIS PROGRAM DOES NOT OPEN A LINE TO EITHER WIRE -
002500*              THERE IS NO ANSWER TO WAIT ON.  LK-C-PASSED-SW IS
002600*              SET ON THE WAY OUT AND TRNCORE ACTS ON IT.  NO
002610*              LOCAL CHECK-DIGIT OR SCREENING ALGORITHM IS RUN
002620*              AGAINST THE EXTERNAL-ID - SEE MOD TRN34 BELOW.
002700*
002800*=================================================================
002900*
003000* HISTORY OF MODIFICATION:
003100*
003200*=================================================================
003300* MOD.#   INIT   DATE        DESCRIPTION
003400* ------  -----  ----------  ----------------------------------
003500* INIT01  PLR    1981-06-22  INITIAL VERSION - PAYPAL ONLY
003600* TRN16   PLR    1981-07-30  ADDED SWIFT METHOD AND THE
003700*                            GATEWAY-METHOD SWITCH PASSED FROM
003800*                            TRNCORE
003810* TRN19   CJM    1999-01-15  Y2K REVIEW - NO DATE FIELDS ON THE
003820*                            LINKAGE RECORD, NO CHANGE REQUIRED
003900* TRN22   GKM    2003-04-09  PAYPAL CENTS CONVERSION NOW ROUNDS
004000*                            HALF-UP INSTEAD OF TRUNCATING
004100* TRN30   TNG    2008-10-02  SWIFT PATH NO LONGER REQUIRES AN
004200*                            EXTERNAL-ID LONGER THAN 8 - SOME
004300*                            CORRESPONDENT BANKS SEND SHORT BIC
004400*                            REFERENCES
004410* TRN34   TNG    2012-02-20  AUDIT FINDING 4419 - REMOVED THE
004420*                            HOME-GROWN LUHN CHECK-DIGIT SCREEN ON
004430*                            THE EXTERNAL-ID (300/310).  THAT
004440*                            SCREEN WAS MANUFACTURING ITS OWN
004450*                            PASS/FAIL OUTCOME LOCALLY INSTEAD OF
004460*                            STUBBING THE GATEWAY DECISION - THIS
004470*                            PROGRAM DOES NOT OWN SCREENING.  BOTH
004480*                            METHODS NOW PASS UNCONDITIONALLY AS A
004490*                            PLAIN STUB; A DIAGNOSTIC TRACE AREA
004495*                            WAS ADDED FOR THE UNKNOWN-METHOD CASE
004500*=================================================================
004600         EJECT
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*****************************************************************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005400*****************************************************************
005500 DATA DIVISION.
005600*****************************************************************
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900 01  FILLER                      PIC X(24) VALUE
006000     "** PROGRAM TRNXPAY **".
006100
006200 01  WS-C-WORK-AREA.
006300     05  WS-C-CURRENCY-CODE          PIC X(03) VALUE "USD".
006310     05  FILLER                PIC X(01) VALUE SPACE.
007100
007200 01  WS-N-AMOUNT-WHOLE-CENTS         PIC 9(11) COMP-3.
007300 01  WS-N-AMOUNT-WHOLE-ALT REDEFINES WS-N-AMOUNT-WHOLE-CENTS.
007400     05  FILLER                      PIC 9(05).
007500     05  WS-N-AMOUNT-CENTS-LOW-ORDER PIC 9(06).
007600
007810*TRX08  TNG 2011-03-22 - METHOD-CODE NUMERIC ALIAS ADDED FOR THE
007820*                       GATEWAY-ROUTING DUMP IN 200-SWIFT-SUBMIT
007830 01  WS-C-METHOD-CODE-AREA.
007840     05  WS-C-METHOD-CODE            PIC X(01).
007845     05  FILLER                PIC X(01) VALUE SPACE.
007850 01  WS-C-METHOD-CODE-ALT REDEFINES WS-C-METHOD-CODE-AREA.
007860     05  WS-C-METHOD-CODE-NUM        PIC 9(01).
007870*TRN34  TNG 2012-02-20 - TRACE AREA REPLACES THE OLD LUHN WORK
007880*                       FIELDS - USED ONLY TO ECHO PART OF THE
007890*                       EXTERNAL-ID WHEN THE METHOD CODE IS BAD
007895 01  WS-C-EXTERNAL-ID-TRACE-AREA.
007896     05  WS-C-EXTERNAL-ID-TRACE      PIC X(34).
007897 01  WS-C-EXTERNAL-ID-TRACE-ALT REDEFINES
007898                          WS-C-EXTERNAL-ID-TRACE-AREA.
007899     05  WS-C-EXTERNAL-ID-PREFIX     PIC X(08).
007900     05  WS-C-EXTERNAL-ID-SUFFIX     PIC X(26).
008000*****************************************************************
008100 LINKAGE SECTION.
008200*****************************************************************
008300 01  LK-C-GATEWAY-METHOD             PIC X(01).
008400     88  LK-C-METHOD-PAYPAL                    VALUE "P".
008500     88  LK-C-METHOD-SWIFT                     VALUE "S".
008600 01  LK-C-EXTERNAL-ID                PIC X(34).
008700 01  LK-N-AMOUNT                     PIC S9(9)V99 COMP-3.
008800 01  LK-C-PASSED-SW                  PIC X(01).
008900     88  LK-C-PASSED                           VALUE "Y".
009000         EJECT
009100*****************************************************************
009200 PROCEDURE DIVISION USING LK-C-GATEWAY-METHOD
009300                          LK-C-EXTERNAL-ID
009400                          LK-N-AMOUNT
009500                          LK-C-PASSED-SW.
009600*****************************************************************
009700 MAIN-MODULE.
009800     MOVE "N"                      TO LK-C-PASSED-SW.
009900     PERFORM A000-SCREEN-REQUEST
010000        THRU A099-SCREEN-REQUEST-EX.
010100     EXIT PROGRAM.
010200
010300*-----------------------------------------------------------------*
010400 A000-SCREEN-REQUEST.
010500*-----------------------------------------------------------------*
010600     MOVE LK-C-GATEWAY-METHOD      TO WS-C-METHOD-CODE.
010610     MOVE LK-C-EXTERNAL-ID         TO WS-C-EXTERNAL-ID-TRACE-AREA.
011000
011100     EVALUATE TRUE
011200         WHEN LK-C-METHOD-PAYPAL
011300             PERFORM 100-PAYPAL-SUBMIT-RTN
011400                THRU 100-PAYPAL-SUBMIT-EX
011500         WHEN LK-C-METHOD-SWIFT
011600             PERFORM 200-SWIFT-SUBMIT-RTN
011700                THRU 200-SWIFT-SUBMIT-EX
011800         WHEN OTHER
011810             DISPLAY "TRNXPAY - UNKNOWN GATEWAY METHOD CODE "
011820                     WS-C-METHOD-CODE-NUM
011830                     " - EXTERNAL ID PREFIX "
011840                     WS-C-EXTERNAL-ID-PREFIX
011900             MOVE "N"              TO LK-C-PASSED-SW
012000     END-EVALUATE.
012100*=================================================================*
012200 A099-SCREEN-REQUEST-EX.
012300*=================================================================*
012400     EXIT.
012500*-----------------------------------------------------------------*
012600*         100-PAYPAL-SUBMIT-RTN - CONVERT TO WHOLE CENTS
012700*-----------------------------------------------------------------*
012800 100-PAYPAL-SUBMIT-RTN.
012900     COMPUTE WS-N-AMOUNT-WHOLE-CENTS ROUNDED =
013000         LK-N-AMOUNT * 100.
013100     MOVE "Y"                      TO LK-C-PASSED-SW.
013200*=================================================================*
013300 100-PAYPAL-SUBMIT-EX.
013400*=================================================================*
013500     EXIT.
013600*-----------------------------------------------------------------*
013700*    200-SWIFT-SUBMIT-RTN - PASSED AS-IS, FIXED USD CURRENCY
013800*-----------------------------------------------------------------*
013900 200-SWIFT-SUBMIT-RTN.
014000     MOVE "USD"                    TO WS-C-CURRENCY-CODE.
014100     MOVE "Y"                      TO LK-C-PASSED-SW.
014200*=================================================================*
014300 200-SWIFT-SUBMIT-EX.
014400*=================================================================*
014500     EXIT.
018700
018800*****************************************************************
018900************** END OF PROGRAM SOURCE -  TRNXPAY ******************
019000*****************************************************************

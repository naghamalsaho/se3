000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     ACCTLKP.
000500 AUTHOR.         RONALD H PRICE.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP ONE
001200*               ACCOUNT-RECORD ON ACCOUNTS-FILE BY ACCT-ID.
001300*               ACCOUNTS-FILE HAS NO KSDS/INDEXED SUPPORT ON
001400*               THIS DIALECT SO THE WHOLE FILE IS OPENED AND
001500*               READ SEQUENTIALLY UNTIL THE KEY IS MATCHED OR
001600*               PASSED (FILE IS MAINTAINED IN ACCT-ID ORDER).
001700*
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* MOD.#   INIT   DATE        DESCRIPTION                        *
002200* ------  -----  ----------  ---------------------------------- *
002300* INIT01  RHP    1989-07-10  INITIAL VERSION                    *
002400* ACC02   RHP    1990-09-12  RETURN OVERDRAFT LIMIT/RATE FIELDS *
002500* ACC03   DWK    1992-05-06  ADDED LOAN/INVESTMENT FIELDS       *
002600* ACC17   CJM    1999-01-11  Y2K REVIEW - NO DATE FIELDS ON     *
002700*                            ACCT-RECORD, NO CHANGE REQUIRED    *
002800* ACC24   PLR    2001-06-25  RETURN "NOT FOUND" INSTEAD OF      *
002900*                            ABENDING WHEN KEY IS PASSED -      *
003000*                            CALLERS NOW TEST WK-C-ACCTLKP-FOUND*
003100*****************************************************************
003200         EJECT
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*****************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACCOUNTS-FILE ASSIGN TO ACCTFILE
004300            ORGANIZATION   IS SEQUENTIAL
004400            ACCESS MODE    IS SEQUENTIAL
004500            FILE STATUS    IS WK-C-FILE-STATUS.
004600*****************************************************************
004700 DATA DIVISION.
004800*****************************************************************
004900 FILE SECTION.
005000*****************************************************************
005100 FD  ACCOUNTS-FILE
005200     LABEL RECORDS ARE OMITTED
005300     RECORD CONTAINS 75 CHARACTERS.
005400 01  FD-ACCT-RECORD.
005500     COPY ACCTREC.
005600
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM ACCTLKP **".
006100
006200*------------------- PROGRAM WORKING STORAGE -------------------*
006300     COPY BNKCMWS.
006500
006600 01  WK-C-WORK-AREA.
006700     05  WK-C-SCAN-DONE-SW           PIC X(01) VALUE "N".
006800         88  WK-C-SCAN-DONE                    VALUE "Y".
006900     05  WK-N-RECORDS-READ           PIC 9(07) COMP-3 VALUE ZERO.
006910*ACC31  PLR 2011-03-22 - KEY-TRACE AND FOUND-TYPE SPLITS ADDED
006920*                       FOR THE ABEND DISPLAY LINE BELOW
006925     05  FILLER                PIC X(01) VALUE SPACE.
006930 01  WS-C-KEY-TRACE-AREA.
006940     05  WS-C-KEY-TRACE              PIC X(08).
006945     05  FILLER                PIC X(01) VALUE SPACE.
006950 01  WS-C-KEY-TRACE-ALT REDEFINES WS-C-KEY-TRACE-AREA.
006960     05  WS-C-KEY-TRACE-PREFIX       PIC X(01).
006970     05  WS-C-KEY-TRACE-SUFFIX       PIC X(07).
006980 01  WS-C-FOUND-TYPE-AREA.
006990     05  WS-C-FOUND-TYPE             PIC X(01).
006995     05  FILLER                PIC X(01) VALUE SPACE.
007000 01  WS-C-FOUND-TYPE-ALT REDEFINES WS-C-FOUND-TYPE-AREA.
007010     05  WS-C-FOUND-TYPE-NUM         PIC 9(01).
007020 01  WS-C-SCAN-COUNT-AREA.
007030     05  WS-N-SCAN-COUNT             PIC S9(07) COMP-3
007040                                     VALUE ZERO.
007045     05  FILLER                PIC X(01) VALUE SPACE.
007050 01  WS-C-SCAN-COUNT-ALT REDEFINES WS-C-SCAN-COUNT-AREA.
007060     05  WS-C-SCAN-COUNT-BYTES       PIC X(04).
007100*****************************************************************
007200 LINKAGE SECTION.
007300*****************************************************************
007400 01  WK-C-ACCTLKP-KEY                PIC X(08).
007500 01  WK-C-ACCTLKP-FOUND              PIC X(01).
007600     88  WK-C-ACCTLKP-IS-FOUND                 VALUE "Y".
007700 01  ACCT-RECORD.
007800     COPY ACCTREC.
007900         EJECT
008000*****************************************************************
008100 PROCEDURE DIVISION USING WK-C-ACCTLKP-KEY
008200                          WK-C-ACCTLKP-FOUND
008300                          ACCT-RECORD.
008400*****************************************************************
008500 MAIN-MODULE.
008600     PERFORM A000-PROCESS-CALLED-ROUTINE
008700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008800     PERFORM Z000-END-PROGRAM-ROUTINE
008900        THRU Z999-END-PROGRAM-ROUTINE-EX.
009000     EXIT PROGRAM.
009100
009200*-----------------------------------------------------------------*
009300 A000-PROCESS-CALLED-ROUTINE.
009400*-----------------------------------------------------------------*
009500     MOVE "N"               TO WK-C-ACCTLKP-FOUND.
009600     MOVE "N"               TO WK-C-SCAN-DONE-SW.
009610     MOVE WK-C-ACCTLKP-KEY  TO WS-C-KEY-TRACE.
009620     MOVE ZERO              TO WS-N-SCAN-COUNT.
009700     INITIALIZE ACCT-RECORD.
009800     OPEN INPUT ACCOUNTS-FILE.
009900     IF NOT WK-C-SUCCESSFUL
010000         DISPLAY "ACCTLKP - OPEN FILE ERROR - ACCOUNTS-FILE"
010100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010200         GO TO Y900-ABNORMAL-TERMINATION
010300     END-IF.
010400
010500     PERFORM A050-SCAN-FOR-KEY
010600        UNTIL WK-C-SCAN-DONE.
010610     IF NOT WK-C-ACCTLKP-IS-FOUND
010620         DISPLAY "ACCTLKP - KEY NOT FOUND, PREFIX "
010630                 WS-C-KEY-TRACE-PREFIX " - RECORDS SCANNED "
010640                 WS-N-SCAN-COUNT
010650     END-IF.
010700
010800     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010900
011000*-----------------------------------------------------------------*
011100 A050-SCAN-FOR-KEY.
011200*-----------------------------------------------------------------*
011300     READ ACCOUNTS-FILE INTO ACCT-RECORD.
011400     IF WK-C-END-OF-FILE
011500         SET WK-C-SCAN-DONE       TO TRUE
011600     ELSE
011700         IF NOT WK-C-SUCCESSFUL
011800             DISPLAY "ACCTLKP - READ ERROR - ACCOUNTS-FILE"
011900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000             GO TO Y900-ABNORMAL-TERMINATION
012100         END-IF
012200         ADD 1 TO WK-N-RECORDS-READ
012210         ADD 1 TO WS-N-SCAN-COUNT
012300         IF ACCT-ID OF ACCT-RECORD = WK-C-ACCTLKP-KEY
012400             MOVE "Y"            TO WK-C-ACCTLKP-FOUND
012410             MOVE ACCT-TYPE OF ACCT-RECORD TO WS-C-FOUND-TYPE
012500             SET WK-C-SCAN-DONE  TO TRUE
012600         ELSE
012700             IF ACCT-ID OF ACCT-RECORD > WK-C-ACCTLKP-KEY
012800                 SET WK-C-SCAN-DONE  TO TRUE
012900                 INITIALIZE ACCT-RECORD
013000             END-IF
013100         END-IF
013200     END-IF.
013300
013400*=================================================================*
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600*=================================================================*
013700     EXIT.
013800*-----------------------------------------------------------------*
013900*                   PROGRAM SUBROUTINE                            *
014000*-----------------------------------------------------------------*
014100 Y900-ABNORMAL-TERMINATION.
014200     PERFORM Z000-END-PROGRAM-ROUTINE
014300        THRU Z999-END-PROGRAM-ROUTINE-EX.
014400     EXIT PROGRAM.
014500
014600 Z000-END-PROGRAM-ROUTINE.
014700     CLOSE ACCOUNTS-FILE.
014800     IF NOT WK-C-SUCCESSFUL
014900         DISPLAY "ACCTLKP - CLOSE FILE ERROR - ACCOUNTS-FILE"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100     END-IF.
015200
015300 Z999-END-PROGRAM-ROUTINE-EX.
015400     EXIT.
015500
015600*****************************************************************
015700************** END OF PROGRAM SOURCE -  ACCTLKP ******************
015800*****************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     RECOMND.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : FOR EACH ACCOUNT ID ON ACCT-RECO-REQUEST, SUMS
001300*              EVERY EXECUTED OUTGOING AUDIT-OUT ENTRY FOR THAT
001400*              ACCOUNT (AUD-FROM-ACCT-ID MATCH) AND COMPARES THE
001500*              RESULT AND THE ACCOUNT'S CURRENT ACCT-BALANCE
001600*              AGAINST THE TWO FIXED RECOMMENDATION THRESHOLDS.
001700*              AUDIT-OUT CARRIES NO KEY SO IT IS RE-SCANNED IN
001800*              FULL FOR EVERY REQUEST.
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*
002400*=================================================================
002500* MOD.#   INIT   DATE        DESCRIPTION
002600* ------  -----  ----------  ----------------------------------
002700* INIT01  DWL    1994-05-11  INITIAL VERSION - HIGH-SPEND CHECK
002800*                            ONLY
002900* REC05   DWL    1994-08-22  ADDED HIGH-BALANCE / INVESTMENT
003000*                            SUGGESTION CHECK
003100* REC09   CJM    1999-01-17  Y2K REVIEW - NO DATE FIELDS ON THE
003200*                            REQUEST CARD, NO CHANGE REQUIRED
003300* REC14   TNG    2011-03-22  ONLY EXECUTED / EXTERNAL_EXECUTED
003400*                            ENTRIES NOW COUNT AS "SPEND" - A
003500*                            REJECTED OR FAILED TRANSFER IS NOT
003600*                            MONEY THAT ACTUALLY LEFT THE ACCOUNT
003700*=================================================================
003800         EJECT
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCT-RECO-REQUEST ASSIGN TO RECOMNDIN
004900            ORGANIZATION   IS SEQUENTIAL
005000            ACCESS MODE    IS SEQUENTIAL
005100            FILE STATUS    IS WK-C-FILE-STATUS.
005200
005300     SELECT AUDIT-OUT ASSIGN TO AUDITOUT
005400            ORGANIZATION   IS SEQUENTIAL
005500            ACCESS MODE    IS SEQUENTIAL
005600            FILE STATUS    IS WK-C-AUD-FILE-STATUS.
005700*****************************************************************
005800 DATA DIVISION.
005900*****************************************************************
006000 FILE SECTION.
006100*****************************************************************
006200 FD  ACCT-RECO-REQUEST
006300     LABEL RECORDS ARE OMITTED
006400     RECORD CONTAINS 20 CHARACTERS.
006500 01  WS-C-RECO-REQUEST.
006600     05  RRR-ACCT-ID                 PIC X(08).
006700     05  FILLER                      PIC X(12).
006800
006900 FD  AUDIT-OUT
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 132 CHARACTERS.
007200 01  FD-AUD-RECORD.
007300     COPY AUDREC.
007400
007500 WORKING-STORAGE SECTION.
007600*****************************************************************
007700 01  FILLER                      PIC X(24) VALUE
007800     "** PROGRAM RECOMND **".
007900
008000     COPY BNKCMWS.
008100
008200 01  WK-C-AUD-FILE-STATUS            PIC X(02) VALUE "00".
008300
008400*------------------- ACCTLKP CALL LINKAGE WORK AREA --------------*
008500 01  WK-C-ACCTLKP-KEY                PIC X(08).
008600 01  WK-C-ACCTLKP-FOUND              PIC X(01).
008700     88  WK-C-ACCTLKP-IS-FOUND                VALUE "Y".
008800 01  WS-C-LOOKUP-ACCOUNT.
008900     COPY ACCTREC.
009000
009100*------------------- SWITCHES / COUNTERS -------------------------*
009200 01  WK-C-WORK-AREA.
009300     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
009400         88  WK-C-EOF                          VALUE "Y".
009500     05  WK-C-AUD-SCAN-DONE-SW      PIC X(01) VALUE "N".
009600         88  WK-C-AUD-SCAN-DONE                VALUE "Y".
009700     05  WK-C-RECO-EMITTED-SW       PIC X(01) VALUE "N".
009800         88  WK-C-RECO-EMITTED                 VALUE "Y".
009850     05  FILLER                PIC X(01) VALUE SPACE.
009900
010000 77  WS-N-REQUESTS-READ              PIC 9(07) COMP VALUE ZERO.
010100 77  WS-N-ACCOUNTS-NOT-FOUND         PIC 9(07) COMP VALUE ZERO.
010200 77  WS-N-RECOMMENDATIONS-EMITTED    PIC 9(07) COMP VALUE ZERO.
010300
010400*------------------- SPEND-SUM WORK AREA -------------------------*
010500 01  WS-C-SPEND-TOTAL-AREA.
010600     05  WS-N-SPEND-TOTAL           PIC S9(9)V99 COMP-3
010700                                    VALUE ZERO.
010750     05  FILLER                PIC X(01) VALUE SPACE.
010800 01  WS-C-SPEND-TOTAL-ALT REDEFINES WS-C-SPEND-TOTAL-AREA.
010900     05  WS-C-SPEND-TOTAL-SIGN      PIC X(01).
011000     05  FILLER                     PIC X(05).
011100
011200*------------------- TARGET-ID TRACE SPLIT -----------------------*
011300 01  WS-C-TARGET-ID-AREA.
011400     05  WS-C-TARGET-ID             PIC X(08).
011450     05  FILLER                PIC X(01) VALUE SPACE.
011500 01  WS-C-TARGET-ID-ALT REDEFINES WS-C-TARGET-ID-AREA.
011600     05  WS-C-TARGET-ID-PREFIX      PIC X(01).
011700     05  WS-C-TARGET-ID-SUFFIX      PIC X(07).
011800
011900*------------------- BALANCE-CHECK WORK AREA ---------------------*
012000 01  WS-C-BALANCE-CHECK-AREA.
012100     05  WS-N-BALANCE-CHECK         PIC S9(9)V99 COMP-3
012200                                    VALUE ZERO.
012250     05  FILLER                PIC X(01) VALUE SPACE.
012300 01  WS-C-BALANCE-CHECK-ALT REDEFINES WS-C-BALANCE-CHECK-AREA.
012400     05  WS-C-BALANCE-CHECK-SIGN    PIC X(01).
012500     05  FILLER                     PIC X(05).
012600
012700*****************************************************************
012800 PROCEDURE DIVISION.
012900*****************************************************************
013000 MAIN-MODULE.
013100     PERFORM A000-OPEN-FILES-RTN
013200        THRU A099-OPEN-FILES-EX.
013300     PERFORM B000-PROCESS-REQUEST-RTN
013400        UNTIL WK-C-EOF.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z999-END-PROGRAM-ROUTINE-EX.
013700     DISPLAY "RECOMND - REQUESTS READ          " WS-N-REQUESTS-READ.
013800     DISPLAY "RECOMND - ACCOUNTS NOT FOUND      "
013900             WS-N-ACCOUNTS-NOT-FOUND.
014000     DISPLAY "RECOMND - RECOMMENDATIONS EMITTED "
014100             WS-N-RECOMMENDATIONS-EMITTED.
014200     STOP RUN.
014300
014400*-----------------------------------------------------------------*
014500 A000-OPEN-FILES-RTN.
014600*-----------------------------------------------------------------*
014700     OPEN INPUT ACCT-RECO-REQUEST.
014800     IF NOT WK-C-SUCCESSFUL
014900         DISPLAY "RECOMND - OPEN FILE ERROR - ACCT-RECO-REQUEST"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         GO TO Y900-ABNORMAL-TERMINATION
015200     END-IF.
015300
015400     PERFORM B100-READ-REQUEST-RTN
015500        THRU B199-READ-REQUEST-EX.
015600*=================================================================*
015700 A099-OPEN-FILES-EX.
015800*=================================================================*
015900     EXIT.
016000*-----------------------------------------------------------------*
016100 B000-PROCESS-REQUEST-RTN.
016200*-----------------------------------------------------------------*
016300     MOVE RRR-ACCT-ID                TO WS-C-TARGET-ID.
016400     MOVE ZERO                       TO WS-N-SPEND-TOTAL.
016500     SET WK-C-RECO-EMITTED-SW        TO "N".
016600
016700     PERFORM C000-LOOKUP-ACCOUNT-RTN
016800        THRU C099-LOOKUP-ACCOUNT-EX.
016900
017000     IF WK-C-ACCTLKP-IS-FOUND
017100         PERFORM D000-SUM-SPEND-RTN
017200            THRU D099-SUM-SPEND-EX
017300         PERFORM E000-EMIT-RECOMMENDATIONS-RTN
017400            THRU E099-EMIT-RECOMMENDATIONS-EX
017500     ELSE
017600         ADD 1 TO WS-N-ACCOUNTS-NOT-FOUND
017700         DISPLAY "RECOMND - ACCOUNT NOT FOUND - " WS-C-TARGET-ID
017800     END-IF.
017900
018000     PERFORM B100-READ-REQUEST-RTN
018100        THRU B199-READ-REQUEST-EX.
018200*-----------------------------------------------------------------*
018300 B100-READ-REQUEST-RTN.
018400*-----------------------------------------------------------------*
018500     READ ACCT-RECO-REQUEST.
018600     IF WK-C-END-OF-FILE
018700         SET WK-C-EOF                TO TRUE
018800     ELSE
018900         IF NOT WK-C-SUCCESSFUL
019000             DISPLAY "RECOMND - READ ERROR - ACCT-RECO-REQUEST"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200             GO TO Y900-ABNORMAL-TERMINATION
019300         END-IF
019400         ADD 1 TO WS-N-REQUESTS-READ
019500     END-IF.
019600*=================================================================*
019700 B199-READ-REQUEST-EX.
019800*=================================================================*
019900     EXIT.
020000*-----------------------------------------------------------------*
020100 C000-LOOKUP-ACCOUNT-RTN.
020200*-----------------------------------------------------------------*
020300     MOVE WS-C-TARGET-ID             TO WK-C-ACCTLKP-KEY.
020400     CALL "ACCTLKP" USING WK-C-ACCTLKP-KEY
020500                          WK-C-ACCTLKP-FOUND
020600                          WS-C-LOOKUP-ACCOUNT.
020700*=================================================================*
020800 C099-LOOKUP-ACCOUNT-EX.
020900*=================================================================*
021000     EXIT.
021100*-----------------------------------------------------------------*
021200*    D000-SUM-SPEND-RTN - FULL SCAN OF AUDIT-OUT FOR ONE ACCOUNT
021300*-----------------------------------------------------------------*
021400 D000-SUM-SPEND-RTN.
021500     SET WK-C-AUD-SCAN-DONE-SW       TO "N".
021600
021700     OPEN INPUT AUDIT-OUT.
021800     IF NOT WK-C-AUD-FILE-STATUS = "00"
021900         DISPLAY "RECOMND - OPEN FILE ERROR - AUDIT-OUT"
022000         DISPLAY "FILE STATUS IS " WK-C-AUD-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300
022400     PERFORM D100-SCAN-ONE-ENTRY-RTN
022500        UNTIL WK-C-AUD-SCAN-DONE.
022600
022700     CLOSE AUDIT-OUT.
022800*=================================================================*
022900 D099-SUM-SPEND-EX.
023000*=================================================================*
023100     EXIT.
023200*-----------------------------------------------------------------*
023300 D100-SCAN-ONE-ENTRY-RTN.
023400*-----------------------------------------------------------------*
023500     READ AUDIT-OUT INTO FD-AUD-RECORD.
023600     IF WK-C-AUD-FILE-STATUS = "10"
023700         SET WK-C-AUD-SCAN-DONE      TO TRUE
023800     ELSE
023900         IF WK-C-AUD-FILE-STATUS NOT = "00"
024000             DISPLAY "RECOMND - READ ERROR - AUDIT-OUT"
024100             DISPLAY "FILE STATUS IS " WK-C-AUD-FILE-STATUS
024200             GO TO Y900-ABNORMAL-TERMINATION
024300         END-IF
024400         IF AUD-FROM-ACCT-ID OF FD-AUD-RECORD = WS-C-TARGET-ID
024500           AND (AUD-STATUS-EXECUTED OF FD-AUD-RECORD
024600             OR AUD-STATUS-EXT-EXECUTED OF FD-AUD-RECORD)
024700             ADD AUD-AMOUNT OF FD-AUD-RECORD TO WS-N-SPEND-TOTAL
024800         END-IF
024900     END-IF.
025000*-----------------------------------------------------------------*
025100*    E000-EMIT-RECOMMENDATIONS-RTN - COMPARE AGAINST THE TWO
025200*    FIXED THRESHOLDS, INDEPENDENTLY OF EACH OTHER
025300*-----------------------------------------------------------------*
025400 E000-EMIT-RECOMMENDATIONS-RTN.
025500     IF WS-N-SPEND-TOTAL > 5000.00
025600         DISPLAY "RECOMND - " WS-C-TARGET-ID
025700                 " - HIGH_SPENDING_SAVINGS_SUGGESTED"
025800         ADD 1 TO WS-N-RECOMMENDATIONS-EMITTED
025900         SET WK-C-RECO-EMITTED       TO TRUE
026000     END-IF.
026100
026200     IF ACCT-BALANCE OF WS-C-LOOKUP-ACCOUNT > 10000.00
026300         DISPLAY "RECOMND - " WS-C-TARGET-ID
026400                 " - CONSIDER_INVESTMENT_ACCOUNT"
026500         ADD 1 TO WS-N-RECOMMENDATIONS-EMITTED
026600         SET WK-C-RECO-EMITTED       TO TRUE
026700     END-IF.
026800
026900     IF NOT WK-C-RECO-EMITTED
027000         DISPLAY "RECOMND - " WS-C-TARGET-ID " - NO RECOMMENDATIONS"
027100     END-IF.
027200*=================================================================*
027300 E099-EMIT-RECOMMENDATIONS-EX.
027400*=================================================================*
027500     EXIT.
027600*-----------------------------------------------------------------*
027700 Y900-ABNORMAL-TERMINATION.
027800*-----------------------------------------------------------------*
027900     PERFORM Z000-END-PROGRAM-ROUTINE
028000        THRU Z999-END-PROGRAM-ROUTINE-EX.
028100     STOP RUN.
028200
028300 Z000-END-PROGRAM-ROUTINE.
028400     CLOSE ACCT-RECO-REQUEST.
028500
028600 Z999-END-PROGRAM-ROUTINE-EX.
028700     EXIT.
028800
028900*****************************************************************
029000************** END OF PROGRAM SOURCE -  RECOMND ******************
029100*****************************************************************

000100******************************************************************
000200* TRNLNK.CPYBK
000300* LINKAGE PARAMETER RECORD FOR THE TRNCORE COMMON MODULE.
000400* PASSED BY TRNPOST, GRPDALC, GRPWALC AND INTACRU - EVERY
000500* CALLER BUILDS WK-C-TRNLNK-INPUT, CALLS TRNCORE, AND READS
000600* THE OUTCOME BACK OUT OF WK-C-TRNLNK-OUTPUT.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* 1996-08-02 DWK    INITIAL VERSION - LIFTED THE VALIDATE/
001100*                   APPROVE/POST LOGIC OUT OF TRNPOST SO GROUP
001200*                   ALLOCATION COULD CALL IT TOO
001300* 2001-06-22 PLR    ADDED WK-C-TRNLNK-EXTERNAL-FLAG/EXTERNAL-ID
001400*                   FOR TRNXPAY GATEWAY SCREENING
001450* 2001-07-30 PLR    ADDED WK-C-TRNLNK-GATEWAY-METHOD - CALLER
001460*                   NOW TELLS TRNXPAY WHICH GATEWAY OWNS THE
001470*                   EXTERNAL-ID
002100******************************************************************
002200 01  WK-C-TRNLNK.
002300     05  WK-C-TRNLNK-INPUT.
002400         10  WK-C-TRNLNK-TX-TYPE         PIC X(01).
002410             88  WK-C-TRNLNK-TYPE-DEPOSIT      VALUE "D".
002420             88  WK-C-TRNLNK-TYPE-WITHDRAW     VALUE "W".
002430             88  WK-C-TRNLNK-TYPE-TRANSFER     VALUE "T".
002500         10  WK-C-TRNLNK-FROM-ACCT-ID    PIC X(08).
002600         10  WK-C-TRNLNK-TO-ACCT-ID      PIC X(08).
002700         10  WK-C-TRNLNK-AMOUNT          PIC S9(9)V99 COMP-3.
002800         10  WK-C-TRNLNK-EXTERNAL-FLAG   PIC X(01).
002900         10  WK-C-TRNLNK-EXTERNAL-ID     PIC X(34).
002950         10  WK-C-TRNLNK-GATEWAY-METHOD  PIC X(01).
002960*            P = PAYPAL (CENTS)     S = SWIFT (FIXED USD WIRE)
003000     05  WK-C-TRNLNK-OUTPUT.
003100         10  WK-C-TRNLNK-RESULT          PIC X(20).
003200*            EXECUTED, REJECTED, FAILED, EXTERNAL_EXECUTED,
003300*            EXTERNAL_FAILED, EXTERNAL_SCHEDULED,
003400*            REFUNDED_AFTER_FAILURE, REFUND_FAILED
003500         10  WK-C-TRNLNK-NOTE            PIC X(60).
003600******************************************************************
003650     05  FILLER                PIC X(01) VALUE SPACE.

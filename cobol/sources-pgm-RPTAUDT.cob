000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     RPTAUDT.
000500 AUTHOR.         PHYLLIS L ROSS.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   22 JUN 1981.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*-----------------------------------------------------------------*
001100*-----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                       *
001300*-----------------------------------------------------------------*
001400*|USER    |DATE      | TAG      | DESCRIPTION                   |*
001500*-----------------------------------------------------------------*
001600*|PLR     |1981-06-22| INIT01   | INITIAL VERSION - DAILY AUDIT  |*
001700*|        |          |          | LOG LISTING PLUS RUN SUMMARY   |*
001800*|DWK     |1981-07-30| AUD06    | AMOUNT NOW PRINTED SIGNED, WAS |*
001900*|        |          |          | PRINTING ABSOLUTE VALUE ONLY   |*
002000*|CJM     |1999-01-08| AUD02Y   | Y2K REVIEW - WS-DATE-YMD MOVED |*
002100*|        |          |          | TO FOUR-DIGIT WS-DATE-CCYY     |*
002200*|TNG     |2011-03-22| AUD19    | UPSI-2 NOW SET ON WHEN THE RUN |*
002300*|        |          |          | ABENDS, SAME AS OTHER DRIVERS  |*
002310*|TNG     |2012-02-22| AUD24    | AUDIT FINDING 4420 - TRANSACT- |*
002320*|        |          |          | ION COUNT WAS JUST THE AUDIT-  |*
002330*|        |          |          | ENTRY COUNT RELABELLED.  NOW   |*
002340*|        |          |          | COUNTS ONLY AUD-IS-PRIMARY     |*
002350*|        |          |          | ROWS - SEE AUD-PRIMARY-SW      |*
002400*-----------------------------------------------------------------*
010800       EJECT
010900
011000*****************************************************************
011100 ENVIRONMENT DIVISION.
011200*****************************************************************
011300 CONFIGURATION SECTION.
011400 SOURCE-COMPUTER.  IBM-AS400.
011500 OBJECT-COMPUTER.  IBM-AS400.
011600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
011700                   C01 IS TOP-OF-FORM
011800                   UPSI-0 IS UPSI-SWITCH-0
011900                     ON  STATUS IS U0-ON
012000                     OFF STATUS IS U0-OFF
012100                   UPSI-1 IS UPSI-SWITCH-1
012200                     ON  STATUS IS U1-ON
012300                     OFF STATUS IS U1-OFF
012400                   UPSI-2 IS UPSI-SWITCH-2
012500                     ON  STATUS IS U2-ON
012600                     OFF STATUS IS U2-OFF.
012700
012800 INPUT-OUTPUT SECTION.
012900 FILE-CONTROL.
013000     SELECT AUDIT-OUT ASSIGN TO AUDITOUT
013100            ORGANIZATION   IS SEQUENTIAL
013200            ACCESS MODE    IS SEQUENTIAL
013300            FILE STATUS    IS WK-C-FILE-STATUS.
013400
013500     SELECT RPTAUDT-FILE ASSIGN TO AUDRPT
013600            ORGANIZATION   IS SEQUENTIAL
013700            ACCESS MODE    IS SEQUENTIAL
013800            FILE STATUS    IS WK-C-RPT-FILE-STATUS.
013900*****************************************************************
014000 DATA DIVISION.
014100*****************************************************************
014200 FILE SECTION.
014300*****************************************************************
014400 FD  AUDIT-OUT
014500     LABEL RECORDS ARE OMITTED
014600     RECORD CONTAINS 132 CHARACTERS.
014700 01  FD-AUD-RECORD.
014800     COPY AUDREC.
014900
015000 FD  RPTAUDT-FILE
015100     LABEL RECORDS ARE OMITTED
015200     RECORD CONTAINS 132 CHARACTERS.
015300 01  FD-RPT-LINE                     PIC X(132).
015400
015500 WORKING-STORAGE SECTION.
015600*****************************************************************
015700 01  FILLER                      PIC X(24) VALUE
015800     "** PROGRAM RPTAUDT **".
015900
016000     COPY BNKCMWS.
016100
016200 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE "00".
016300
016400 01  WS-DEL-EXIST-SW                 PIC X(01) VALUE "N".
016500     88  WS-DEL-YES                           VALUE "Y".
016600     88  WS-DEL-NO                            VALUE "N".
016700
016800*------------------- END-OF-FILE / LINE CONTROL ---------------------*
016900 01  WK-C-WORK-AREA.
017000     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
017100         88  WK-C-EOF                          VALUE "Y".
017200     05  WK-N-LINES-LEFT            PIC 9(03) COMP VALUE ZERO.
017250     05  FILLER                PIC X(01) VALUE SPACE.
017300
017400 77  WK-N-RECORDS-READ               PIC 9(07) COMP VALUE ZERO.
017420*AUD24  TNG 2012-02-22 - AUDIT-ENTRY COUNT (ABOVE) COUNTS EVERY
017430*                       ROW; THIS ONE COUNTS ONLY AUD-IS-PRIMARY
017440*                       ROWS, WHICH IS THE REAL TRANSACTION COUNT
017450 77  WK-N-TRANSACTION-COUNT          PIC 9(07) COMP VALUE ZERO.
017500
017600*------------------- RUN DATE (Y2K-EXPANDED) ------------------------*
017700 01  WS-DATE-AREA.
017800     05  WS-DATE-CCYY               PIC 9(04).
017900     05  WS-DATE-MMDD               PIC 9(04).
017950     05  FILLER                PIC X(01) VALUE SPACE.
018000 01  WS-DATE-ALT REDEFINES WS-DATE-AREA.
018100     05  WS-DATE-CCYYMMDD           PIC 9(08).
018200
018300*------------------- DETAIL / TOTAL LINE LAYOUT ----------------------*
018400 01  WS-C-PRINT-LINE-AREA           PIC X(132) VALUE SPACES.
018500 01  WS-C-PRINT-LINE-DETAIL REDEFINES WS-C-PRINT-LINE-AREA.
018600     05  WS-C-PL-TIMESTAMP          PIC X(26).
018700     05  FILLER                     PIC X(02) VALUE SPACES.
018800     05  WS-C-PL-STATUS             PIC X(20).
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000     05  WS-C-PL-AMOUNT             PIC -(9)9.99.
019100     05  FILLER                     PIC X(71) VALUE SPACES.
019200 01  WS-C-PRINT-LINE-TOTAL REDEFINES WS-C-PRINT-LINE-AREA.
019300     05  WS-C-PT-LABEL              PIC X(34).
019400     05  WS-C-PT-COUNT              PIC ZZZ,ZZ9.
019500     05  FILLER                     PIC X(91) VALUE SPACES.
019600
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000 MAIN-MODULE.
020100     SET UPSI-SWITCH-2           TO OFF.
020200     ACCEPT WS-DATE-CCYYMMDD     FROM DATE YYYYMMDD.
020300
020400     PERFORM A000-OPEN-FILES-RTN
020500        THRU A099-OPEN-FILES-EX.
020600     PERFORM B000-PRINT-DETAIL-RTN
020700        UNTIL WK-C-EOF.
020800     PERFORM C000-PRINT-SUMMARY-RTN
020900        THRU C099-PRINT-SUMMARY-EX.
021000     PERFORM Z000-END-PROGRAM-ROUTINE
021100        THRU Z999-END-PROGRAM-ROUTINE-EX.
021200     STOP RUN.
021300
021400*-----------------------------------------------------------------*
021500 A000-OPEN-FILES-RTN.
021600*-----------------------------------------------------------------*
021700     OPEN INPUT AUDIT-OUT.
021800     IF NOT WK-C-SUCCESSFUL
021900         DISPLAY "RPTAUDT - OPEN FILE ERROR - AUDIT-OUT"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300
022400     OPEN OUTPUT RPTAUDT-FILE.
022500     IF WK-C-RPT-FILE-STATUS NOT = "00"
022600         DISPLAY "RPTAUDT - OPEN FILE ERROR - RPTAUDT-FILE"
022700         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
022800         GO TO Y900-ABNORMAL-TERMINATION
022900     END-IF.
023000
023100     MOVE SPACES                TO FD-RPT-LINE.
023200     MOVE "DAILY AUDIT LOG"     TO FD-RPT-LINE.
023300     WRITE FD-RPT-LINE AFTER ADVANCING C01.
023400     MOVE SPACES                TO FD-RPT-LINE.
023500     WRITE FD-RPT-LINE AFTER ADVANCING 1 LINE.
023600     MOVE ZERO                  TO WK-N-LINES-LEFT.
023700
023800     PERFORM B100-READ-AUDIT-RTN
023900        THRU B199-READ-AUDIT-EX.
024000*=================================================================*
024100 A099-OPEN-FILES-EX.
024200*=================================================================*
024300     EXIT.
024400*-----------------------------------------------------------------*
024500 B000-PRINT-DETAIL-RTN.
024600*-----------------------------------------------------------------*
024700     ADD 1 TO WK-N-RECORDS-READ.
024710     IF AUD-IS-PRIMARY OF FD-AUD-RECORD
024720         ADD 1 TO WK-N-TRANSACTION-COUNT
024730     END-IF.
024800
024900     MOVE SPACES                TO WS-C-PRINT-LINE-AREA.
025000     MOVE AUD-TIMESTAMP OF FD-AUD-RECORD TO WS-C-PL-TIMESTAMP.
025100     MOVE AUD-STATUS OF FD-AUD-RECORD    TO WS-C-PL-STATUS.
025200     MOVE AUD-AMOUNT OF FD-AUD-RECORD    TO WS-C-PL-AMOUNT.
025300     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA
025400         AFTER ADVANCING 1 LINE.
025500
025600     PERFORM B100-READ-AUDIT-RTN
025700        THRU B199-READ-AUDIT-EX.
025800*-----------------------------------------------------------------*
025900 B100-READ-AUDIT-RTN.
026000*-----------------------------------------------------------------*
026100     READ AUDIT-OUT INTO FD-AUD-RECORD.
026200     IF WK-C-END-OF-FILE
026300         SET WK-C-EOF            TO TRUE
026400     ELSE
026500         IF NOT WK-C-SUCCESSFUL
026600             DISPLAY "RPTAUDT - READ ERROR - AUDIT-OUT"
026700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800             GO TO Y900-ABNORMAL-TERMINATION
026900         END-IF
027000     END-IF.
027100*=================================================================*
027200 B199-READ-AUDIT-EX.
027300*=================================================================*
027400     EXIT.
027500*-----------------------------------------------------------------*
027600*    C000-PRINT-SUMMARY-RTN - HISTORY SIZE / AUDIT-ENTRY COUNT
027700*-----------------------------------------------------------------*
027800 C000-PRINT-SUMMARY-RTN.
027900     MOVE SPACES                TO FD-RPT-LINE.
028000     WRITE FD-RPT-LINE AFTER ADVANCING 1 LINE.
028100
028200     MOVE SPACES                TO WS-C-PRINT-LINE-AREA.
028300     MOVE "TOTAL TRANSACTION COUNT (HISTORY SIZE)"
028400                                TO WS-C-PT-LABEL.
028500     MOVE WK-N-TRANSACTION-COUNT TO WS-C-PT-COUNT.
028600     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA
028700         AFTER ADVANCING 1 LINE.
028800
028900     MOVE SPACES                TO WS-C-PRINT-LINE-AREA.
029000     MOVE "TOTAL AUDIT-ENTRY COUNT"
029100                                TO WS-C-PT-LABEL.
029200     MOVE WK-N-RECORDS-READ     TO WS-C-PT-COUNT.
029300     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA
029400         AFTER ADVANCING 1 LINE.
029500*=================================================================*
029600 C099-PRINT-SUMMARY-EX.
029700*=================================================================*
029800     EXIT.
029900*-----------------------------------------------------------------*
030000 Y900-ABNORMAL-TERMINATION.
030100*-----------------------------------------------------------------*
030200     SET UPSI-SWITCH-2           TO ON.
030300     PERFORM Z000-END-PROGRAM-ROUTINE
030400        THRU Z999-END-PROGRAM-ROUTINE-EX.
030500     STOP RUN.
030600
030700 Z000-END-PROGRAM-ROUTINE.
030800     CLOSE AUDIT-OUT RPTAUDT-FILE.
030900
031000 Z999-END-PROGRAM-ROUTINE-EX.
031100     EXIT.
031200
031300*****************************************************************
031400************** END OF PROGRAM SOURCE -  RPTAUDT ******************
031500*****************************************************************

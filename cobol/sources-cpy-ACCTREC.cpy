000100******************************************************************
000200* ACCTREC.CPYBK
000300* LEDGER ACCOUNT MASTER RECORD - ONE ROW PER CUSTOMER ACCOUNT.
000400* ACCOUNTS-FILE IS MAINTAINED IN ASCENDING ACCT-ID SEQUENCE;
000500* THIS DIALECT HAS NO KSDS/INDEXED SUPPORT SO EVERY CALLED
000600* ROUTINE THAT LOOKS AN ACCOUNT UP RE-READS FROM THE TOP OR
000700* CARRIES THE LAST KEY FORWARD - SEE ACCTLKP.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* 1989-02-20 RHP    INITIAL VERSION - SAVINGS/CHECKING ONLY
001200* 1990-09-11 RHP    ADDED ACCT-OVERDRAFT-LIMIT FOR CHECKING
001300* 1992-05-04 DWK    ADDED LOAN AND INVESTMENT ACCOUNT TYPES
001400*                   (ACCT-PORTFOLIO-TYPE)
001500* 1998-11-30 CJM    Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001600*                   NO CHANGE REQUIRED
001650* 2012-02-24 TNG    AUDIT FINDING 4423 - DROPPED THE TRAILING
001660*                   FILLER.  THE NAMED FIELDS ALREADY FILL THE
001670*                   CONTRACTED 75-BYTE ACCOUNTS-FILE ROW EXACTLY -
001680*                   THE FILLER WAS PUSHING THE 01-LEVEL TO 80
001690*                   BYTES WHILE EVERY FD THAT COPIES THIS BOOK
001695*                   STILL SAID RECORD CONTAINS 75 CHARACTERS
001700******************************************************************
001900     05  ACCT-ID                     PIC X(08).
002000*                                TYPE-PREFIX + SEQUENCE NO
002100*                                S=SAVINGS C=CHECKING L=LOAN
002200*                                I=INVESTMENT, E.G. "S1","C12"
002300     05  ACCT-NAME                   PIC X(40).
002400*                                SANITIZED OWNER NAME
002500     05  ACCT-TYPE                   PIC X(01).
002600         88  ACCT-TYPE-SAVINGS                VALUE "S".
002700         88  ACCT-TYPE-CHECKING               VALUE "C".
002800         88  ACCT-TYPE-LOAN                   VALUE "L".
002900         88  ACCT-TYPE-INVESTMENT             VALUE "I".
003000     05  ACCT-BALANCE                PIC S9(9)V99 COMP-3.
003100*                                CURRENT BALANCE - FOR LOAN
003200*                                ACCOUNTS THIS IS OUTSTANDING
003300*                                PRINCIPAL (MAY GO NEGATIVE ON
003400*                                AN OVERPAYMENT)
003500     05  ACCT-OVERDRAFT-LIMIT        PIC S9(9)V99 COMP-3.
003600*                                CHECKING ONLY, NEGATIVE LIMIT,
003700*                                DEFAULT -500.00
003800     05  ACCT-INTEREST-RATE          PIC S9(3)V99 COMP-3.
003900*                                YEARLY PCT RATE, SAVINGS/LOAN
004000     05  ACCT-PORTFOLIO-TYPE         PIC X(10).
004100*                                INVESTMENT ONLY, E.G. "BALANCED"
004200     05  ACCT-STATUS                 PIC X(01).
004300         88  ACCT-STATUS-ACTIVE               VALUE "A".
004400         88  ACCT-STATUS-FROZEN               VALUE "F".
004500         88  ACCT-STATUS-SUSPENDED            VALUE "S".
004600         88  ACCT-STATUS-CLOSED               VALUE "C".
004700         88  ACCT-STATUS-DEBITABLE            VALUE "A".
004900******************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     ACCTUPD.
000500 AUTHOR.         RONALD H PRICE.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   12 SEP 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO REWRITE ONE
001300*              ACCT-RECORD ON ACCOUNTS-FILE AFTER A SUCCESSFUL
001400*              POSTING DECISION HAS BEEN MADE BY TRNCORE.  THE
001500*              CALLER PASSES THE FULL UPDATED ACCT-RECORD; THIS
001600*              ROUTINE FINDS ITS SLOT AND REWRITES IT IN PLACE.
001700*
001800*=================================================================
001900*
002000* HISTORY OF AMENDMENT :
002100*
002200*=================================================================
002300* ACC02   RHP    1990-09-12  INITIAL VERSION
002400* ACC09   DWK    1993-11-30  REWRITE NOW FAILS SOFT (RETURNS
002500*                            NOT-FOUND) INSTEAD OF ABENDING IF
002600*                            THE KEY DISAPPEARED MID-RUN
002700* ACC17   CJM    1999-01-11  Y2K REVIEW - NO CHANGE REQUIRED
002800*=================================================================
002900         EJECT
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200*****************************************************************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ACCOUNTS-FILE ASSIGN TO ACCTFILE
004000            ORGANIZATION   IS SEQUENTIAL
004100            ACCESS MODE    IS SEQUENTIAL
004200            FILE STATUS    IS WK-C-FILE-STATUS.
004300*****************************************************************
004400 DATA DIVISION.
004500*****************************************************************
004600 FILE SECTION.
004700*****************************************************************
004800 FD  ACCOUNTS-FILE
004900     LABEL RECORDS ARE OMITTED
005000     RECORD CONTAINS 75 CHARACTERS.
005100 01  FD-ACCT-RECORD.
005200     COPY ACCTREC.
005300
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600 01  FILLER                      PIC X(24) VALUE
005700     "** PROGRAM ACCTUPD **".
005800
005900     COPY BNKCMWS.
006100
006200 01  WS-C-FLAG.
006300     05  WS-C-REC-FOUND          PIC X(01) VALUE "N".
006400         88  WS-C-IS-FOUND                 VALUE "Y".
006500     05  WS-C-SCAN-DONE          PIC X(01) VALUE "N".
006600         88  WS-C-IS-SCAN-DONE             VALUE "Y".
006700     05  WS-N-RECORDS-REWRITTEN  PIC 9(07) COMP-3 VALUE ZERO.
006800
006810*ACC21  PLR 2011-03-22 - TRACE/TYPE SPLITS ADDED FOR THE REWRITE
006820*                       DIAGNOSTIC DISPLAY LINE BELOW
006825     05  FILLER                PIC X(01) VALUE SPACE.
006830 01  WS-C-UPD-KEY-AREA.
006840     05  WS-C-UPD-KEY            PIC X(08).
006845     05  FILLER                PIC X(01) VALUE SPACE.
006850 01  WS-C-UPD-KEY-ALT REDEFINES WS-C-UPD-KEY-AREA.
006860     05  WS-C-UPD-KEY-PREFIX     PIC X(01).
006870     05  WS-C-UPD-KEY-SUFFIX     PIC X(07).
006880 01  WS-C-UPD-TYPE-AREA.
006890     05  WS-C-UPD-TYPE           PIC X(01).
006895     05  FILLER                PIC X(01) VALUE SPACE.
006900 01  WS-C-UPD-TYPE-ALT REDEFINES WS-C-UPD-TYPE-AREA.
006910     05  WS-C-UPD-TYPE-NUM       PIC 9(01).
006920 01  WS-C-UPD-COUNT-AREA.
006930     05  WS-N-UPD-COUNT          PIC S9(07) COMP-3 VALUE ZERO.
006935     05  FILLER                PIC X(01) VALUE SPACE.
006940 01  WS-C-UPD-COUNT-ALT REDEFINES WS-C-UPD-COUNT-AREA.
006950     05  WS-C-UPD-COUNT-BYTES    PIC X(04).
006960*****************************************************************
007000 LINKAGE SECTION.
007100*****************************************************************
007200 01  WK-C-ACCTUPD-FOUND          PIC X(01).
007300     88  WK-C-ACCTUPD-IS-FOUND             VALUE "Y".
007400 01  ACCT-RECORD.
007500     COPY ACCTREC.
007600         EJECT
007700*****************************************************************
007800 PROCEDURE DIVISION USING WK-C-ACCTUPD-FOUND
007900                          ACCT-RECORD.
008000*****************************************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     PERFORM Z000-END-PROGRAM-ROUTINE
008500        THRU Z999-END-PROGRAM-ROUTINE-EX.
008600     EXIT PROGRAM.
008700
008800*-----------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*-----------------------------------------------------------------*
009100     MOVE "N"             TO WK-C-ACCTUPD-FOUND.
009200     MOVE "N"             TO WS-C-SCAN-DONE.
009210     MOVE ACCT-ID OF ACCT-RECORD   TO WS-C-UPD-KEY.
009220     MOVE ACCT-TYPE OF ACCT-RECORD TO WS-C-UPD-TYPE.
009230     MOVE ZERO                     TO WS-N-UPD-COUNT.
009300     OPEN I-O ACCOUNTS-FILE.
009400     IF NOT WK-C-SUCCESSFUL
009500         DISPLAY "ACCTUPD - OPEN FILE ERROR - ACCOUNTS-FILE"
009600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009700         GO TO Y900-ABNORMAL-TERMINATION
009800     END-IF.
009900
010000     PERFORM B100-FIND-AND-REWRITE
010100        UNTIL WS-C-IS-SCAN-DONE.
010200
010300     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010400
010500*-----------------------------------------------------------------*
010600 B100-FIND-AND-REWRITE.
010700*-----------------------------------------------------------------*
010800     READ ACCOUNTS-FILE INTO FD-ACCT-RECORD.
010900     IF WK-C-END-OF-FILE
010910         DISPLAY "ACCTUPD - KEY NOT FOUND, PREFIX "
010920                 WS-C-UPD-KEY-PREFIX " - RECORDS SCANNED "
010930                 WS-N-UPD-COUNT
011000         SET WS-C-IS-SCAN-DONE    TO TRUE
011100     ELSE
011200         IF NOT WK-C-SUCCESSFUL
011300             DISPLAY "ACCTUPD - READ ERROR - ACCOUNTS-FILE"
011400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500             GO TO Y900-ABNORMAL-TERMINATION
011600         END-IF
011610         ADD 1 TO WS-N-UPD-COUNT
011700         IF ACCT-ID OF FD-ACCT-RECORD = WS-C-UPD-KEY
011800             REWRITE FD-ACCT-RECORD FROM ACCT-RECORD
011900             IF NOT WK-C-SUCCESSFUL
012000                 DISPLAY "ACCTUPD - REWRITE ERROR - ACCOUNTS-FILE"
012100                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200                 GO TO Y900-ABNORMAL-TERMINATION
012300             END-IF
012400             ADD 1 TO WS-N-RECORDS-REWRITTEN
012500             MOVE "Y"             TO WK-C-ACCTUPD-FOUND
012600             SET WS-C-IS-SCAN-DONE TO TRUE
012700         END-IF
012800     END-IF.
012900
013000*=================================================================*
013100 A099-PROCESS-CALLED-ROUTINE-EX.
013200*=================================================================*
013300     EXIT.
013400*-----------------------------------------------------------------*
013500 Y900-ABNORMAL-TERMINATION.
013600*-----------------------------------------------------------------*
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900     EXIT PROGRAM.
014000
014100 Z000-END-PROGRAM-ROUTINE.
014200     CLOSE ACCOUNTS-FILE.
014300     IF NOT WK-C-SUCCESSFUL
014400         DISPLAY "ACCTUPD - CLOSE FILE ERROR - ACCOUNTS-FILE"
014500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600     END-IF.
014700
014800 Z999-END-PROGRAM-ROUTINE-EX.
014900     EXIT.
015000
015100*****************************************************************
015200************** END OF PROGRAM SOURCE -  ACCTUPD ******************
015300*****************************************************************

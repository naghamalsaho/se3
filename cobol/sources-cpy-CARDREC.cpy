000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* 2004-03-09 PLR     INITIAL VERSION
000500* 2006-08-11 GKM     ONE-CARD-PER-ACCOUNT ENFORCED IN CARDISS -
000600*                    CARD-ACCT-ID IS NOW UNIQUE ACROSS CARDS-FILE
000700* 2010-02-26 TNG     CARD-STATUS "X" CANCELLED ADDED SO A
000800*                    CANCELLED ACCOUNT CAN BE RE-ISSUED A CARD
000900*****************************************************************
001000* CARDREC.CPYBK
001100* CARD-RECORD
001200* FROM FILE CARDS-FILE
001300* ONE ROW PER ISSUED CARD, KEYED BY CARD-ACCT-ID
001400*****************************************************************
001500
001700     10  CARD-ID                     PIC X(08).
002300*        GENERATED CARD IDENTIFIER
002400
002500     10  CARD-ACCT-ID                PIC X(08).
002600*        OWNING ACCOUNT ID - ONE CARD PER ACCOUNT
002700
002800     10  CARD-PAN                    PIC 9(16).
002900*        16-DIGIT GENERATED CARD NUMBER
003200
003300     10  CARD-HOLDER-NAME            PIC X(40).
003400*        CARDHOLDER NAME, COPIED FROM THE OWNING ACCOUNT AT
003500*        ISSUE TIME
003600
003700     10  CARD-EXPIRY                 PIC 9(08).
003800*        EXPIRY DATE, CCYYMMDD
003900
004000     10  CARD-STATUS                 PIC X(01).
004100         88  CARD-STATUS-ACTIVE               VALUE "A".
004200         88  CARD-STATUS-BLOCKED              VALUE "B".
004300         88  CARD-STATUS-CANCELLED            VALUE "X".
004400*        A : ACTIVE
004500*        B : BLOCKED
004600*        X : CANCELLED - FREES CARD-ACCT-ID FOR RE-ISSUE
004700
004800     10  FILLER                      PIC X(09).
004900*****************************************************************

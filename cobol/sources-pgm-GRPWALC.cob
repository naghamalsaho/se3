000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRPWALC.
000500 AUTHOR.         DARLENE W KOVAC.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   06 MAR 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : MAIN DRIVER FOR A GROUP ("FAMILY") WITHDRAWAL
001300*              RUN.  READS ONE GRP-WITHDRAW-REQUEST CARD AT A
001400*              TIME (GRP-ID + TOTAL AMOUNT NEEDED), LOOKS THE
001500*              GROUP UP ON GROUPS-FILE AND RUNS THE ONLY
001600*              SUPPORTED STRATEGY - SEQUENTIAL DRAIN:
001700*
001800*              WALK GRP-MEMBER-IDS IN LIST ORDER, TAKING
001900*              MIN(MEMBER BALANCE, REMAINING AMOUNT NEEDED) FROM
002000*              EACH MEMBER UNTIL THE NEED REACHES ZERO OR THE
002100*              LIST IS EXHAUSTED.  IF THE COMBINED BALANCES OF
002200*              ALL MEMBERS CANNOT COVER THE REQUEST THE WHOLE
002300*              PLAN IS REJECTED - NOTHING IS POSTED.  ONLY WHEN
002400*              THE PLAN IS ACCEPTED DOES THE SECOND PASS POST A
002500*              WITHDRAW TRANSACTION PER MEMBER THROUGH TRNCORE,
002600*              AND ONLY FOR MEMBERS WHOSE ACCT-STATUS IS ACTIVE
002700*              AT THAT TIME - A NON-ACTIVE MEMBER'S SHARE OF THE
002800*              PLAN IS SIMPLY NOT COLLECTED.
002900*
003000*=================================================================
003100*
003200* HISTORY OF MODIFICATION:
003300*
003400*=================================================================
003500* MOD.#   INIT   DATE        DESCRIPTION
003600* ------  -----  ----------  ----------------------------------
003700* INIT01  DWK    1995-03-06  INITIAL VERSION - SEQUENTIAL DRAIN
003800*                            ONLY STRATEGY THIS RELEASE SUPPORTS
003900* GRW11   CJM    1999-01-08  Y2K REVIEW - NO DATE FIELDS ON THE
004000*                            REQUEST CARD, NO CHANGE REQUIRED
004100* GRW19   TNG    2011-03-22  MEMBERS-SKIPPED/FAILED COUNTERS NOW
004200*                            DISPLAYED AT END OF RUN, SAME AS
004300*                            GRPDALC
004400*=================================================================
004500         EJECT
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*****************************************************************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT GRP-WITHDRAW-REQUEST ASSIGN TO GRPWDRIN
005600            ORGANIZATION   IS SEQUENTIAL
005700            ACCESS MODE    IS SEQUENTIAL
005800            FILE STATUS    IS WK-C-FILE-STATUS.
005900
006000     SELECT GROUPS-FILE ASSIGN TO GROUPSIN
006100            ORGANIZATION   IS SEQUENTIAL
006200            ACCESS MODE    IS SEQUENTIAL
006300            FILE STATUS    IS WK-C-GRP-FILE-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600*****************************************************************
006700 FILE SECTION.
006800*****************************************************************
006900 FD  GRP-WITHDRAW-REQUEST
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 20 CHARACTERS.
007200 01  FD-GRW-RECORD.
007300     05  GRW-GRP-ID                  PIC X(08).
007400     05  GRW-AMOUNT                  PIC S9(9)V99 COMP-3.
007500     05  FILLER                      PIC X(06).
007600
007700 FD  GROUPS-FILE
007800     LABEL RECORDS ARE OMITTED
007900     RECORD CONTAINS 468 CHARACTERS.
008000 01  WS-C-GROUP-RECORD.
008100     COPY GRPREC.
008200
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500 01  FILLER                      PIC X(24) VALUE
008600     "** PROGRAM GRPWALC **".
008700
008800     COPY BNKCMWS.
008900
009000 01  WK-C-GRP-FILE-STATUS            PIC X(02) VALUE "00".
009100
009200     COPY TRNLNK.
009300
009400 01  WS-C-MEMBER-ACCOUNT.
009500     COPY ACCTREC.
009600
009700*------------------- END-OF-FILE / SCAN CONTROL ---------------------*
009800 01  WS-C-WORK-AREA.
009900     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
010000         88  WS-C-EOF                          VALUE "Y".
010100     05  WS-C-GRP-SCAN-DONE-SW      PIC X(01) VALUE "N".
010200         88  WS-C-GRP-SCAN-DONE                VALUE "Y".
010300     05  WS-C-GRP-FOUND-SW          PIC X(01) VALUE "N".
010400         88  WS-C-GRP-FOUND                    VALUE "Y".
010500     05  WS-C-PLAN-REJECTED-SW      PIC X(01) VALUE "N".
010600         88  WS-C-PLAN-REJECTED                VALUE "Y".
010700     05  WS-C-MEMBER-FOUND-SW       PIC X(01) VALUE "N".
010800         88  WS-C-MEMBER-FOUND                 VALUE "Y".
010850     05  FILLER                PIC X(01) VALUE SPACE.
010900
011000 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
011100
011200*------------------- REMAINING-NEED / SIGN ALIAS --------------------*
011300 01  WS-C-REMAINING-AREA.
011400     05  WS-N-REMAINING-NEEDED      PIC S9(9)V99 COMP-3.
011450     05  FILLER                PIC X(01) VALUE SPACE.
011500 01  WS-C-REMAINING-ALT REDEFINES WS-C-REMAINING-AREA.
011600     05  WS-N-REMAINING-UNSGN       PIC 9(9)V99 COMP-3.
011700
011800*------------------- GROUP-ID TRACE SPLIT ---------------------------*
011900 01  WS-C-GRP-ID-TRACE-AREA.
012000     05  WS-C-GRP-ID-TRACE          PIC X(08).
012050     05  FILLER                PIC X(01) VALUE SPACE.
012100 01  WS-C-GRP-ID-TRACE-ALT REDEFINES WS-C-GRP-ID-TRACE-AREA.
012200     05  WS-C-GRP-ID-TRACE-PREFIX   PIC X(01).
012300     05  WS-C-GRP-ID-TRACE-SUFFIX   PIC X(07).
012400
012500*------------------- PER-MEMBER ALLOCATION TABLE --------------------*
012600 01  WS-C-ALLOC-TABLE.
012700     05  WS-N-ALLOC-AMOUNT OCCURS 50 TIMES PIC S9(9)V99 COMP-3.
012800
012900*------------------- PLAN RESULT TOTALS -----------------------------*
012950     05  FILLER                PIC X(01) VALUE SPACE.
013000 01  WS-C-PLAN-TOTALS.
013100     05  WS-N-MEMBERS-SUCCEEDED     PIC 9(05) COMP VALUE ZERO.
013200     05  WS-N-MEMBERS-SKIPPED       PIC 9(05) COMP VALUE ZERO.
013300     05  WS-N-MEMBERS-FAILED        PIC 9(05) COMP VALUE ZERO.
013350     05  FILLER                PIC X(01) VALUE SPACE.
013400 01  WS-C-PLAN-TOTALS-ALT REDEFINES WS-C-PLAN-TOTALS.
013500     05  WS-N-PLAN-ROW OCCURS 3 TIMES PIC 9(05) COMP.
013600
013700 01  WS-N-MEMBER-NDX                PIC 9(02) COMP VALUE ZERO.
013800 01  WS-C-MEMBER-KEY                PIC X(08) VALUE SPACES.
013900 01  WS-N-THIS-TAKE                 PIC S9(9)V99 COMP-3 VALUE ZERO.
014000
014100*****************************************************************
014200 PROCEDURE DIVISION.
014300*****************************************************************
014400 MAIN-MODULE.
014500     PERFORM A000-OPEN-FILES-RTN
014600        THRU A099-OPEN-FILES-EX.
014700     PERFORM B000-PROCESS-REQUEST-RTN
014800        UNTIL WS-C-EOF.
014900     DISPLAY "GRPWALC - MEMBERS SUCCEEDED " WS-N-MEMBERS-SUCCEEDED.
015000     DISPLAY "GRPWALC - MEMBERS SKIPPED   " WS-N-MEMBERS-SKIPPED.
015100     DISPLAY "GRPWALC - MEMBERS FAILED    " WS-N-MEMBERS-FAILED.
015200     PERFORM Z000-END-PROGRAM-ROUTINE
015300        THRU Z999-END-PROGRAM-ROUTINE-EX.
015400     STOP RUN.
015500
015600*-----------------------------------------------------------------*
015700 A000-OPEN-FILES-RTN.
015800*-----------------------------------------------------------------*
015900     OPEN INPUT GRP-WITHDRAW-REQUEST.
016000     IF NOT WK-C-SUCCESSFUL
016100         DISPLAY "GRPWALC - OPEN FILE ERROR - GRP-WITHDRAW-REQUEST"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         GO TO Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500
016600     PERFORM B100-READ-REQUEST-RTN
016700        THRU B199-READ-REQUEST-EX.
016800*=================================================================*
016900 A099-OPEN-FILES-EX.
017000*=================================================================*
017100     EXIT.
017200*-----------------------------------------------------------------*
017300 B000-PROCESS-REQUEST-RTN.
017400*-----------------------------------------------------------------*
017500     ADD 1 TO WS-N-RECORDS-READ.
017600     MOVE "N"                  TO WS-C-PLAN-REJECTED-SW.
017700     MOVE GRW-GRP-ID           TO WS-C-GRP-ID-TRACE.
017800     MOVE ZERO                 TO WS-C-ALLOC-TABLE.
017900
018000     PERFORM B200-FIND-GROUP-RTN
018100        THRU B299-FIND-GROUP-EX.
018200
018300     IF WS-C-GRP-FOUND
018400         PERFORM C000-BUILD-DRAIN-PLAN-RTN
018500            THRU C099-BUILD-DRAIN-PLAN-EX
018600         IF NOT WS-C-PLAN-REJECTED
018700             PERFORM D000-ALLOCATE-MEMBERS-RTN
018800                THRU D099-ALLOCATE-MEMBERS-EX
018900         END-IF
019000     ELSE
019100         DISPLAY "GRPWALC - GROUP NOT FOUND " WS-C-GRP-ID-TRACE
019200     END-IF.
019300
019400     PERFORM B100-READ-REQUEST-RTN
019500        THRU B199-READ-REQUEST-EX.
019600*-----------------------------------------------------------------*
019700 B100-READ-REQUEST-RTN.
019800*-----------------------------------------------------------------*
019900     READ GRP-WITHDRAW-REQUEST INTO FD-GRW-RECORD.
020000     IF WK-C-END-OF-FILE
020100         SET WS-C-EOF             TO TRUE
020200     ELSE
020300         IF NOT WK-C-SUCCESSFUL
020400             DISPLAY "GRPWALC - READ ERROR - GRP-WITHDRAW-REQUEST"
020500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600             GO TO Y900-ABNORMAL-TERMINATION
020700         END-IF
020800     END-IF.
020900*=================================================================*
021000 B199-READ-REQUEST-EX.
021100*=================================================================*
021200     EXIT.
021300*-----------------------------------------------------------------*
021400*    B200-FIND-GROUP-RTN - FULL SCAN OF GROUPS-FILE (ASCENDING)
021500*-----------------------------------------------------------------*
021600 B200-FIND-GROUP-RTN.
021700     MOVE "N"                  TO WS-C-GRP-FOUND-SW.
021800     MOVE "N"                  TO WS-C-GRP-SCAN-DONE-SW.
021900     OPEN INPUT GROUPS-FILE.
022000     IF WK-C-GRP-FILE-STATUS NOT = "00"
022100         DISPLAY "GRPWALC - OPEN FILE ERROR - GROUPS-FILE"
022200         DISPLAY "FILE STATUS IS " WK-C-GRP-FILE-STATUS
022300         GO TO Y900-ABNORMAL-TERMINATION
022400     END-IF.
022500
022600     PERFORM B250-SCAN-FOR-GROUP
022700        UNTIL WS-C-GRP-SCAN-DONE.
022800
022900     CLOSE GROUPS-FILE.
023000*=================================================================*
023100 B299-FIND-GROUP-EX.
023200*=================================================================*
023300     EXIT.
023400*-----------------------------------------------------------------*
023500 B250-SCAN-FOR-GROUP.
023600*-----------------------------------------------------------------*
023700     READ GROUPS-FILE INTO WS-C-GROUP-RECORD.
023800     IF WK-C-GRP-FILE-STATUS = "10"
023900         SET WS-C-GRP-SCAN-DONE  TO TRUE
024000     ELSE
024100         IF WK-C-GRP-FILE-STATUS NOT = "00"
024200             DISPLAY "GRPWALC - READ ERROR - GROUPS-FILE"
024300             DISPLAY "FILE STATUS IS " WK-C-GRP-FILE-STATUS
024400             GO TO Y900-ABNORMAL-TERMINATION
024500         END-IF
024600         IF GRP-ID = GRW-GRP-ID
024700             MOVE "Y"            TO WS-C-GRP-FOUND-SW
024800             SET WS-C-GRP-SCAN-DONE  TO TRUE
024900         ELSE
025000             IF GRP-ID > GRW-GRP-ID
025100                 SET WS-C-GRP-SCAN-DONE  TO TRUE
025200             END-IF
025300         END-IF
025400     END-IF.
025500*-----------------------------------------------------------------*
025600*    C000-BUILD-DRAIN-PLAN-RTN - SEQUENTIAL DRAIN OVER THE LIST
025700*-----------------------------------------------------------------*
025800 C000-BUILD-DRAIN-PLAN-RTN.
025900     MOVE GRW-AMOUNT           TO WS-N-REMAINING-NEEDED.
026000     IF GRP-MEMBER-COUNT > ZERO
026100         PERFORM C100-DRAIN-ONE-MEMBER-RTN
026200            VARYING WS-N-MEMBER-NDX FROM 1 BY 1
026300              UNTIL WS-N-MEMBER-NDX > GRP-MEMBER-COUNT
026400                 OR WS-N-REMAINING-NEEDED NOT > ZERO
026500     END-IF.
026600
026700     IF WS-N-REMAINING-NEEDED > ZERO
026800         MOVE "Y"              TO WS-C-PLAN-REJECTED-SW
026900         MOVE ZERO             TO WS-C-ALLOC-TABLE
027000     END-IF.
027100*=================================================================*
027200 C099-BUILD-DRAIN-PLAN-EX.
027300*=================================================================*
027400     EXIT.
027500*-----------------------------------------------------------------*
027600 C100-DRAIN-ONE-MEMBER-RTN.
027700*-----------------------------------------------------------------*
027800     MOVE GRP-MEMBER-IDS (WS-N-MEMBER-NDX) TO WS-C-MEMBER-KEY.
027900     CALL "ACCTLKP" USING WS-C-MEMBER-KEY
028000                          WS-C-MEMBER-FOUND-SW
028100                          WS-C-MEMBER-ACCOUNT.
028200     IF NOT WS-C-MEMBER-FOUND
028300         GO TO C100-DRAIN-ONE-MEMBER-RTN-EX
028400     END-IF.
028500
028600     IF ACCT-BALANCE OF WS-C-MEMBER-ACCOUNT > WS-N-REMAINING-NEEDED
028700         MOVE WS-N-REMAINING-NEEDED     TO WS-N-THIS-TAKE
028800     ELSE
028900         MOVE ACCT-BALANCE OF WS-C-MEMBER-ACCOUNT TO WS-N-THIS-TAKE
029000     END-IF.
029100
029200     IF WS-N-THIS-TAKE > ZERO
029300         MOVE WS-N-THIS-TAKE   TO WS-N-ALLOC-AMOUNT (WS-N-MEMBER-NDX)
029400         SUBTRACT WS-N-THIS-TAKE FROM WS-N-REMAINING-NEEDED
029500     END-IF.
029600 C100-DRAIN-ONE-MEMBER-RTN-EX.
029700     CONTINUE.
029800*-----------------------------------------------------------------*
030000*    D000-ALLOCATE-MEMBERS-RTN - SECOND PASS, POST THE WITHDRAWS
030100*-----------------------------------------------------------------*
030200 D000-ALLOCATE-MEMBERS-RTN.
030300     PERFORM D100-ALLOCATE-ONE-MEMBER-RTN
030400        THRU D199-ALLOCATE-ONE-MEMBER-EX
030500        VARYING WS-N-MEMBER-NDX FROM 1 BY 1
030600          UNTIL WS-N-MEMBER-NDX > GRP-MEMBER-COUNT.
030700*=================================================================*
030800 D099-ALLOCATE-MEMBERS-EX.
030900*=================================================================*
031000     EXIT.
031100*-----------------------------------------------------------------*
031200 D100-ALLOCATE-ONE-MEMBER-RTN.
031300*-----------------------------------------------------------------*
031400     IF WS-N-ALLOC-AMOUNT (WS-N-MEMBER-NDX) NOT > ZERO
031500         GO TO D199-ALLOCATE-ONE-MEMBER-EX
031600     END-IF.
031700
031800     MOVE GRP-MEMBER-IDS (WS-N-MEMBER-NDX) TO WS-C-MEMBER-KEY.
031900     CALL "ACCTLKP" USING WS-C-MEMBER-KEY
032000                          WS-C-MEMBER-FOUND-SW
032100                          WS-C-MEMBER-ACCOUNT.
032200
032300     IF NOT WS-C-MEMBER-FOUND
032400         ADD 1 TO WS-N-MEMBERS-SKIPPED
032500         GO TO D199-ALLOCATE-ONE-MEMBER-EX
032600     END-IF.
032700
032800     IF NOT ACCT-STATUS-ACTIVE OF WS-C-MEMBER-ACCOUNT
032900         ADD 1 TO WS-N-MEMBERS-SKIPPED
033000         GO TO D199-ALLOCATE-ONE-MEMBER-EX
033100     END-IF.
033200
033300     MOVE SPACES              TO WK-C-TRNLNK-INPUT.
033400     SET WK-C-TRNLNK-TYPE-WITHDRAW TO TRUE.
033500     MOVE WS-C-MEMBER-KEY     TO WK-C-TRNLNK-FROM-ACCT-ID.
033600     MOVE SPACES              TO WK-C-TRNLNK-TO-ACCT-ID.
033700     MOVE WS-N-ALLOC-AMOUNT (WS-N-MEMBER-NDX)
033800                              TO WK-C-TRNLNK-AMOUNT.
033900     MOVE "N"                 TO WK-C-TRNLNK-EXTERNAL-FLAG.
034000     MOVE SPACES              TO WK-C-TRNLNK-EXTERNAL-ID.
034100     MOVE SPACES              TO WK-C-TRNLNK-GATEWAY-METHOD.
034200     MOVE SPACES              TO WK-C-TRNLNK-OUTPUT.
034300
034400     CALL "TRNCORE" USING WK-C-TRNLNK.
034500
034600     IF WK-C-TRNLNK-RESULT = "EXECUTED"
034700         ADD 1 TO WS-N-MEMBERS-SUCCEEDED
034800     ELSE
034900         ADD 1 TO WS-N-MEMBERS-FAILED
035000     END-IF.
035100*=================================================================*
035200 D199-ALLOCATE-ONE-MEMBER-EX.
035300*=================================================================*
035400     EXIT.
035500*-----------------------------------------------------------------*
035600 Y900-ABNORMAL-TERMINATION.
035700*-----------------------------------------------------------------*
035800     PERFORM Z000-END-PROGRAM-ROUTINE
035900        THRU Z999-END-PROGRAM-ROUTINE-EX.
036000     STOP RUN.
036100
036200 Z000-END-PROGRAM-ROUTINE.
036300     CLOSE GRP-WITHDRAW-REQUEST.
036400
036500 Z999-END-PROGRAM-ROUTINE-EX.
036600     EXIT.
036700
036800*****************************************************************
036900************** END OF PROGRAM SOURCE -  GRPWALC ******************
037000*****************************************************************

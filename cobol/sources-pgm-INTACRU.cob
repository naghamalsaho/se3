000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     INTACRU.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   03 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : MAIN DRIVER FOR THE PERIODIC INTEREST ACCRUAL RUN.
001300*              READS A ONE-RECORD RUN PARAMETER CARD NAMING THE
001400*              METHOD (SIMPLE OR COMPOUND), THE NUMBER OF MONTHS
001500*              IN THE ACCRUAL PERIOD, AND (FOR COMPOUND ONLY) HOW
001600*              MANY TIMES A YEAR THE RATE COMPOUNDS.  THEN SCANS
001700*              ACCOUNTS-FILE TOP TO BOTTOM AND, FOR EVERY SAVINGS
001800*              ACCOUNT CARRYING A POSITIVE INTEREST RATE, CALLS
001900*              INTCALC TO GET ONE INTEREST AMOUNT AND POSTS IT AS
002000*              AN ORDINARY DEPOSIT THROUGH TRNCORE - SAME CHAIN AS
002100*              ANY OTHER DEPOSIT.  ANY COMPUTED AMOUNT THAT ROUNDS
002200*              TO ZERO OR LESS IS SKIPPED, NOT POSTED.
002300*
002400*              INTCALC KNOWS NOTHING OF MONTHS OR COMPOUNDING
002500*              FREQUENCY - IT TAKES A PLAIN RATE-PER-PERIOD AND A
002600*              PERIOD COUNT.  THIS DRIVER DOES THE TRANSLATION:
002700*                SIMPLE   - RATE ARG = YEARLY RATE * MONTHS / 12,
002800*                           PERIODS = 1
002900*                COMPOUND - RATE ARG = YEARLY RATE / COMPOUNDS
003000*                           PER YEAR, PERIODS = COMPOUNDS PER
003100*                           YEAR * MONTHS / 12, ROUNDED
003200*
003300*=================================================================
003400*
003500* HISTORY OF MODIFICATION:
003600*
003700*=================================================================
003800* MOD.#   INIT   DATE        DESCRIPTION
003900* ------  -----  ----------  ----------------------------------
004000* INIT01  DWL    1987-03-03  INITIAL VERSION - SIMPLE METHOD ONLY
004100* ITA06   DWL    1987-09-05  ADDED COMPOUND METHOD TO MATCH THE
004200*                            NEW INTCALC COMPOUND ROUTINE
004210* ITA09   CJM    1999-01-13  Y2K REVIEW - NO DATE FIELDS ON THE
004220*                            RUN PARAMETER CARD, NO CHANGE REQUIRED
004300* ITA14   GKM    2011-05-11  SKIP-IF-ROUNDS-TO-ZERO RULE ADDED SO
004400*                            TINY BALANCES DO NOT GENERATE PENNY
004500*                            DEPOSITS EVERY RUN
004600*=================================================================
004700         EJECT
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT INT-ACCRUAL-PARMS ASSIGN TO INTPARMIN
005800            ORGANIZATION   IS SEQUENTIAL
005900            ACCESS MODE    IS SEQUENTIAL
006000            FILE STATUS    IS WK-C-FILE-STATUS.
006100
006200     SELECT ACCOUNTS-FILE ASSIGN TO ACCTFILE
006300            ORGANIZATION   IS SEQUENTIAL
006400            ACCESS MODE    IS SEQUENTIAL
006500            FILE STATUS    IS WK-C-ACCT-FILE-STATUS.
006600*****************************************************************
006700 DATA DIVISION.
006800*****************************************************************
006900 FILE SECTION.
007000*****************************************************************
007100 FD  INT-ACCRUAL-PARMS
007200     LABEL RECORDS ARE OMITTED
007300     RECORD CONTAINS 20 CHARACTERS.
007400 01  FD-IAP-RECORD.
007500     05  IAP-METHOD                  PIC X(01).
007600         88  IAP-METHOD-SIMPLE                VALUE "S".
007700         88  IAP-METHOD-COMPOUND              VALUE "C".
007800     05  IAP-PERIOD-MONTHS           PIC 9(03) COMP-3.
007900     05  IAP-COMPOUNDS-PER-YEAR      PIC 9(03) COMP-3.
008000     05  FILLER                      PIC X(13).
008100
008200 FD  ACCOUNTS-FILE
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 75 CHARACTERS.
008500 01  WS-C-ACCOUNT-RECORD.
008600     COPY ACCTREC.
008700
008800 WORKING-STORAGE SECTION.
008900*****************************************************************
009000 01  FILLER                      PIC X(24) VALUE
009100     "** PROGRAM INTACRU **".
009200
009300     COPY BNKCMWS.
009400
009500 01  WK-C-ACCT-FILE-STATUS           PIC X(02) VALUE "00".
009600
009700     COPY TRNLNK.
009800
009900*------------------- END-OF-FILE / RUN PARMS ------------------------*
010000 01  WS-C-WORK-AREA.
010100     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
010200         88  WS-C-EOF                          VALUE "Y".
010300     05  WS-C-RUN-METHOD            PIC X(01) VALUE "S".
010400         88  WS-C-RUN-METHOD-SIMPLE            VALUE "S".
010500         88  WS-C-RUN-METHOD-COMPOUND          VALUE "C".
010600     05  WS-N-RUN-PERIOD-MONTHS     PIC 9(03) COMP-3 VALUE ZERO.
010700     05  WS-N-RUN-COMPOUNDS-YR      PIC 9(03) COMP-3 VALUE ZERO.
010750     05  FILLER                PIC X(01) VALUE SPACE.
010800
010900 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
011000
011100*------------------- INTCALC LINKAGE WORK AREA -----------------------*
011200 01  WS-C-CALC-METHOD               PIC X(01) VALUE SPACES.
011300 01  WS-C-CALC-PRINCIPAL-AREA.
011400     05  WS-N-CALC-PRINCIPAL        PIC S9(9)V99 COMP-3.
011450     05  FILLER                PIC X(01) VALUE SPACE.
011500 01  WS-C-CALC-PRINCIPAL-ALT REDEFINES WS-C-CALC-PRINCIPAL-AREA.
011600     05  WS-N-CALC-PRINCIPAL-UNSGN  PIC 9(9)V99 COMP-3.
011700
011800 01  WS-C-CALC-RATE-AREA.
011900     05  WS-N-CALC-RATE             PIC S9(3)V99 COMP-3.
011950     05  FILLER                PIC X(01) VALUE SPACE.
012000 01  WS-C-CALC-RATE-ALT REDEFINES WS-C-CALC-RATE-AREA.
012100     05  WS-N-CALC-RATE-UNSGN       PIC 9(3)V99 COMP-3.
012200
012300 01  WS-N-CALC-PERIODS              PIC 9(03) COMP VALUE ZERO.
012400
012500 01  WS-C-CALC-INTEREST-AREA.
012600     05  WS-N-CALC-INTEREST         PIC S9(9)V99 COMP-3.
012650     05  FILLER                PIC X(01) VALUE SPACE.
012700 01  WS-C-CALC-INTEREST-ALT REDEFINES WS-C-CALC-INTEREST-AREA.
012800     05  WS-N-CALC-INTEREST-UNSGN   PIC 9(9)V99 COMP-3.
012900
013000*------------------- RUN TOTALS --------------------------------------*
013100 01  WS-C-RUN-TOTALS.
013200     05  WS-N-ACCOUNTS-CREDITED     PIC 9(05) COMP VALUE ZERO.
013300     05  WS-N-TOTAL-INTEREST-PAID   PIC S9(9)V99 COMP-3 VALUE ZERO.
013400     05  WS-N-ACCOUNTS-SKIPPED      PIC 9(05) COMP VALUE ZERO.
013500
013600*****************************************************************
013650     05  FILLER                PIC X(01) VALUE SPACE.
013700 PROCEDURE DIVISION.
013800*****************************************************************
013900 MAIN-MODULE.
014000     PERFORM A000-OPEN-PARMS-RTN
014100        THRU A099-OPEN-PARMS-EX.
014200     PERFORM B000-OPEN-ACCOUNTS-RTN
014300        THRU B099-OPEN-ACCOUNTS-EX.
014400     PERFORM C000-PROCESS-ACCOUNT-RTN
014500        UNTIL WS-C-EOF.
014600     DISPLAY "INTACRU - ACCOUNTS CREDITED " WS-N-ACCOUNTS-CREDITED.
014700     DISPLAY "INTACRU - ACCOUNTS SKIPPED  " WS-N-ACCOUNTS-SKIPPED.
014800     DISPLAY "INTACRU - TOTAL INTEREST    " WS-N-TOTAL-INTEREST-PAID.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.
015100     STOP RUN.
015200
015300*-----------------------------------------------------------------*
015400 A000-OPEN-PARMS-RTN.
015500*-----------------------------------------------------------------*
015600     OPEN INPUT INT-ACCRUAL-PARMS.
015700     IF NOT WK-C-SUCCESSFUL
015800         DISPLAY "INTACRU - OPEN FILE ERROR - INT-ACCRUAL-PARMS"
015900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000         GO TO Y900-ABNORMAL-TERMINATION
016100     END-IF.
016200
016300     READ INT-ACCRUAL-PARMS INTO FD-IAP-RECORD.
016400     IF NOT WK-C-SUCCESSFUL
016500         DISPLAY "INTACRU - READ ERROR - INT-ACCRUAL-PARMS"
016600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700         GO TO Y900-ABNORMAL-TERMINATION
016800     END-IF.
016900
017000     MOVE IAP-METHOD                TO WS-C-RUN-METHOD.
017100     MOVE IAP-PERIOD-MONTHS         TO WS-N-RUN-PERIOD-MONTHS.
017200     MOVE IAP-COMPOUNDS-PER-YEAR    TO WS-N-RUN-COMPOUNDS-YR.
017300
017400     CLOSE INT-ACCRUAL-PARMS.
017500*=================================================================*
017600 A099-OPEN-PARMS-EX.
017700*=================================================================*
017800     EXIT.
017900*-----------------------------------------------------------------*
018000 B000-OPEN-ACCOUNTS-RTN.
018100*-----------------------------------------------------------------*
018200     OPEN INPUT ACCOUNTS-FILE.
018300     IF WK-C-ACCT-FILE-STATUS NOT = "00"
018400         DISPLAY "INTACRU - OPEN FILE ERROR - ACCOUNTS-FILE"
018500         DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
018600         GO TO Y900-ABNORMAL-TERMINATION
018700     END-IF.
018800
018900     PERFORM C100-READ-ACCOUNT-RTN
019000        THRU C199-READ-ACCOUNT-EX.
019100*=================================================================*
019200 B099-OPEN-ACCOUNTS-EX.
019300*=================================================================*
019400     EXIT.
019500*-----------------------------------------------------------------*
019600 C000-PROCESS-ACCOUNT-RTN.
019700*-----------------------------------------------------------------*
019800     ADD 1 TO WS-N-RECORDS-READ.
019900
020000     IF ACCT-TYPE-SAVINGS OF WS-C-ACCOUNT-RECORD
020100         AND ACCT-INTEREST-RATE OF WS-C-ACCOUNT-RECORD > ZERO
020200         PERFORM D000-COMPUTE-AND-POST-RTN
020300            THRU D099-COMPUTE-AND-POST-EX
020400     ELSE
020500         ADD 1 TO WS-N-ACCOUNTS-SKIPPED
020600     END-IF.
020700
020800     PERFORM C100-READ-ACCOUNT-RTN
020900        THRU C199-READ-ACCOUNT-EX.
021000*-----------------------------------------------------------------*
021100 C100-READ-ACCOUNT-RTN.
021200*-----------------------------------------------------------------*
021300     READ ACCOUNTS-FILE INTO WS-C-ACCOUNT-RECORD.
021400     IF WK-C-ACCT-FILE-STATUS = "10"
021500         SET WS-C-EOF            TO TRUE
021600     ELSE
021700         IF WK-C-ACCT-FILE-STATUS NOT = "00"
021800             DISPLAY "INTACRU - READ ERROR - ACCOUNTS-FILE"
021900             DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
022000             GO TO Y900-ABNORMAL-TERMINATION
022100         END-IF
022200     END-IF.
022300*=================================================================*
022400 C199-READ-ACCOUNT-EX.
022500*=================================================================*
022600     EXIT.
022700*-----------------------------------------------------------------*
022800*    D000-COMPUTE-AND-POST-RTN - BUILD INTCALC ARGS, CALL, POST
022900*-----------------------------------------------------------------*
023000 D000-COMPUTE-AND-POST-RTN.
023100     MOVE WS-C-RUN-METHOD           TO WS-C-CALC-METHOD.
023200     MOVE ACCT-BALANCE OF WS-C-ACCOUNT-RECORD
023300                                    TO WS-N-CALC-PRINCIPAL.
023400
023500     EVALUATE TRUE
023600         WHEN WS-C-RUN-METHOD-SIMPLE
023700             PERFORM D100-SET-SIMPLE-ARGS-RTN
023800                THRU D100-SET-SIMPLE-ARGS-EX
023900         WHEN WS-C-RUN-METHOD-COMPOUND
024000             PERFORM D200-SET-COMPOUND-ARGS-RTN
024100                THRU D200-SET-COMPOUND-ARGS-EX
024200     END-EVALUATE.
024300
024400     MOVE ZERO                      TO WS-N-CALC-INTEREST.
024500     CALL "INTCALC" USING WS-C-CALC-METHOD
024600                          WS-N-CALC-PRINCIPAL
024700                          WS-N-CALC-RATE
024800                          WS-N-CALC-PERIODS
024900                          WS-N-CALC-INTEREST.
025000
025100     IF WS-N-CALC-INTEREST NOT > ZERO
025200         ADD 1 TO WS-N-ACCOUNTS-SKIPPED
025300         GO TO D099-COMPUTE-AND-POST-EX
025400     END-IF.
025500
025600     MOVE SPACES                TO WK-C-TRNLNK-INPUT.
025700     SET WK-C-TRNLNK-TYPE-DEPOSIT    TO TRUE.
025800     MOVE ACCT-ID OF WS-C-ACCOUNT-RECORD
025900                                 TO WK-C-TRNLNK-TO-ACCT-ID.
026000     MOVE SPACES                TO WK-C-TRNLNK-FROM-ACCT-ID.
026100     MOVE WS-N-CALC-INTEREST    TO WK-C-TRNLNK-AMOUNT.
026200     MOVE "N"                   TO WK-C-TRNLNK-EXTERNAL-FLAG.
026300     MOVE SPACES                TO WK-C-TRNLNK-EXTERNAL-ID.
026400     MOVE SPACES                TO WK-C-TRNLNK-GATEWAY-METHOD.
026500     MOVE SPACES                TO WK-C-TRNLNK-OUTPUT.
026600
026700     CALL "TRNCORE" USING WK-C-TRNLNK.
026800
026900     IF WK-C-TRNLNK-RESULT = "EXECUTED"
027000         ADD 1 TO WS-N-ACCOUNTS-CREDITED
027100         ADD WS-N-CALC-INTEREST  TO WS-N-TOTAL-INTEREST-PAID
027200     ELSE
027300         ADD 1 TO WS-N-ACCOUNTS-SKIPPED
027400     END-IF.
027500*=================================================================*
027600 D099-COMPUTE-AND-POST-EX.
027700*=================================================================*
027800     EXIT.
027900*-----------------------------------------------------------------*
028000 D100-SET-SIMPLE-ARGS-RTN.
028100*-----------------------------------------------------------------*
028200     COMPUTE WS-N-CALC-RATE ROUNDED =
028300         ACCT-INTEREST-RATE OF WS-C-ACCOUNT-RECORD
028400             * WS-N-RUN-PERIOD-MONTHS / 12.
028500     MOVE 1                         TO WS-N-CALC-PERIODS.
028600*=================================================================*
028700 D100-SET-SIMPLE-ARGS-EX.
028800*=================================================================*
028900     EXIT.
029000*-----------------------------------------------------------------*
029100 D200-SET-COMPOUND-ARGS-RTN.
029200*-----------------------------------------------------------------*
029300     IF WS-N-RUN-COMPOUNDS-YR = ZERO
029400         MOVE ZERO                  TO WS-N-CALC-RATE
029500         MOVE 1                     TO WS-N-CALC-PERIODS
029600         GO TO D200-SET-COMPOUND-ARGS-EX
029700     END-IF.
029800
029900     COMPUTE WS-N-CALC-RATE ROUNDED =
030000         ACCT-INTEREST-RATE OF WS-C-ACCOUNT-RECORD
030100             / WS-N-RUN-COMPOUNDS-YR.
030200     COMPUTE WS-N-CALC-PERIODS ROUNDED =
030300         WS-N-RUN-COMPOUNDS-YR * WS-N-RUN-PERIOD-MONTHS / 12.
030400*=================================================================*
030500 D200-SET-COMPOUND-ARGS-EX.
030600*=================================================================*
030700     EXIT.
030800*-----------------------------------------------------------------*
030900 Y900-ABNORMAL-TERMINATION.
031000*-----------------------------------------------------------------*
031100     PERFORM Z000-END-PROGRAM-ROUTINE
031200        THRU Z999-END-PROGRAM-ROUTINE-EX.
031300     STOP RUN.
031400
031500 Z000-END-PROGRAM-ROUTINE.
031600     CLOSE ACCOUNTS-FILE.
031700
031800 Z999-END-PROGRAM-ROUTINE-EX.
031900     EXIT.
032000
032100*****************************************************************
032200************** END OF PROGRAM SOURCE -  INTACRU ******************
032300*****************************************************************

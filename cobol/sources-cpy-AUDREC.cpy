000100******************************************************************
000200* AUDREC.CPYBK
000300* AUDIT TRAIL ENTRY - ONE ROW WRITTEN TO AUDIT-OUT FOR EVERY
000400* TRANSACTION ATTEMPTED BY TRNCORE, WHETHER IT POSTED, WAS
000500* REJECTED OR FAILED. AUDIT-OUT IS APPEND-ONLY, WRITTEN IN
000600* EVENT ORDER - THIS IS THE ONE FILE NOTHING EVER REWRITES.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* 2001-06-22 PLR    INITIAL VERSION - EXECUTED/REJECTED/FAILED
001100* 2001-07-30 PLR    ADDED EXTERNAL_EXECUTED/EXTERNAL_FAILED FOR
001200*                   TRNXPAY GATEWAY SCREENING RESULTS
001300* 2002-01-15 PLR    ADDED EXTERNAL_SCHEDULED, REFUNDED_AFTER_
001400*                   FAILURE AND REFUND_FAILED - GATEWAY REFUND
001500*                   RETRY PATH (REQUEST #3311)
001550* 2012-02-22 TNG    AUDIT FINDING 4420 - ADDED AUD-PRIMARY-SW.
001560*                   THE GATEWAY REFUND FOLLOW-UP ROW (RESULT
001570*                   REFUNDED_AFTER_FAILURE/REFUND_FAILED) WRITES
001580*                   A SECOND AUDIT-OUT ROW FOR THE SAME TRANSACT-
001590*                   ION AS THE EXTERNAL_FAILED ROW AHEAD OF IT -
001595*                   THIS FLAG LETS A READER TELL AUDIT-ENTRY
001596*                   COUNT (EVERY ROW) APART FROM TRANSACTION
001597*                   COUNT (ONE ROW PER TRANSACTION ATTEMPTED)
001600******************************************************************
001800     05  AUD-TIMESTAMP               PIC X(26).
001900*                                ISO-8601 TIMESTAMP OF EVENT
002000     05  AUD-STATUS                  PIC X(20).
002010         88  AUD-STATUS-EXECUTED              VALUE "EXECUTED".
002020         88  AUD-STATUS-REJECTED              VALUE "REJECTED".
002030         88  AUD-STATUS-FAILED                VALUE "FAILED".
002040         88  AUD-STATUS-EXT-EXECUTED          VALUE
002050             "EXTERNAL_EXECUTED".
002060         88  AUD-STATUS-EXT-FAILED            VALUE
002070             "EXTERNAL_FAILED".
002080         88  AUD-STATUS-EXT-SCHEDULED         VALUE
002090             "EXTERNAL_SCHEDULED".
002100         88  AUD-STATUS-REFUNDED              VALUE
002110             "REFUNDED_AFTER_FAILURE".
002120         88  AUD-STATUS-REFUND-FAILED         VALUE
002130             "REFUND_FAILED".
002900     05  AUD-FROM-ACCT-ID            PIC X(08).
003000     05  AUD-TO-ACCT-ID              PIC X(08).
003100     05  AUD-AMOUNT                  PIC S9(9)V99 COMP-3.
003200     05  AUD-NOTE                    PIC X(60).
003300*                                FREE TEXT DETAIL, E.G. FAILURE
003400*                                REASON
003450     05  AUD-PRIMARY-SW              PIC X(01) VALUE "Y".
003460         88  AUD-IS-PRIMARY                    VALUE "Y".
003470*                                "Y" - FIRST/ONLY ROW FOR THIS
003480*                                TRANSACTION - COUNTS TOWARD
003490*                                TRANSACTION COUNT
003492         88  AUD-IS-FOLLOWUP                    VALUE "N".
003494*                                "N" - REFUND FOLLOW-UP ROW ON
003496*                                AN ALREADY-COUNTED TRANSACTION
003500     05  FILLER                      PIC X(03).
003600******************************************************************

000100******************************************************************
000400* TKTREC.CPYBK
000500* CARD-REQUEST TICKET RECORD - A CUSTOMER REQUEST FOR A NEW
000600* CARD, WORKED BY CARDISS AGAINST TICKETS-FILE / CARDS-FILE.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* 2004-03-09 PLR    INITIAL VERSION
001100* 2006-08-11 GKM    ADDED TKT-DESCRIPTION MESSAGE LOG - REJECTION
001200*                   REASON IS NOW APPENDED HERE INSTEAD OF BEING
001300*                   DISCARDED (REQUEST #4420)
001400******************************************************************
001600     05  TKT-ID                      PIC X(08).
001700     05  TKT-USER-ID                 PIC X(20).
001800*                                REQUESTING USER ID
001900     05  TKT-ACCT-ID                 PIC X(08).
002000*                                ACCOUNT THE CARD REQUEST IS FOR
002100     05  TKT-SUBJECT                 PIC X(40).
002200     05  TKT-DESCRIPTION             PIC X(80).
002300*                                DESCRIPTION / APPENDED MESSAGE
002400*                                LOG - NEWEST MESSAGE APPENDED
002500*                                TO THE RIGHT, OLDEST AT LEFT
002600     05  TKT-STATUS                  PIC X(01).
002700         88  TKT-STATUS-OPEN                   VALUE "O".
002800         88  TKT-STATUS-IN-PROGRESS            VALUE "P".
002900         88  TKT-STATUS-CLOSED                 VALUE "C".
003000     05  TKT-CREATED                 PIC X(26).
003100*                                ISO-8601 CREATION TIMESTAMP
003200     05  FILLER                      PIC X(05).
003300******************************************************************

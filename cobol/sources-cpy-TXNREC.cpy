000100******************************************************************
000200* TXNREC.CPYBK
000300* TRANSACTION REQUEST RECORD - ONE ROW PER DEPOSIT, WITHDRAW OR
000400* TRANSFER REQUEST READ FROM TRANSACTIONS-IN. PROCESSED IN
000500* FILE ORDER - NO KEY, NO SORT.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* 1989-03-01 RHP    INITIAL VERSION - DEPOSIT/WITHDRAW ONLY
001000* 1994-10-17 DWK    ADDED TX-TYPE "T" TRANSFER AND TX-TO-ACCT-ID
001100* 2001-06-22 PLR    ADDED TX-EXTERNAL-FLAG / TX-EXTERNAL-ID FOR
001200*                   CROSS-BANK GATEWAY SCREENING (TRNXPAY)
001300******************************************************************
001500     05  TX-TYPE                     PIC X(01).
001600         88  TX-TYPE-DEPOSIT                   VALUE "D".
001700         88  TX-TYPE-WITHDRAW                  VALUE "W".
001800         88  TX-TYPE-TRANSFER                  VALUE "T".
001900     05  TX-FROM-ACCT-ID             PIC X(08).
002000*                                SOURCE ACCT-ID, BLANK ON DEPOSIT
002100     05  TX-TO-ACCT-ID               PIC X(08).
002200*                                DEST ACCT-ID, BLANK ON WITHDRAW
002300     05  TX-AMOUNT                   PIC S9(9)V99 COMP-3.
002400*                                ALWAYS GREATER THAN ZERO
002500     05  TX-EXTERNAL-FLAG            PIC X(01).
002600         88  TX-IS-EXTERNAL                    VALUE "Y".
002700         88  TX-IS-INTERNAL                    VALUE "N".
002800     05  TX-EXTERNAL-ID              PIC X(34).
002900*                                IBAN/EMAIL/ID WHEN EXTERNAL = Y
003000     05  FILLER                      PIC X(02).
003100******************************************************************

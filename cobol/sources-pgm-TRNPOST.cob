000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRNPOST.
000500 AUTHOR.         DARLENE W KOVAC.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 AUG 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : MAIN DRIVER FOR THE NIGHTLY TRANSACTION RUN.  READS
001300*              TRANSACTIONS-IN IN FILE ORDER (NO KEY, NO SORT),
001400*              BUILDS THE WK-C-TRNLNK PARAMETER RECORD FOR EACH
001500*              REQUEST AND CALLS TRNCORE, WHICH RUNS THE VALIDATE/
001600*              APPROVE/POST/AUDIT CHAIN (OR ROUTES EXTERNAL ONES
001700*              TO TRNXPAY).  ACCUMULATES COUNT/AMOUNT CONTROL
001800*              TOTALS BY TX-TYPE AND PRINTS A CONTROL-BREAK
001900*              REPORT WHEN THE INPUT IS EXHAUSTED.
002000*
002100*              GATEWAY METHOD IS NOT CARRIED ON TXNREC - THE SHOP
002200*              CONVENTION IS THAT AN EXTERNAL-ID BEGINNING WITH
002300*              "P" NAMES A PAYPAL HANDLE, ANYTHING ELSE IS TAKEN
002400*              AS A SWIFT BIC/IBAN REFERENCE.  SEE 150-SET-
002500*              GATEWAY-METHOD-RTN.
002600*
002700*=================================================================
002800*
002900* HISTORY OF MODIFICATION:
003000*
003100*=================================================================
003200* MOD.#   INIT   DATE        DESCRIPTION
003300* ------  -----  ----------  ----------------------------------
003400* INIT01  DWK    1994-08-02  INITIAL VERSION - DEPOSIT/WITHDRAW
003500*                            ONLY, NO CONTROL-BREAK REPORT YET
003600* TRN09   DWK    1996-11-14  ADDED TRANSFER TYPE AND THE END-OF-
003700*                            RUN CONTROL TOTALS REPORT
003800* TRN23   GKM    2001-07-30  ADDED EXTERNAL GATEWAY ROUTING -
003900*                            GATEWAY METHOD DERIVED FROM THE
004000*                            FIRST BYTE OF TX-EXTERNAL-ID
004100* TRN99Y  TNG    1998-12-04  YEAR 2000 READINESS - WK-C-RUN-DATE
004200*                            CENTURY WINDOW CONFIRMED AGAINST
004300*                            BNKCMWS, NO CHANGE REQUIRED HERE
004400* TRN31   TNG    2011-03-22  GRAND TOTAL LINE ADDED TO THE
004500*                            CONTROL-BREAK REPORT AT OPERATIONS'
004600*                            REQUEST
004610* TRN33   TNG    2012-02-14  AUDIT FINDING 4417 - GRAND TOTAL
004620*                            LINE WAS COLLAPSING REJECTED AND
004630*                            FAILED INTO ONE BUCKET AND HAD NO
004640*                            EXECUTED TOTAL AT ALL.  SPLIT INTO
004650*                            THREE COUNTERS (B300/C000) AND THE
004660*                            PER-TYPE DOLLAR TOTAL NOW EXCLUDES
004670*                            EXTERNAL_EXECUTED, WHICH IS COUNTED
004680*                            BUT NOT SUMMED INTO THE TYPE AMOUNT
004690* TRN36   TNG    2012-02-24  AUDIT FINDING 4421 - TRANSACTIONS-IN
004692*                            FD SAID RECORD CONTAINS 54 BUT THE
004694*                            TXNREC LAYOUT IS 60 BYTES - FD NOW
004696*                            AGREES WITH THE COPYBOOK
004700*=================================================================
004800         EJECT
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRANSACTIONS-IN ASSIGN TO TRANSIN
005900            ORGANIZATION   IS SEQUENTIAL
006000            ACCESS MODE    IS SEQUENTIAL
006100            FILE STATUS    IS WK-C-FILE-STATUS.
006200
006300     SELECT TRNRPT-FILE ASSIGN TO TRNRPT
006400            ORGANIZATION   IS SEQUENTIAL
006500            ACCESS MODE    IS SEQUENTIAL
006600            FILE STATUS    IS WK-C-RPT-FILE-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000 FILE SECTION.
007100*****************************************************************
007200 FD  TRANSACTIONS-IN
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 60 CHARACTERS.
007500 01  FD-TXN-RECORD.
007600     COPY TXNREC.
007700
007800 FD  TRNRPT-FILE
007900     LABEL RECORDS ARE OMITTED
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  FD-RPT-LINE                     PIC X(132).
008200
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500 01  FILLER                      PIC X(24) VALUE
008600     "** PROGRAM TRNPOST **".
008700
008800     COPY BNKCMWS.
008900
009000 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE "00".
009100
009200     COPY TRNLNK.
009300
009400*------------------- END-OF-FILE / LOOP CONTROL --------------------*
009500 01  WS-C-WORK-AREA.
009600     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
009700         88  WS-C-EOF                          VALUE "Y".
009800     05  WS-C-LINES-LEFT            PIC 9(02) COMP VALUE ZERO.
009850     05  FILLER                PIC X(01) VALUE SPACE.
009900
010000 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
010100
010200*------------------- CONTROL TOTALS TABLE ---------------------------*
010300 01  WS-C-CONTROL-TOTALS.
010400     05  WS-N-DEPOSIT-COUNT         PIC 9(07) COMP VALUE ZERO.
010500     05  WS-N-DEPOSIT-TOTAL         PIC S9(9)V99 COMP-3 VALUE ZERO.
010600     05  WS-N-WITHDRAW-COUNT        PIC 9(07) COMP VALUE ZERO.
010700     05  WS-N-WITHDRAW-TOTAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
010800     05  WS-N-TRANSFER-COUNT        PIC 9(07) COMP VALUE ZERO.
010900     05  WS-N-TRANSFER-TOTAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
011000     05  WS-N-EXECUTED-COUNT        PIC 9(07) COMP VALUE ZERO.
011010     05  WS-N-REJECTED-COUNT        PIC 9(07) COMP VALUE ZERO.
011020     05  WS-N-FAILED-COUNT          PIC 9(07) COMP VALUE ZERO.
011050     05  FILLER                PIC X(01) VALUE SPACE.
011100 01  WS-C-CONTROL-TOTALS-ALT REDEFINES WS-C-CONTROL-TOTALS.
011200     05  WS-C-ROW OCCURS 3 TIMES.
011300         10  WS-N-ROW-COUNT         PIC 9(07) COMP.
011400         10  WS-N-ROW-TOTAL         PIC S9(9)V99 COMP-3.
011500     05  FILLER OCCURS 3 TIMES      PIC 9(07) COMP.
011600
011700*------------------- REPORT PRINT LINE (ALL 3 FORMS) ----------------*
011800 01  WS-C-PRINT-LINE-AREA.
011900     05  WS-C-PRINT-LINE            PIC X(132) VALUE SPACES.
011950     05  FILLER                PIC X(01) VALUE SPACE.
012000 01  WS-C-PRINT-LINE-DETAIL REDEFINES WS-C-PRINT-LINE-AREA.
012100     05  WS-C-PD-TYPE-LABEL         PIC X(18).
012200     05  WS-C-PD-COUNT              PIC ZZZ,ZZ9.
012300     05  FILLER                     PIC X(04).
012400     05  WS-C-PD-AMOUNT             PIC Z,ZZZ,ZZ9.99-.
012500     05  FILLER                     PIC X(90).
012600 01  WS-C-PRINT-LINE-TOTAL REDEFINES WS-C-PRINT-LINE-AREA.
012700     05  WS-C-PT-LABEL              PIC X(18).
012800     05  WS-C-PT-COUNT              PIC ZZZ,ZZ9.
012900     05  FILLER                     PIC X(04).
013000     05  WS-C-PT-AMOUNT             PIC Z,ZZZ,ZZ9.99-.
013100     05  FILLER                     PIC X(90).
013200
013300*------------------- GATEWAY-METHOD DERIVATION WORK AREA ------------*
013400 01  WS-C-EXT-ID-FIRST-BYTE         PIC X(01).
013500
013600*****************************************************************
013700 PROCEDURE DIVISION.
013800*****************************************************************
013900 MAIN-MODULE.
014000     PERFORM A000-OPEN-FILES-RTN
014100        THRU A099-OPEN-FILES-EX.
014200     PERFORM B000-PROCESS-TRANSACTIONS-RTN
014300        UNTIL WS-C-EOF.
014400     PERFORM C000-PRINT-CONTROL-BREAK-RTN
014500        THRU C099-PRINT-CONTROL-BREAK-EX.
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z999-END-PROGRAM-ROUTINE-EX.
014800     STOP RUN.
014900
015000*-----------------------------------------------------------------*
015100 A000-OPEN-FILES-RTN.
015200*-----------------------------------------------------------------*
015300     OPEN INPUT  TRANSACTIONS-IN.
015400     IF NOT WK-C-SUCCESSFUL
015500         DISPLAY "TRNPOST - OPEN FILE ERROR - TRANSACTIONS-IN"
015600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700         GO TO Y900-ABNORMAL-TERMINATION
015800     END-IF.
015900
016000     OPEN OUTPUT TRNRPT-FILE.
016100     IF WK-C-RPT-FILE-STATUS NOT = "00"
016200         DISPLAY "TRNPOST - OPEN FILE ERROR - TRNRPT-FILE"
016300         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
016400         GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600
016700     PERFORM B100-READ-TRANSACTION-RTN
016800        THRU B199-READ-TRANSACTION-EX.
016900*=================================================================*
017000 A099-OPEN-FILES-EX.
017100*=================================================================*
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 B000-PROCESS-TRANSACTIONS-RTN.
017500*-----------------------------------------------------------------*
017600     ADD 1 TO WS-N-RECORDS-READ.
017700     PERFORM B200-BUILD-TRNLNK-RTN
017800        THRU B299-BUILD-TRNLNK-EX.
017900
018000     CALL "TRNCORE" USING WK-C-TRNLNK.
018100
018200     PERFORM B300-POST-TO-TOTALS-RTN
018300        THRU B399-POST-TO-TOTALS-EX.
018400
018500     PERFORM B100-READ-TRANSACTION-RTN
018600        THRU B199-READ-TRANSACTION-EX.
018700*-----------------------------------------------------------------*
018800 B100-READ-TRANSACTION-RTN.
018900*-----------------------------------------------------------------*
019000     READ TRANSACTIONS-IN INTO FD-TXN-RECORD.
019100     IF WK-C-END-OF-FILE
019200         SET WS-C-EOF            TO TRUE
019300     ELSE
019400         IF NOT WK-C-SUCCESSFUL
019500             DISPLAY "TRNPOST - READ ERROR - TRANSACTIONS-IN"
019600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700             GO TO Y900-ABNORMAL-TERMINATION
019800         END-IF
019900     END-IF.
020000*=================================================================*
020100 B199-READ-TRANSACTION-EX.
020200*=================================================================*
020300     EXIT.
020400*-----------------------------------------------------------------*
020500*    B200-BUILD-TRNLNK-RTN - MAP THE TXNREC ROW TO WK-C-TRNLNK
020600*-----------------------------------------------------------------*
020700 B200-BUILD-TRNLNK-RTN.
020800     MOVE SPACES              TO WK-C-TRNLNK-INPUT.
020900     MOVE ZERO                TO WK-C-TRNLNK-AMOUNT.
021000     MOVE TX-TYPE             TO WK-C-TRNLNK-TX-TYPE.
021100     MOVE TX-FROM-ACCT-ID     TO WK-C-TRNLNK-FROM-ACCT-ID.
021200     MOVE TX-TO-ACCT-ID       TO WK-C-TRNLNK-TO-ACCT-ID.
021300     MOVE TX-AMOUNT           TO WK-C-TRNLNK-AMOUNT.
021400     MOVE TX-EXTERNAL-FLAG    TO WK-C-TRNLNK-EXTERNAL-FLAG.
021500     MOVE TX-EXTERNAL-ID      TO WK-C-TRNLNK-EXTERNAL-ID.
021600     MOVE SPACES              TO WK-C-TRNLNK-OUTPUT.
021700
021800     IF TX-IS-EXTERNAL
021900         PERFORM 150-SET-GATEWAY-METHOD-RTN
022000            THRU 150-SET-GATEWAY-METHOD-EX
022100     END-IF.
022200*=================================================================*
022300 B299-BUILD-TRNLNK-EX.
022400*=================================================================*
022500     EXIT.
022600*-----------------------------------------------------------------*
022700*    150-SET-GATEWAY-METHOD-RTN - "P" PREFIX = PAYPAL, ELSE SWIFT
022800*-----------------------------------------------------------------*
022900 150-SET-GATEWAY-METHOD-RTN.
023000     MOVE TX-EXTERNAL-ID (1:1)   TO WS-C-EXT-ID-FIRST-BYTE.
023100     IF WS-C-EXT-ID-FIRST-BYTE = "P"
023200         MOVE "P"                TO WK-C-TRNLNK-GATEWAY-METHOD
023300     ELSE
023400         MOVE "S"                TO WK-C-TRNLNK-GATEWAY-METHOD
023500     END-IF.
023600*=================================================================*
023700 150-SET-GATEWAY-METHOD-EX.
023800*=================================================================*
023900     EXIT.
024000*-----------------------------------------------------------------*
024100*    B300-POST-TO-TOTALS-RTN - ACCUMULATE THE CONTROL TOTALS
024200*-----------------------------------------------------------------*
024300 B300-POST-TO-TOTALS-RTN.
024310*   PER-TYPE COUNT IS BUMPED FOR EVERY TRANSACTION OF THAT TYPE
024320*   REGARDLESS OF OUTCOME - THE DOLLAR TOTAL BELOW IS POSTED
024330*   SEPARATELY AND ONLY WHEN THE RESULT IS A LITERAL EXECUTED.
024400     EVALUATE TRUE
024500         WHEN WK-C-TRNLNK-TYPE-DEPOSIT
024600             ADD 1 TO WS-N-DEPOSIT-COUNT
024700         WHEN WK-C-TRNLNK-TYPE-WITHDRAW
024800             ADD 1 TO WS-N-WITHDRAW-COUNT
024900         WHEN WK-C-TRNLNK-TYPE-TRANSFER
025000             ADD 1 TO WS-N-TRANSFER-COUNT
025100     END-EVALUATE.
025150*
025160*   CLASSIFY THE RESULT INTO THE THREE GRAND-TOTAL BUCKETS.
025170*   EXTERNAL_EXECUTED COUNTS AS EXECUTED BUT DOES NOT ADD TO THE
025180*   PER-TYPE AMOUNT, SINCE THE GATEWAY MAY RESHAPE THE AMOUNT
025190*   POSTED ON THE FAR SIDE.  FAILED, EXTERNAL_FAILED, REFUNDED-
025195*   AFTER-FAILURE AND REFUND_FAILED ALL ROLL INTO FAILED-COUNT.
025200     EVALUATE WK-C-TRNLNK-RESULT
025300         WHEN "EXECUTED"
025400             ADD 1 TO WS-N-EXECUTED-COUNT
025500             EVALUATE TRUE
025600                 WHEN WK-C-TRNLNK-TYPE-DEPOSIT
025700                     ADD WK-C-TRNLNK-AMOUNT TO WS-N-DEPOSIT-TOTAL
025800                 WHEN WK-C-TRNLNK-TYPE-WITHDRAW
025900                     ADD WK-C-TRNLNK-AMOUNT TO WS-N-WITHDRAW-TOTAL
026000                 WHEN WK-C-TRNLNK-TYPE-TRANSFER
026050                     ADD WK-C-TRNLNK-AMOUNT TO WS-N-TRANSFER-TOTAL
026060             END-EVALUATE
026070         WHEN "EXTERNAL_EXECUTED"
026080             ADD 1 TO WS-N-EXECUTED-COUNT
026090         WHEN "REJECTED"
026095             ADD 1 TO WS-N-REJECTED-COUNT
026096         WHEN "FAILED"
026097         WHEN "EXTERNAL_FAILED"
026098         WHEN "REFUNDED_AFTER_FAILURE"
026099         WHEN "REFUND_FAILED"
026100             ADD 1 TO WS-N-FAILED-COUNT
026105     END-EVALUATE.
026200*=================================================================*
026300 B399-POST-TO-TOTALS-EX.
026400*=================================================================*
026500     EXIT.
026600*-----------------------------------------------------------------*
026700*    C000-PRINT-CONTROL-BREAK-RTN - END-OF-RUN TOTALS REPORT
026800*-----------------------------------------------------------------*
026900 C000-PRINT-CONTROL-BREAK-RTN.
027000     MOVE SPACES                  TO WS-C-PRINT-LINE-AREA.
027100     MOVE "TRNPOST - TRANSACTION CONTROL TOTALS" TO WS-C-PRINT-LINE.
027200     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA.
027300     MOVE SPACES                  TO WS-C-PRINT-LINE-AREA.
027400     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA.
027500
027600     MOVE "DEPOSIT"              TO WS-C-PD-TYPE-LABEL.
027700     MOVE WS-N-DEPOSIT-COUNT     TO WS-C-PD-COUNT.
027800     MOVE WS-N-DEPOSIT-TOTAL     TO WS-C-PD-AMOUNT.
027900     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-DETAIL.
028000
028100     MOVE "WITHDRAW"             TO WS-C-PD-TYPE-LABEL.
028200     MOVE WS-N-WITHDRAW-COUNT    TO WS-C-PD-COUNT.
028300     MOVE WS-N-WITHDRAW-TOTAL    TO WS-C-PD-AMOUNT.
028400     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-DETAIL.
028500
028600     MOVE "TRANSFER"             TO WS-C-PD-TYPE-LABEL.
028700     MOVE WS-N-TRANSFER-COUNT    TO WS-C-PD-COUNT.
028800     MOVE WS-N-TRANSFER-TOTAL    TO WS-C-PD-AMOUNT.
028900     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-DETAIL.
029000
029500     MOVE SPACES                  TO WS-C-PRINT-LINE-AREA.
029600     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-AREA.
029700
029710*   FOUR-LINE GRAND TOTAL BLOCK - TOTAL PROCESSED, TOTAL
029720*   EXECUTED, TOTAL REJECTED, TOTAL FAILED.  PROCESSED MUST
029730*   ALWAYS EQUAL EXECUTED + REJECTED + FAILED.
029740     MOVE "TOTAL PROCESSED"     TO WS-C-PT-LABEL.
029750     MOVE WS-N-RECORDS-READ      TO WS-C-PT-COUNT.
029760     MOVE ZERO                   TO WS-C-PT-AMOUNT.
029770     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-TOTAL.
029780
029790     MOVE "TOTAL EXECUTED"      TO WS-C-PT-LABEL.
029800     MOVE WS-N-EXECUTED-COUNT    TO WS-C-PT-COUNT.
029810     COMPUTE WS-C-PT-AMOUNT =
029820         WS-N-DEPOSIT-TOTAL + WS-N-WITHDRAW-TOTAL
029830       + WS-N-TRANSFER-TOTAL.
029840     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-TOTAL.
029850
029860     MOVE "TOTAL REJECTED"      TO WS-C-PT-LABEL.
029870     MOVE WS-N-REJECTED-COUNT    TO WS-C-PT-COUNT.
029880     MOVE ZERO                   TO WS-C-PT-AMOUNT.
029890     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-TOTAL.
029900
029910     MOVE "TOTAL FAILED"        TO WS-C-PT-LABEL.
029920     MOVE WS-N-FAILED-COUNT      TO WS-C-PT-COUNT.
029930     MOVE ZERO                   TO WS-C-PT-AMOUNT.
029940     WRITE FD-RPT-LINE FROM WS-C-PRINT-LINE-TOTAL.
030500*=================================================================*
030600 C099-PRINT-CONTROL-BREAK-EX.
030700*=================================================================*
030800     EXIT.
030900*-----------------------------------------------------------------*
031000 Y900-ABNORMAL-TERMINATION.
031100*-----------------------------------------------------------------*
031200     PERFORM Z000-END-PROGRAM-ROUTINE
031300        THRU Z999-END-PROGRAM-ROUTINE-EX.
031400     STOP RUN.
031500
031600 Z000-END-PROGRAM-ROUTINE.
031700     CLOSE TRANSACTIONS-IN.
031800     CLOSE TRNRPT-FILE.
031900
032000 Z999-END-PROGRAM-ROUTINE-EX.
032100     EXIT.
032200
032300*****************************************************************
032400************** END OF PROGRAM SOURCE -  TRNPOST ******************
032500*****************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CARDSTAT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   22 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : COMPANION DRIVER TO CARDISS.  WORKS ONE DAY'S
001300*              WORTH OF CARD-STATUS-REQUEST ROWS - BLOCK, UNBLOCK
001400*              OR CANCEL A CARD ALREADY ON CARDS-FILE.  EACH
001500*              REQUEST NAMES A CARD-ID AND AN ACTION CODE.
001600*
001700*              BLOCK   : ACTIVE CARD ONLY -> STATUS SET TO "B".
001800*              UNBLOCK : BLOCKED CARD ONLY -> STATUS SET TO "A".
001900*              CANCEL  : ACTIVE OR BLOCKED CARD -> STATUS SET TO
002000*                        "X" AND CARD-ACCT-ID IS BLANKED OUT,
002100*                        WHICH FREES THE ACCOUNT TO BE ISSUED A
002200*                        BRAND NEW CARD BY CARDISS.
002300*
002400*              A CANCELLED CARD NEVER TRANSITIONS AGAIN - ANY
002500*              REQUEST AGAINST A CANCELLED CARD-ID IS REJECTED
002600*              REGARDLESS OF THE ACTION CODE REQUESTED.
002700*
002800*              CONFIRMATION LINES NEVER SHOW THE FULL PAN - SEE
002900*              H000-MASK-PAN-RTN, WHICH BLANKS OUT ALL BUT THE
003000*              LAST 4 DIGITS FOR THE OPERATOR CONSOLE.
003100*
003200*              NEITHER FILE SUPPORTS RANDOM ACCESS IN THIS SHOP,
003300*              SO CARDS-FILE IS RE-OPENED AND RE-SCANNED FOR EACH
003400*              REQUEST, THE SAME AS CARDISS DOES AGAINST
003500*              TICKETS-FILE.
003600*
003700*=================================================================
003800*
003900* HISTORY OF MODIFICATION:
004000*
004100*=================================================================
004200* MOD.#   INIT   DATE        DESCRIPTION
004300* ------  -----  ----------  ----------------------------------
004400* INIT01  MWT    1990-04-22  INITIAL VERSION - BLOCK/UNBLOCK ONLY
004500* CDS10   TNG    2010-02-26  ADDED CANCEL ACTION TO MATCH THE NEW
004600*                            CARD-STATUS "X" VALUE ON CARDREC -
004700*                            CANCEL NOW BLANKS CARD-ACCT-ID SO
004800*                            THE ACCOUNT CAN RECEIVE A NEW CARD
004900* CDS14   TNG    2012-02-18  AUDIT FINDING 4418 - THIS DRIVER WAS
005000*                            NEVER WRITTEN UP AGAINST PRODUCTION,
005100*                            ONLY RUN BY HAND FROM A TEST LIBRARY.
005200*                            PROMOTED TO THE NIGHTLY CARD CYCLE.
005300*                            ALSO ADDED THE MASKED-PAN DISPLAY ON
005400*                            EVERY CONFIRMATION LINE AND THE
005500*                            CANNOT-TRANSITION-A-CANCELLED-CARD
005600*                            CHECK AHEAD OF THE ACTION EVALUATE
005700*=================================================================
005800         EJECT
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100*****************************************************************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CARD-STATUS-REQUEST ASSIGN TO CARDSTIN
006900            ORGANIZATION   IS SEQUENTIAL
007000            ACCESS MODE    IS SEQUENTIAL
007100            FILE STATUS    IS WK-C-FILE-STATUS.
007200
007300     SELECT CARDS-FILE ASSIGN TO CARDSIO
007400            ORGANIZATION   IS SEQUENTIAL
007500            ACCESS MODE    IS SEQUENTIAL
007600            FILE STATUS    IS WK-C-CRD-FILE-STATUS.
007700*****************************************************************
007800 DATA DIVISION.
007900*****************************************************************
008000 FILE SECTION.
008100*****************************************************************
008200 FD  CARD-STATUS-REQUEST
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 20 CHARACTERS.
008500 01  FD-CSR-RECORD.
008600     05  CSR-CARD-ID                 PIC X(08).
008700     05  CSR-ACTION                  PIC X(01).
008800         88  CSR-ACTION-BLOCK                 VALUE "B".
008900         88  CSR-ACTION-UNBLOCK               VALUE "U".
009000         88  CSR-ACTION-CANCEL                VALUE "X".
009100     05  FILLER                      PIC X(11).
009200
009300 FD  CARDS-FILE
009400     LABEL RECORDS ARE OMITTED
009500     RECORD CONTAINS 90 CHARACTERS.
009600 01  FD-CRD-RECORD.
009700     COPY CARDREC.
009800
009810 01  WS-C-CARD-RECORD.
009820     COPY CARDREC.
009830
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010100 01  FILLER                      PIC X(24) VALUE
010200     "** PROGRAM CARDSTAT **".
010300
010400     COPY BNKCMWS.
010500
010600 01  WK-C-CRD-FILE-STATUS            PIC X(02) VALUE "00".
010700
010800*------------------- SWITCHES -----------------------------------*
010900 01  WS-C-WORK-AREA.
011000     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
011100         88  WS-C-EOF                          VALUE "Y".
011200     05  WS-C-CARD-FOUND-SW         PIC X(01) VALUE "N".
011300         88  WS-C-CARD-FOUND                   VALUE "Y".
011400     05  WS-C-CARD-SCAN-DONE-SW     PIC X(01) VALUE "N".
011500         88  WS-C-CARD-SCAN-DONE               VALUE "Y".
011600     05  FILLER                PIC X(01) VALUE SPACE.
011700
011800 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
011900
012000*------------------- RUN TOTALS --------------------------------------*
012100 01  WS-C-RUN-TOTALS.
012200     05  WS-N-BLOCKED-COUNT         PIC 9(05) COMP VALUE ZERO.
012300     05  WS-N-UNBLOCKED-COUNT       PIC 9(05) COMP VALUE ZERO.
012400     05  WS-N-CANCELLED-COUNT       PIC 9(05) COMP VALUE ZERO.
012500     05  WS-N-REJECTED-COUNT        PIC 9(05) COMP VALUE ZERO.
012600     05  FILLER                PIC X(01) VALUE SPACE.
012700 01  WS-C-RUN-TOTALS-ALT REDEFINES WS-C-RUN-TOTALS.
012800     05  WS-N-TOTALS-ROW            OCCURS 4 TIMES
012900                                    PIC 9(05) COMP.
013000
013100*------------------- CARD-ID DIAGNOSTIC TRACE -------------------*
013200 01  WS-C-CARD-ID-TRACE-AREA.
013300     05  WS-C-CARD-ID-TRACE         PIC X(08).
013400     05  FILLER                PIC X(01) VALUE SPACE.
013500 01  WS-C-CARD-ID-TRACE-ALT REDEFINES WS-C-CARD-ID-TRACE-AREA.
013600     05  WS-C-CARD-ID-TRACE-PREFIX  PIC X(02).
013700     05  WS-C-CARD-ID-TRACE-SUFFIX  PIC X(06).
013800
013900*------------------- PAN MASKING WORK AREA -----------------------*
014000 01  WS-C-PAN-DISPLAY-AREA.
014100     05  WS-C-PAN-DISPLAY           PIC 9(16).
014200     05  FILLER                PIC X(01) VALUE SPACE.
014300 01  WS-C-PAN-DISPLAY-ALT REDEFINES WS-C-PAN-DISPLAY-AREA.
014400     05  WS-C-PAN-HIDDEN-PART       PIC 9(12).
014500     05  WS-C-PAN-LAST-4            PIC 9(04).
014600
014700 01  WS-C-MASKED-PAN-OUT.
014800     05  WS-C-MASKED-PAN-FILL       PIC X(12) VALUE
014900         "XXXXXXXXXXXX".
015000     05  WS-C-MASKED-PAN-SUFFIX     PIC 9(04) VALUE ZERO.
015100     05  FILLER                PIC X(01) VALUE SPACE.
015200
015300 01  WS-C-REJECT-REASON             PIC X(40) VALUE SPACES.
015400
015500*****************************************************************
015600 PROCEDURE DIVISION.
015700*****************************************************************
015800 MAIN-MODULE.
015900     OPEN INPUT CARD-STATUS-REQUEST.
016000     IF NOT WK-C-SUCCESSFUL
016100         DISPLAY "CARDSTAT - OPEN FILE ERROR - CARD-STATUS-REQUEST"
016200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300         GO TO Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500
016600     PERFORM B100-READ-REQUEST-RTN
016700        THRU B199-READ-REQUEST-EX.
016800     PERFORM B000-PROCESS-REQUEST-RTN
016900        UNTIL WS-C-EOF.
017000
017100     DISPLAY "CARDSTAT - CARDS BLOCKED   " WS-N-BLOCKED-COUNT.
017200     DISPLAY "CARDSTAT - CARDS UNBLOCKED " WS-N-UNBLOCKED-COUNT.
017300     DISPLAY "CARDSTAT - CARDS CANCELLED " WS-N-CANCELLED-COUNT.
017400     DISPLAY "CARDSTAT - REQUESTS REJECTED " WS-N-REJECTED-COUNT.
017500
017600     CLOSE CARD-STATUS-REQUEST.
017700     STOP RUN.
017800
017900*-----------------------------------------------------------------*
018000 B000-PROCESS-REQUEST-RTN.
018100*-----------------------------------------------------------------*
018200     ADD 1 TO WS-N-RECORDS-READ.
018300     MOVE SPACES               TO WS-C-REJECT-REASON.
018400
018500     PERFORM C000-FIND-CARD-RTN
018600        THRU C099-FIND-CARD-EX.
018700
018800     IF WS-C-CARD-FOUND
018900         PERFORM D000-APPLY-ACTION-RTN
019000            THRU D099-APPLY-ACTION-EX
019100     ELSE
019200         ADD 1 TO WS-N-REJECTED-COUNT
019300         MOVE CSR-CARD-ID         TO WS-C-CARD-ID-TRACE
019400         DISPLAY "CARDSTAT - CARD NOT FOUND, PREFIX "
019500                 WS-C-CARD-ID-TRACE-PREFIX " - CARD-ID "
019600                 CSR-CARD-ID
019700     END-IF.
019800
019900     PERFORM B100-READ-REQUEST-RTN
020000        THRU B199-READ-REQUEST-EX.
020100*-----------------------------------------------------------------*
020200 B100-READ-REQUEST-RTN.
020300*-----------------------------------------------------------------*
020400     READ CARD-STATUS-REQUEST INTO FD-CSR-RECORD.
020500     IF WK-C-END-OF-FILE
020600         SET WS-C-EOF            TO TRUE
020700     ELSE
020800         IF NOT WK-C-SUCCESSFUL
020900             DISPLAY "CARDSTAT - READ ERROR - CARD-STATUS-REQUEST"
021000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100             GO TO Y900-ABNORMAL-TERMINATION
021200         END-IF
021300     END-IF.
021400*=================================================================*
021500 B199-READ-REQUEST-EX.
021600*=================================================================*
021700     EXIT.
021800*-----------------------------------------------------------------*
021900*    C000-FIND-CARD-RTN - READ-ONLY SCAN OF CARDS-FILE BY CARD-ID
022000*-----------------------------------------------------------------*
022100 C000-FIND-CARD-RTN.
022200     MOVE "N"                  TO WS-C-CARD-FOUND-SW.
022300     MOVE "N"                  TO WS-C-CARD-SCAN-DONE-SW.
022400     OPEN INPUT CARDS-FILE.
022500     IF WK-C-CRD-FILE-STATUS NOT = "00"
022600         DISPLAY "CARDSTAT - OPEN FILE ERROR - CARDS-FILE"
022700         DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
022800         GO TO Y900-ABNORMAL-TERMINATION
022900     END-IF.
023000
023100     PERFORM C100-SCAN-FOR-CARD
023200        UNTIL WS-C-CARD-SCAN-DONE.
023300
023400     CLOSE CARDS-FILE.
023500*=================================================================*
023600 C099-FIND-CARD-EX.
023700*=================================================================*
023800     EXIT.
023900*-----------------------------------------------------------------*
024000 C100-SCAN-FOR-CARD.
024100*-----------------------------------------------------------------*
024200     READ CARDS-FILE INTO WS-C-CARD-RECORD.
024300     IF WK-C-CRD-FILE-STATUS = "10"
024400         SET WS-C-CARD-SCAN-DONE  TO TRUE
024500     ELSE
024600         IF WK-C-CRD-FILE-STATUS NOT = "00"
024700             DISPLAY "CARDSTAT - READ ERROR - CARDS-FILE"
024800             DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
024900             GO TO Y900-ABNORMAL-TERMINATION
025000         END-IF
025100         IF CARD-ID OF WS-C-CARD-RECORD = CSR-CARD-ID
025200             MOVE "Y"            TO WS-C-CARD-FOUND-SW
025300             SET WS-C-CARD-SCAN-DONE  TO TRUE
025400         END-IF
025500     END-IF.
025600*-----------------------------------------------------------------*
025700*    D000-APPLY-ACTION-RTN - BLOCK / UNBLOCK / CANCEL TRANSITION
025800*-----------------------------------------------------------------*
025900 D000-APPLY-ACTION-RTN.
026000     IF CARD-STATUS-CANCELLED OF WS-C-CARD-RECORD
026100         MOVE "CARD ALREADY CANCELLED - NO FURTHER STATUS CHANGE"
026200                                 TO WS-C-REJECT-REASON
026300         ADD 1 TO WS-N-REJECTED-COUNT
026400         DISPLAY "CARDSTAT - " CSR-CARD-ID " - " WS-C-REJECT-REASON
026500         GO TO D099-APPLY-ACTION-EX
026600     END-IF.
026700
026800     EVALUATE TRUE
026900         WHEN CSR-ACTION-BLOCK
027000             PERFORM D100-DO-BLOCK-RTN
027100                THRU D100-DO-BLOCK-EX
027200         WHEN CSR-ACTION-UNBLOCK
027300             PERFORM D200-DO-UNBLOCK-RTN
027400                THRU D200-DO-UNBLOCK-EX
027500         WHEN CSR-ACTION-CANCEL
027600             PERFORM D300-DO-CANCEL-RTN
027700                THRU D300-DO-CANCEL-EX
027800         WHEN OTHER
027900             MOVE "UNRECOGNIZED ACTION CODE ON REQUEST"
028000                                 TO WS-C-REJECT-REASON
028100             ADD 1 TO WS-N-REJECTED-COUNT
028200             DISPLAY "CARDSTAT - " CSR-CARD-ID " - "
028300                     WS-C-REJECT-REASON
028400     END-EVALUATE.
028500*=================================================================*
028600 D099-APPLY-ACTION-EX.
028700*=================================================================*
028800     EXIT.
028900*-----------------------------------------------------------------*
029000 D100-DO-BLOCK-RTN.
029100*-----------------------------------------------------------------*
029200     IF CARD-STATUS-ACTIVE OF WS-C-CARD-RECORD
029300         SET CARD-STATUS-BLOCKED OF WS-C-CARD-RECORD TO TRUE
029400         PERFORM E000-REWRITE-CARD-RTN
029500            THRU E099-REWRITE-CARD-EX
029600         ADD 1 TO WS-N-BLOCKED-COUNT
029700         PERFORM H000-MASK-PAN-RTN
029800            THRU H099-MASK-PAN-EX
029900         DISPLAY "CARDSTAT - CARD " CSR-CARD-ID " BLOCKED - PAN "
030000                 WS-C-MASKED-PAN-OUT
030100     ELSE
030200         MOVE "CARD NOT ACTIVE - CANNOT BLOCK"
030300                                 TO WS-C-REJECT-REASON
030400         ADD 1 TO WS-N-REJECTED-COUNT
030500         DISPLAY "CARDSTAT - " CSR-CARD-ID " - " WS-C-REJECT-REASON
030600     END-IF.
030700*=================================================================*
030800 D100-DO-BLOCK-EX.
030900*=================================================================*
031000     EXIT.
031100*-----------------------------------------------------------------*
031200 D200-DO-UNBLOCK-RTN.
031300*-----------------------------------------------------------------*
031400     IF CARD-STATUS-BLOCKED OF WS-C-CARD-RECORD
031500         SET CARD-STATUS-ACTIVE OF WS-C-CARD-RECORD TO TRUE
031600         PERFORM E000-REWRITE-CARD-RTN
031700            THRU E099-REWRITE-CARD-EX
031800         ADD 1 TO WS-N-UNBLOCKED-COUNT
031900         PERFORM H000-MASK-PAN-RTN
032000            THRU H099-MASK-PAN-EX
032100         DISPLAY "CARDSTAT - CARD " CSR-CARD-ID " UNBLOCKED - PAN "
032200                 WS-C-MASKED-PAN-OUT
032300     ELSE
032400         MOVE "CARD NOT BLOCKED - CANNOT UNBLOCK"
032500                                 TO WS-C-REJECT-REASON
032600         ADD 1 TO WS-N-REJECTED-COUNT
032700         DISPLAY "CARDSTAT - " CSR-CARD-ID " - " WS-C-REJECT-REASON
032800     END-IF.
032900*=================================================================*
033000 D200-DO-UNBLOCK-EX.
033100*=================================================================*
033200     EXIT.
033300*-----------------------------------------------------------------*
033400*    D300-DO-CANCEL-RTN - CANCEL FREES THE ACCOUNT FOR RE-ISSUE
033500*-----------------------------------------------------------------*
033600 D300-DO-CANCEL-RTN.
033700     SET CARD-STATUS-CANCELLED OF WS-C-CARD-RECORD TO TRUE.
033800     MOVE SPACES               TO CARD-ACCT-ID OF WS-C-CARD-RECORD.
033900     PERFORM E000-REWRITE-CARD-RTN
034000        THRU E099-REWRITE-CARD-EX.
034100     ADD 1 TO WS-N-CANCELLED-COUNT.
034200     PERFORM H000-MASK-PAN-RTN
034300        THRU H099-MASK-PAN-EX.
034400     DISPLAY "CARDSTAT - CARD " CSR-CARD-ID " CANCELLED - PAN "
034500             WS-C-MASKED-PAN-OUT.
034600*=================================================================*
034700 D300-DO-CANCEL-EX.
034800*=================================================================*
034900     EXIT.
035000*-----------------------------------------------------------------*
035100*    E000-REWRITE-CARD-RTN - REPOSITION, FIND, REWRITE IN PLACE
035200*-----------------------------------------------------------------*
035300 E000-REWRITE-CARD-RTN.
035400     MOVE "N"                  TO WS-C-CARD-SCAN-DONE-SW.
035500     OPEN I-O CARDS-FILE.
035600     IF WK-C-CRD-FILE-STATUS NOT = "00"
035700         DISPLAY "CARDSTAT - OPEN FILE ERROR - CARDS-FILE"
035800         DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
035900         GO TO Y900-ABNORMAL-TERMINATION
036000     END-IF.
036100
036200     PERFORM E100-FIND-AND-REWRITE-RTN
036300        UNTIL WS-C-CARD-SCAN-DONE.
036400
036500     CLOSE CARDS-FILE.
036600*=================================================================*
036700 E099-REWRITE-CARD-EX.
036800*=================================================================*
036900     EXIT.
037000*-----------------------------------------------------------------*
037100 E100-FIND-AND-REWRITE-RTN.
037200*-----------------------------------------------------------------*
037300     READ CARDS-FILE.
037400     IF WK-C-CRD-FILE-STATUS = "10"
037500         SET WS-C-CARD-SCAN-DONE  TO TRUE
037600     ELSE
037700         IF WK-C-CRD-FILE-STATUS NOT = "00"
037800             DISPLAY "CARDSTAT - READ ERROR - CARDS-FILE"
037900             DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
038000             GO TO Y900-ABNORMAL-TERMINATION
038100         END-IF
038200         IF CARD-ID OF FD-CRD-RECORD = CSR-CARD-ID
038300             REWRITE FD-CRD-RECORD FROM WS-C-CARD-RECORD
038400             IF WK-C-CRD-FILE-STATUS NOT = "00"
038500                 DISPLAY "CARDSTAT - REWRITE ERROR - CARDS-FILE"
038600                 DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
038700                 GO TO Y900-ABNORMAL-TERMINATION
038800             END-IF
038900             SET WS-C-CARD-SCAN-DONE  TO TRUE
039000         END-IF
039100     END-IF.
039200*-----------------------------------------------------------------*
039300*    H000-MASK-PAN-RTN - BLANK OUT ALL BUT THE LAST 4 PAN DIGITS
039400*-----------------------------------------------------------------*
039500 H000-MASK-PAN-RTN.
039600     MOVE CARD-PAN OF WS-C-CARD-RECORD TO WS-C-PAN-DISPLAY.
039700     MOVE WS-C-PAN-LAST-4          TO WS-C-MASKED-PAN-SUFFIX.
039800*=================================================================*
039900 H099-MASK-PAN-EX.
040000*=================================================================*
040100     EXIT.
040200*-----------------------------------------------------------------*
040300 Y900-ABNORMAL-TERMINATION.
040400*-----------------------------------------------------------------*
040500     CLOSE CARD-STATUS-REQUEST.
040600     STOP RUN.
040700
040800*****************************************************************
040900************** END OF PROGRAM SOURCE -  CARDSTAT ******************
041000*****************************************************************

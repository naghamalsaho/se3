000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     ACCTADD.
000500 AUTHOR.         DARLENE W KOVAC.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 APR 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE ACCOUNT-FACTORY BATCH DRIVER.  EACH
001300*              ACCT-ADD-REQUEST CARD EITHER OPENS A NEW ACCOUNT
001400*              (VALIDATING/GENERATING THE ACCT-ID, SANITIZING AND
001500*              UNIQUING THE OWNER NAME, RANGE-CHECKING THE
001600*              OPENING AMOUNT) OR RAISES THE OVERDRAFT LIMIT ON
001700*              AN EXISTING CHECKING ACCOUNT (THE "OVERDRAFT
001800*              PROTECTION" MAINTENANCE ACTION).  ACCOUNTS-FILE
001900*              MUST STAY IN ASCENDING ACCT-ID SEQUENCE SO A NEW
002000*              ACCOUNT IS MERGED INTO ITS SORTED SLOT ON
002100*              ACCOUNTS-FILE-OUT RATHER THAN APPENDED AT THE END.
002200*
002300*=================================================================*
002400*
002500* HISTORY OF MODIFICATION:
002600*
002700*=================================================================*
002800* MOD.#   INIT   DATE        DESCRIPTION
002900* ------  -----  ----------  ----------------------------------
003000* INIT01  DWK    1993-04-14  INITIAL VERSION - ADD ACTION ONLY
003100* ACA06   DWK    1993-11-02  ADDED "O" OVERDRAFT-BUMP ACTION SO
003200*                            THE MAINTENANCE WINDOW DOES NOT NEED
003300*                            A SEPARATE STEP IN THE JCL
003400* ACA11   CJM    1999-01-14  Y2K REVIEW - NO DATE FIELDS ON THE
003500*                            REQUEST CARD OR ACCT-RECORD, NO
003600*                            CHANGE REQUIRED
003700* ACA17   TNG    2011-03-22  OWNER-NAME SANITIZE NOW STRIPS
003800*                            ANGLE-BRACKET TAGS BEFORE THE
003900*                            UNIQUENESS SCAN - PREVIOUSLY A
004000*                            TAGGED AND AN UNTAGGED NAME COULD
004100*                            BOTH BE ACCEPTED AS "UNIQUE"
004200*=================================================================*
004300         EJECT
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ACCT-ADD-REQUEST ASSIGN TO ACCTADDIN
005400            ORGANIZATION   IS SEQUENTIAL
005500            ACCESS MODE    IS SEQUENTIAL
005600            FILE STATUS    IS WK-C-FILE-STATUS.
005700
005800     SELECT ACCOUNTS-FILE ASSIGN TO ACCTFILE
005900            ORGANIZATION   IS SEQUENTIAL
006000            ACCESS MODE    IS SEQUENTIAL
006100            FILE STATUS    IS WK-C-ACCT-FILE-STATUS.
006200
006300     SELECT ACCOUNTS-FILE-OUT ASSIGN TO ACCTFILO
006400            ORGANIZATION   IS SEQUENTIAL
006500            ACCESS MODE    IS SEQUENTIAL
006600            FILE STATUS    IS WK-C-OUT-FILE-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000 FILE SECTION.
007100*****************************************************************
007200 FD  ACCT-ADD-REQUEST
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 100 CHARACTERS.
007500 01  WS-C-ADD-REQUEST.
007600     05  AAR-ACTION                  PIC X(01).
007700         88  AAR-ACTION-ADD                    VALUE "A".
007800         88  AAR-ACTION-OVERDRAFT              VALUE "O".
007900     05  AAR-REQ-ID                  PIC X(30).
008000*                                SUPPLIED ID, AS TYPED, LOWER OR
008100*                                MIXED CASE, MAY BE BLANK/INVALID
008200     05  AAR-OWNER-NAME              PIC X(40).
008300     05  AAR-ACCT-TYPE               PIC X(01).
008400         88  AAR-TYPE-SAVINGS                   VALUE "S".
008500         88  AAR-TYPE-CHECKING                  VALUE "C".
008600         88  AAR-TYPE-LOAN                      VALUE "L".
008700         88  AAR-TYPE-INVESTMENT                VALUE "I".
008800     05  AAR-INITIAL-AMOUNT          PIC S9(9)V99 COMP-3.
008900     05  AAR-TARGET-ACCT-ID          PIC X(08).
009000*                                OVERDRAFT ACTION ONLY - EXISTING
009100*                                CHECKING ACCOUNT ID
009200     05  AAR-BUMP-AMOUNT             PIC S9(9)V99 COMP-3.
009300*                                OVERDRAFT ACTION ONLY - EXTRA
009400*                                OVERDRAFT ROOM REQUESTED, A
009500*                                POSITIVE NUMBER
009600     05  FILLER                      PIC X(08).
009700
009800 FD  ACCOUNTS-FILE
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 75 CHARACTERS.
010100 01  FD-ACCT-RECORD.
010200     COPY ACCTREC.
010300
010400 FD  ACCOUNTS-FILE-OUT
010500     LABEL RECORDS ARE OMITTED
010600     RECORD CONTAINS 75 CHARACTERS.
010700 01  FD-ACCT-RECORD-OUT.
010800     COPY ACCTREC.
010900
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200 01  FILLER                      PIC X(24) VALUE
011300     "** PROGRAM ACCTADD **".
011400
011500     COPY BNKCMWS.
011600
011700 01  WK-C-ACCT-FILE-STATUS           PIC X(02) VALUE "00".
011800 01  WK-C-OUT-FILE-STATUS            PIC X(02) VALUE "00".
011900
012000 01  WS-C-NEW-ACCOUNT.
012100     COPY ACCTREC.
012200
012300*------------------- SWITCHES / COUNTERS -------------------------*
012400 01  WK-C-WORK-AREA.
012500     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
012600         88  WK-C-EOF                          VALUE "Y".
012700     05  WK-C-REJECT-SW             PIC X(01) VALUE "N".
012800         88  WK-C-REJECTED                     VALUE "Y".
012900     05  WK-C-SCAN-DONE-SW          PIC X(01) VALUE "N".
013000         88  WK-C-SCAN-DONE                    VALUE "Y".
013100     05  WK-C-FOUND-SW              PIC X(01) VALUE "N".
013200         88  WK-C-FOUND                        VALUE "Y".
013300     05  WK-C-WRITTEN-SW            PIC X(01) VALUE "N".
013400         88  WK-C-NEW-REC-WRITTEN              VALUE "Y".
013450     05  FILLER                PIC X(01) VALUE SPACE.
013500
013600 77  WS-N-REQUESTS-READ              PIC 9(07) COMP VALUE ZERO.
013700 77  WS-N-ACCOUNTS-ADDED             PIC 9(07) COMP VALUE ZERO.
013800 77  WS-N-REQUESTS-REJECTED          PIC 9(07) COMP VALUE ZERO.
013900 77  WS-N-OVERDRAFT-BUMPS            PIC 9(07) COMP VALUE ZERO.
014000
014100*------------------- TRANSLATE TABLES (NO INTRINSICS IN USE) -----*
014200 01  WS-C-UPPER-ALPHA                PIC X(26) VALUE
014300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014400 01  WS-C-LOWER-ALPHA                PIC X(26) VALUE
014500     "abcdefghijklmnopqrstuvwxyz".
014600
014700*------------------- ID-VALIDATION WORK AREA ---------------------*
014800 01  WS-C-CANDIDATE-ID-AREA.
014900     05  WS-C-CANDIDATE-ID         PIC X(30).
014950     05  FILLER                PIC X(01) VALUE SPACE.
015000 01  WS-C-CANDIDATE-ID-ALT REDEFINES WS-C-CANDIDATE-ID-AREA.
015100     05  WS-C-CANDIDATE-ID-TABLE OCCURS 30 TIMES
015200                                 PIC X(01).
015300
015400 01  WK-N-SCAN-NDX                   PIC 9(02) COMP VALUE ZERO.
015500 01  WS-N-CANDIDATE-LEN              PIC 9(02) COMP VALUE ZERO.
015600 01  WK-C-ID-BAD-CHAR-SW             PIC X(01) VALUE "N".
015700     88  WK-C-ID-HAS-BAD-CHAR                 VALUE "Y".
015800
015900*------------------- ID-GENERATION WORK AREA ---------------------*
016000 01  WS-C-GEN-ID-AREA.
016100     05  WS-C-GEN-PREFIX            PIC X(01).
016200     05  WS-N-GEN-SUFFIX            PIC 9(07).
016250     05  FILLER                PIC X(01) VALUE SPACE.
016300 01  WS-C-GEN-ID-ALT REDEFINES WS-C-GEN-ID-AREA.
016400     05  WS-C-GEN-ID-DISPLAY        PIC X(08).
016500
016600 01  WS-C-SCAN-ID-AREA.
016700     05  WS-C-SCAN-PREFIX           PIC X(01).
016800     05  WS-N-SCAN-SUFFIX           PIC 9(07).
016850     05  FILLER                PIC X(01) VALUE SPACE.
016900 01  WS-C-SCAN-ID-ALT REDEFINES WS-C-SCAN-ID-AREA.
017000     05  WS-C-SCAN-ID-DISPLAY       PIC X(08).
017100
017200 01  WK-N-MAX-SUFFIX                 PIC 9(07) COMP VALUE ZERO.
017300
017400*------------------- NAME-SANITIZE WORK AREA ---------------------*
017500 01  WS-C-RAW-NAME-AREA.
017600     05  WS-C-RAW-NAME              PIC X(40).
017650     05  FILLER                PIC X(01) VALUE SPACE.
017700 01  WS-C-RAW-NAME-ALT REDEFINES WS-C-RAW-NAME-AREA.
017800     05  WS-C-RAW-NAME-TABLE OCCURS 40 TIMES PIC X(01).
017900
018000 01  WS-C-CLEAN-NAME-AREA.
018100     05  WS-C-CLEAN-NAME            PIC X(40).
018150     05  FILLER                PIC X(01) VALUE SPACE.
018200 01  WS-C-CLEAN-NAME-ALT REDEFINES WS-C-CLEAN-NAME-AREA.
018300     05  WS-C-CLEAN-NAME-TABLE OCCURS 40 TIMES PIC X(01).
018400
018500 01  WK-C-INSIDE-TAG-SW              PIC X(01) VALUE "N".
018600     88  WK-C-INSIDE-TAG                       VALUE "Y".
018700 01  WK-N-OUT-POS                    PIC 9(02) COMP VALUE ZERO.
018800 01  WK-N-SRC-NDX                    PIC 9(02) COMP VALUE ZERO.
018900
019000*------------------- NAME-UNIQUE SCAN WORK AREA ------------------*
019100 01  WS-C-UPPER-NAME                 PIC X(40).
019200 01  WS-C-SCAN-UPPER-NAME            PIC X(40).
019300
019400*------------------- OVERDRAFT-BUMP WORK AREA --------------------*
019500 01  WS-N-NEG-BUMP                   PIC S9(9)V99 COMP-3 VALUE ZERO.
019600
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000 MAIN-MODULE.
020100     PERFORM A000-OPEN-FILES-RTN
020200        THRU A099-OPEN-FILES-EX.
020300     PERFORM B000-PROCESS-REQUEST-RTN
020400        UNTIL WK-C-EOF.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z999-END-PROGRAM-ROUTINE-EX.
020700     DISPLAY "ACCTADD - REQUESTS READ     " WS-N-REQUESTS-READ.
020800     DISPLAY "ACCTADD - ACCOUNTS ADDED    " WS-N-ACCOUNTS-ADDED.
020900     DISPLAY "ACCTADD - OVERDRAFT BUMPS   " WS-N-OVERDRAFT-BUMPS.
021000     DISPLAY "ACCTADD - REQUESTS REJECTED "
021100             WS-N-REQUESTS-REJECTED.
021200     STOP RUN.
021300
021400*-----------------------------------------------------------------*
021500 A000-OPEN-FILES-RTN.
021600*-----------------------------------------------------------------*
021700     OPEN INPUT ACCT-ADD-REQUEST.
021800     IF NOT WK-C-SUCCESSFUL
021900         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCT-ADD-REQUEST"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         GO TO Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300
022400     PERFORM B100-READ-REQUEST-RTN
022500        THRU B199-READ-REQUEST-EX.
022600*=================================================================*
022700 A099-OPEN-FILES-EX.
022800*=================================================================*
022900     EXIT.
023000*-----------------------------------------------------------------*
023100 B000-PROCESS-REQUEST-RTN.
023200*-----------------------------------------------------------------*
023300     SET WK-C-REJECTED                TO FALSE.
023400
023500     IF AAR-ACTION-ADD
023600         PERFORM C000-BUILD-NEW-ACCOUNT-RTN
023700            THRU C099-BUILD-NEW-ACCOUNT-EX
023800         IF WK-C-REJECTED
023900             ADD 1 TO WS-N-REQUESTS-REJECTED
024000         ELSE
024100             PERFORM D000-MERGE-NEW-ACCOUNT-RTN
024200                THRU D099-MERGE-NEW-ACCOUNT-EX
024300             ADD 1 TO WS-N-ACCOUNTS-ADDED
024400         END-IF
024500     ELSE
024600         IF AAR-ACTION-OVERDRAFT
024700             PERFORM E000-OVERDRAFT-BUMP-RTN
024800                THRU E099-OVERDRAFT-BUMP-EX
024900         ELSE
025000             DISPLAY "ACCTADD - UNKNOWN ACTION CODE - SKIPPED"
025100             ADD 1 TO WS-N-REQUESTS-REJECTED
025200         END-IF
025300     END-IF.
025400
025500     PERFORM B100-READ-REQUEST-RTN
025600        THRU B199-READ-REQUEST-EX.
025700*-----------------------------------------------------------------*
025800 B100-READ-REQUEST-RTN.
025900*-----------------------------------------------------------------*
026000     READ ACCT-ADD-REQUEST.
026100     IF WK-C-END-OF-FILE
026200         SET WK-C-EOF                TO TRUE
026300     ELSE
026400         IF NOT WK-C-SUCCESSFUL
026500             DISPLAY "ACCTADD - READ ERROR - ACCT-ADD-REQUEST"
026600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026700             GO TO Y900-ABNORMAL-TERMINATION
026800         END-IF
026900         ADD 1 TO WS-N-REQUESTS-READ
027000     END-IF.
027100*=================================================================*
027200 B199-READ-REQUEST-EX.
027300*=================================================================*
027400     EXIT.
027500*-----------------------------------------------------------------*
027600*    C000-BUILD-NEW-ACCOUNT-RTN - ID / NAME / AMOUNT VALIDATION
027700*-----------------------------------------------------------------*
027800 C000-BUILD-NEW-ACCOUNT-RTN.
027900     INITIALIZE WS-C-NEW-ACCOUNT.
028000
028100     IF AAR-INITIAL-AMOUNT < ZERO OR AAR-INITIAL-AMOUNT > 10000000.00
028200         SET WK-C-REJECTED           TO TRUE
028300         DISPLAY "ACCTADD - REJECTED - AMOUNT OUT OF RANGE"
028400         GO TO C099-BUILD-NEW-ACCOUNT-EX
028500     END-IF.
028600
028700     PERFORM P300-VALIDATE-ID-RTN
028800        THRU P399-VALIDATE-ID-EX.
028900     IF WK-C-REJECTED
029000         GO TO C099-BUILD-NEW-ACCOUNT-EX
029100     END-IF.
029200
029300     PERFORM P400-SANITIZE-NAME-RTN
029400        THRU P499-SANITIZE-NAME-EX.
029500     IF WK-C-REJECTED
029600         GO TO C099-BUILD-NEW-ACCOUNT-EX
029700     END-IF.
029800
029900     MOVE WS-C-CANDIDATE-ID          TO ACCT-ID OF WS-C-NEW-ACCOUNT.
030000     MOVE WS-C-CLEAN-NAME            TO ACCT-NAME OF WS-C-NEW-ACCOUNT.
030100     MOVE AAR-ACCT-TYPE              TO ACCT-TYPE OF WS-C-NEW-ACCOUNT.
030200     MOVE AAR-INITIAL-AMOUNT         TO ACCT-BALANCE OF WS-C-NEW-ACCOUNT.
030300     MOVE ZERO                TO ACCT-OVERDRAFT-LIMIT OF WS-C-NEW-ACCOUNT.
030400     IF AAR-TYPE-CHECKING
030500         MOVE -500.00      TO ACCT-OVERDRAFT-LIMIT OF WS-C-NEW-ACCOUNT
030600     END-IF.
030700     MOVE ZERO           TO ACCT-INTEREST-RATE OF WS-C-NEW-ACCOUNT.
030800     MOVE SPACES        TO ACCT-PORTFOLIO-TYPE OF WS-C-NEW-ACCOUNT.
030900     SET ACCT-STATUS-ACTIVE OF WS-C-NEW-ACCOUNT TO TRUE.
031000*=================================================================*
031100 C099-BUILD-NEW-ACCOUNT-EX.
031200*=================================================================*
031300     EXIT.
031400*-----------------------------------------------------------------*
031500*    P300-VALIDATE-ID-RTN - ACCEPT SUPPLIED ID OR GENERATE ONE.
031600*    AN ID IS ACCEPTED AS-IS (LOWERED) ONLY IF 2-30 CHARACTERS OF
031700*    LOWER-ALPHA/DIGIT/HYPHEN/UNDERSCORE; OTHERWISE A NEW ID IS
031800*    GENERATED AS TYPE-PREFIX PLUS THE NEXT UNUSED SEQUENCE NO.
031900*-----------------------------------------------------------------*
032000 P300-VALIDATE-ID-RTN.
032100     MOVE AAR-REQ-ID                 TO WS-C-CANDIDATE-ID.
032200     INSPECT WS-C-CANDIDATE-ID CONVERTING WS-C-UPPER-ALPHA
032300             TO WS-C-LOWER-ALPHA.
032400
032500     MOVE 30                         TO WK-N-SCAN-NDX.
032600     PERFORM P305-TRIM-BACK-ONE-RTN
032700        UNTIL WK-N-SCAN-NDX < 1
032800           OR WS-C-CANDIDATE-ID-TABLE (WK-N-SCAN-NDX) NOT = SPACE.
032900     MOVE WK-N-SCAN-NDX              TO WS-N-CANDIDATE-LEN.
033000
033100     SET WK-C-ID-BAD-CHAR-SW         TO "N".
033200     IF WS-N-CANDIDATE-LEN < 2 OR WS-N-CANDIDATE-LEN > 30
033300         SET WK-C-ID-HAS-BAD-CHAR    TO TRUE
033400     ELSE
033500         MOVE 1                      TO WK-N-SCAN-NDX
033600         PERFORM P320-CHECK-ONE-CHAR-RTN
033700            UNTIL WK-N-SCAN-NDX > WS-N-CANDIDATE-LEN
033800     END-IF.
033900
034000     IF WK-C-ID-HAS-BAD-CHAR
034100         PERFORM P350-GENERATE-ID-RTN
034200            THRU P359-GENERATE-ID-EX
034300     END-IF.
034400*=================================================================*
034500 P399-VALIDATE-ID-EX.
034600*=================================================================*
034700     EXIT.
034800*-----------------------------------------------------------------*
034900 P305-TRIM-BACK-ONE-RTN.
035000*-----------------------------------------------------------------*
035100     SUBTRACT 1 FROM WK-N-SCAN-NDX.
035200*-----------------------------------------------------------------*
035300 P320-CHECK-ONE-CHAR-RTN.
035400*-----------------------------------------------------------------*
035500     IF WS-C-CANDIDATE-ID-TABLE (WK-N-SCAN-NDX) IS NOT ALPHABETIC-LOWER
035600       AND WS-C-CANDIDATE-ID-TABLE (WK-N-SCAN-NDX) IS NOT NUMERIC
035700       AND WS-C-CANDIDATE-ID-TABLE (WK-N-SCAN-NDX) NOT = "-"
035800       AND WS-C-CANDIDATE-ID-TABLE (WK-N-SCAN-NDX) NOT = "_"
035900         SET WK-C-ID-HAS-BAD-CHAR    TO TRUE
036000     END-IF.
036100     ADD 1 TO WK-N-SCAN-NDX.
036190*-----------------------------------------------------------------*
036195*    P350-GENERATE-ID-RTN - TYPE-PREFIX + NEXT UNUSED SEQUENCE NO
036198*-----------------------------------------------------------------*
036201 P350-GENERATE-ID-RTN.
036210     MOVE "S"                        TO WS-C-GEN-PREFIX.
036220     IF AAR-TYPE-CHECKING
036230         MOVE "C"                    TO WS-C-GEN-PREFIX
036240     END-IF.
036250     IF AAR-TYPE-LOAN
036260         MOVE "L"                    TO WS-C-GEN-PREFIX
036270     END-IF.
036280     IF AAR-TYPE-INVESTMENT
036290         MOVE "I"                    TO WS-C-GEN-PREFIX
036300     END-IF.
036310
036320     MOVE ZERO                       TO WK-N-MAX-SUFFIX.
036330     SET WK-C-SCAN-DONE-SW           TO "N".
036340
036350     OPEN INPUT ACCOUNTS-FILE.
036360     IF NOT WK-C-ACCT-FILE-STATUS = "00"
036370         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCOUNTS-FILE"
036380         DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
036390         GO TO Y900-ABNORMAL-TERMINATION
036400     END-IF.
038100
038200     PERFORM P355-SCAN-FOR-MAX-RTN
038300        UNTIL WK-C-SCAN-DONE.
038400
038500     CLOSE ACCOUNTS-FILE.
038600
038700     ADD 1 TO WK-N-MAX-SUFFIX.
038800     MOVE WK-N-MAX-SUFFIX            TO WS-N-GEN-SUFFIX.
038900     MOVE WS-C-GEN-ID-DISPLAY        TO WS-C-CANDIDATE-ID.
039000*=================================================================*
039100 P359-GENERATE-ID-EX.
039200*=================================================================*
039300     EXIT.
039400*-----------------------------------------------------------------*
039500 P355-SCAN-FOR-MAX-RTN.
039600*-----------------------------------------------------------------*
039700     READ ACCOUNTS-FILE INTO FD-ACCT-RECORD.
039800     IF WK-C-ACCT-FILE-STATUS = "10"
039900         SET WK-C-SCAN-DONE          TO TRUE
040000     ELSE
040100         IF WK-C-ACCT-FILE-STATUS NOT = "00"
040200             DISPLAY "ACCTADD - READ ERROR - ACCOUNTS-FILE"
040300             DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
040400             GO TO Y900-ABNORMAL-TERMINATION
040500         END-IF
040600         MOVE ACCT-ID OF FD-ACCT-RECORD TO WS-C-SCAN-ID-DISPLAY
040700         IF WS-C-SCAN-PREFIX = WS-C-GEN-PREFIX
040800           AND WS-N-SCAN-SUFFIX > WK-N-MAX-SUFFIX
040900             MOVE WS-N-SCAN-SUFFIX   TO WK-N-MAX-SUFFIX
041000         END-IF
041100     END-IF.
041200*-----------------------------------------------------------------*
041300*    P400-SANITIZE-NAME-RTN - STRIP TAGS/CONTROL CHARS, TRUNCATE,
041400*    THEN REJECT IF THE CLEANED NAME DUPLICATES AN EXISTING ONE
041500*-----------------------------------------------------------------*
041600 P400-SANITIZE-NAME-RTN.
041700     MOVE AAR-OWNER-NAME             TO WS-C-RAW-NAME.
041800     MOVE SPACES                     TO WS-C-CLEAN-NAME.
041900     SET WK-C-INSIDE-TAG-SW          TO "N".
042000     MOVE ZERO                       TO WK-N-OUT-POS.
042100
042200     MOVE 1                          TO WK-N-SRC-NDX.
042300     PERFORM P410-SANITIZE-ONE-CHAR-RTN
042400        UNTIL WK-N-SRC-NDX > 40.
042500
042600     MOVE WS-C-CLEAN-NAME            TO WS-C-UPPER-NAME.
044700     INSPECT WS-C-UPPER-NAME CONVERTING WS-C-LOWER-ALPHA
044800             TO WS-C-UPPER-ALPHA.
044900
045000     SET WK-C-FOUND-SW               TO "N".
045100     SET WK-C-SCAN-DONE-SW           TO "N".
045200
045300     OPEN INPUT ACCOUNTS-FILE.
045400     IF NOT WK-C-ACCT-FILE-STATUS = "00"
045500         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCOUNTS-FILE"
045600         DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
045700         GO TO Y900-ABNORMAL-TERMINATION
045800     END-IF.
045900
046000     PERFORM P450-SCAN-FOR-DUP-NAME-RTN
046100        UNTIL WK-C-SCAN-DONE.
046200
046300     CLOSE ACCOUNTS-FILE.
046400
046500     IF WK-C-FOUND
046600         SET WK-C-REJECTED           TO TRUE
046700         DISPLAY "ACCTADD - REJECTED - DUPLICATE OWNER NAME"
046800     END-IF.
046900*=================================================================*
047000 P499-SANITIZE-NAME-EX.
047100*=================================================================*
047200     EXIT.
047210*-----------------------------------------------------------------*
047220 P410-SANITIZE-ONE-CHAR-RTN.
047230*-----------------------------------------------------------------*
047240     IF WS-C-RAW-NAME-TABLE (WK-N-SRC-NDX) = "<"
047250         SET WK-C-INSIDE-TAG         TO TRUE
047260     ELSE
047270         IF WS-C-RAW-NAME-TABLE (WK-N-SRC-NDX) = ">"
047280             SET WK-C-INSIDE-TAG-SW  TO "N"
047290         ELSE
047300             IF NOT WK-C-INSIDE-TAG AND WK-N-OUT-POS < 40
047310                 ADD 1               TO WK-N-OUT-POS
047320                 IF WS-C-RAW-NAME-TABLE (WK-N-SRC-NDX) = X"0D"
047330                   OR WS-C-RAW-NAME-TABLE (WK-N-SRC-NDX) = X"0A"
047340                     MOVE SPACE      TO WS-C-CLEAN-NAME-TABLE
047350                                        (WK-N-OUT-POS)
047360                 ELSE
047370                     MOVE WS-C-RAW-NAME-TABLE (WK-N-SRC-NDX)
047380                              TO WS-C-CLEAN-NAME-TABLE (WK-N-OUT-POS)
047390                 END-IF
047400             END-IF
047410         END-IF
047420     END-IF.
047430     ADD 1 TO WK-N-SRC-NDX.
047440*-----------------------------------------------------------------*
047450 P450-SCAN-FOR-DUP-NAME-RTN.
047500*-----------------------------------------------------------------*
047600     READ ACCOUNTS-FILE INTO FD-ACCT-RECORD.
047700     IF WK-C-ACCT-FILE-STATUS = "10"
047800         SET WK-C-SCAN-DONE          TO TRUE
047900     ELSE
048000         IF WK-C-ACCT-FILE-STATUS NOT = "00"
048100             DISPLAY "ACCTADD - READ ERROR - ACCOUNTS-FILE"
048200             DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
048300             GO TO Y900-ABNORMAL-TERMINATION
048400         END-IF
048500         MOVE ACCT-NAME OF FD-ACCT-RECORD TO WS-C-SCAN-UPPER-NAME
048600         INSPECT WS-C-SCAN-UPPER-NAME CONVERTING WS-C-LOWER-ALPHA
048700                 TO WS-C-UPPER-ALPHA
048800         IF WS-C-SCAN-UPPER-NAME = WS-C-UPPER-NAME
048900             SET WK-C-FOUND          TO TRUE
049000             SET WK-C-SCAN-DONE      TO TRUE
049100         END-IF
049200     END-IF.
049300*-----------------------------------------------------------------*
049400*    D000-MERGE-NEW-ACCOUNT-RTN - INSERT THE NEW ROW INTO ITS
049500*    SORTED SLOT WHILE COPYING THE REST OF ACCOUNTS-FILE THROUGH
049600*-----------------------------------------------------------------*
049700 D000-MERGE-NEW-ACCOUNT-RTN.
049800     SET WK-C-NEW-REC-WRITTEN        TO FALSE.
049900     SET WK-C-SCAN-DONE-SW           TO "N".
050000
050100     OPEN INPUT ACCOUNTS-FILE.
050200     IF NOT WK-C-ACCT-FILE-STATUS = "00"
050300         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCOUNTS-FILE"
050400         DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
050500         GO TO Y900-ABNORMAL-TERMINATION
050600     END-IF.
050700
050800     OPEN OUTPUT ACCOUNTS-FILE-OUT.
050900     IF NOT WK-C-OUT-FILE-STATUS = "00"
051000         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCOUNTS-FILE-OUT"
051100         DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS
051200         GO TO Y900-ABNORMAL-TERMINATION
051300     END-IF.
051400
051500     PERFORM D100-MERGE-ONE-RECORD-RTN
051600        UNTIL WK-C-SCAN-DONE.
051700
051800     IF NOT WK-C-NEW-REC-WRITTEN
051900         WRITE FD-ACCT-RECORD-OUT FROM WS-C-NEW-ACCOUNT
052000     END-IF.
052100
052200     CLOSE ACCOUNTS-FILE.
052300     CLOSE ACCOUNTS-FILE-OUT.
052400*=================================================================*
052500 D099-MERGE-NEW-ACCOUNT-EX.
052600*=================================================================*
052700     EXIT.
052800*-----------------------------------------------------------------*
052900 D100-MERGE-ONE-RECORD-RTN.
053000*-----------------------------------------------------------------*
053100     READ ACCOUNTS-FILE INTO FD-ACCT-RECORD.
053200     IF WK-C-ACCT-FILE-STATUS = "10"
053300         SET WK-C-SCAN-DONE          TO TRUE
053400     ELSE
053500         IF WK-C-ACCT-FILE-STATUS NOT = "00"
053600             DISPLAY "ACCTADD - READ ERROR - ACCOUNTS-FILE"
053700             DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
053800             GO TO Y900-ABNORMAL-TERMINATION
053900         END-IF
054000         IF NOT WK-C-NEW-REC-WRITTEN
054100           AND ACCT-ID OF FD-ACCT-RECORD > ACCT-ID OF WS-C-NEW-ACCOUNT
054200             WRITE FD-ACCT-RECORD-OUT FROM WS-C-NEW-ACCOUNT
054300             SET WK-C-NEW-REC-WRITTEN TO TRUE
054400         END-IF
054500         WRITE FD-ACCT-RECORD-OUT FROM FD-ACCT-RECORD
054600     END-IF.
054700*-----------------------------------------------------------------*
054800*    E000-OVERDRAFT-BUMP-RTN - OVERDRAFT-PROTECTION DECORATOR
054900*-----------------------------------------------------------------*
055000 E000-OVERDRAFT-BUMP-RTN.
055100     SET WK-C-FOUND-SW               TO "N".
055200     SET WK-C-SCAN-DONE-SW           TO "N".
055300
055400     OPEN I-O ACCOUNTS-FILE.
055500     IF NOT WK-C-ACCT-FILE-STATUS = "00"
055600         DISPLAY "ACCTADD - OPEN FILE ERROR - ACCOUNTS-FILE"
055700         DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
055800         GO TO Y900-ABNORMAL-TERMINATION
055900     END-IF.
056000
056100     PERFORM E100-FIND-AND-BUMP-RTN
056200        UNTIL WK-C-SCAN-DONE.
056300
056400     CLOSE ACCOUNTS-FILE.
056500
056600     IF WK-C-FOUND
056700         ADD 1 TO WS-N-OVERDRAFT-BUMPS
056800     ELSE
056900         ADD 1 TO WS-N-REQUESTS-REJECTED
057000         DISPLAY "ACCTADD - REJECTED - OVERDRAFT TARGET NOT FOUND "
057100                 "OR NOT A CHECKING ACCOUNT"
057200     END-IF.
057300*=================================================================*
057400 E099-OVERDRAFT-BUMP-EX.
057500*=================================================================*
057600     EXIT.
057700*-----------------------------------------------------------------*
057800 E100-FIND-AND-BUMP-RTN.
057900*-----------------------------------------------------------------*
058000     READ ACCOUNTS-FILE INTO FD-ACCT-RECORD.
058100     IF WK-C-ACCT-FILE-STATUS = "10"
058200         SET WK-C-SCAN-DONE          TO TRUE
058300     ELSE
058400         IF WK-C-ACCT-FILE-STATUS NOT = "00"
058500             DISPLAY "ACCTADD - READ ERROR - ACCOUNTS-FILE"
058600             DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
058700             GO TO Y900-ABNORMAL-TERMINATION
058800         END-IF
058900         IF ACCT-ID OF FD-ACCT-RECORD = AAR-TARGET-ACCT-ID
059000           AND ACCT-TYPE-CHECKING OF FD-ACCT-RECORD
059100             COMPUTE WS-N-NEG-BUMP = AAR-BUMP-AMOUNT * -1
059200             IF WS-N-NEG-BUMP < ACCT-OVERDRAFT-LIMIT OF FD-ACCT-RECORD
059300                 MOVE WS-N-NEG-BUMP  TO ACCT-OVERDRAFT-LIMIT
059400                                        OF FD-ACCT-RECORD
059500             END-IF
059600             REWRITE FD-ACCT-RECORD
059700             IF NOT WK-C-ACCT-FILE-STATUS = "00"
059800                 DISPLAY "ACCTADD - REWRITE ERROR - ACCOUNTS-FILE"
059900                 DISPLAY "FILE STATUS IS " WK-C-ACCT-FILE-STATUS
060000                 GO TO Y900-ABNORMAL-TERMINATION
060100             END-IF
060200             SET WK-C-FOUND          TO TRUE
060300             SET WK-C-SCAN-DONE      TO TRUE
060400         END-IF
060500     END-IF.
060600*-----------------------------------------------------------------*
060700 Y900-ABNORMAL-TERMINATION.
060800*-----------------------------------------------------------------*
060900     PERFORM Z000-END-PROGRAM-ROUTINE
061000        THRU Z999-END-PROGRAM-ROUTINE-EX.
061100     STOP RUN.
061200
061300 Z000-END-PROGRAM-ROUTINE.
061400     CLOSE ACCT-ADD-REQUEST.
061500
061600 Z999-END-PROGRAM-ROUTINE-EX.
061700     EXIT.
061800
061900*****************************************************************
062000************** END OF PROGRAM SOURCE -  ACCTADD ******************
062100*****************************************************************

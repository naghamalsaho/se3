000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     AUTHCHK.
000500 AUTHOR.         GLORIA K MASON.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 NOV 1985.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS A CALLED COMMON MODULE TO CHECK WHETHER A
001300*              USER ID SATISFIES A REQUIRED ROLE, PER THE ROLE
001400*              HIERARCHY ON USRREC.  ADMIN SATISFIES ANY REQUIRED
001500*              ROLE; MANAGER SATISFIES A MANAGER-OR-LOWER CHECK;
001600*              TELLER SATISFIES A TELLER-OR-LOWER CHECK; CUSTOMER
001700*              SATISFIES ONLY A CUSTOMER CHECK; AN UNREGISTERED
001800*              USER ID SATISFIES NOTHING.  USERS-FILE CARRIES NO
001900*              GUARANTEED SEQUENCE SO THE WHOLE FILE IS SCANNED
002000*              EVERY CALL.
002100*
002200*=================================================================
002300*
002400* HISTORY OF MODIFICATION:
002500*
002600*=================================================================
002700* MOD.#   INIT   DATE        DESCRIPTION
002800* ------  -----  ----------  ----------------------------------
002900* INIT01  GKM    1985-11-02  INITIAL VERSION
002910* AUC03   CJM    1999-01-09  Y2K REVIEW - NO DATE FIELDS ON
002920*                            USRREC, NO CHANGE REQUIRED
003000* AUC06   TNG    2009-05-14  ADDED WS-C-SCAN-KEY-ALT TRACE SPLIT
003100*                            SO A DUMP OF A BAD USER-ID SHOWS
003200*                            FIRST/LAST TEN CHARACTERS SEPARATELY
003300* AUC11   TNG    2011-08-30  UNREGISTERED USER NOW RETURNS "N"
003400*                            INSTEAD OF ABENDING - CALLERS MUST
003500*                            CHECK LK-C-AUTHORIZED-SW
003600*=================================================================
003700         EJECT
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*****************************************************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT USERS-FILE ASSIGN TO USERFILE
004800            ORGANIZATION   IS SEQUENTIAL
004900            ACCESS MODE    IS SEQUENTIAL
005000            FILE STATUS    IS WK-C-FILE-STATUS.
005100*****************************************************************
005200 DATA DIVISION.
005300*****************************************************************
005400 FILE SECTION.
005500*****************************************************************
005600 FD  USERS-FILE
005700     LABEL RECORDS ARE OMITTED
005800     RECORD CONTAINS 21 CHARACTERS.
005900 01  FD-USR-RECORD.
006000     COPY USRREC.
006100
006200 WORKING-STORAGE SECTION.
006300*****************************************************************
006400 01  FILLER                      PIC X(24) VALUE
006500     "** PROGRAM AUTHCHK **".
006600
006700     COPY BNKCMWS.
006800
006900 01  WS-C-WORK-AREA.
007000     05  WS-C-SCAN-DONE-SW          PIC X(01) VALUE "N".
007100         88  WS-C-SCAN-DONE                   VALUE "Y".
007200
007300*------------------- RANK WORK AREA (NUMERIC COMPARE) -------------*
007350     05  FILLER                PIC X(01) VALUE SPACE.
007400 01  WS-C-USER-RANK-AREA.
007500     05  WS-N-USER-RANK             PIC 9(01) COMP-3 VALUE ZERO.
007550     05  FILLER                PIC X(01) VALUE SPACE.
007600 01  WS-C-USER-RANK-ALT REDEFINES WS-C-USER-RANK-AREA.
007700     05  WS-C-USER-RANK-DISPLAY     PIC X(01).
007800
007900 01  WS-C-REQUIRED-RANK-AREA.
008000     05  WS-N-REQUIRED-RANK         PIC 9(01) COMP-3 VALUE ZERO.
008050     05  FILLER                PIC X(01) VALUE SPACE.
008100 01  WS-C-REQUIRED-RANK-ALT REDEFINES WS-C-REQUIRED-RANK-AREA.
008200     05  WS-C-REQUIRED-RANK-DISPLAY PIC X(01).
008300
008400*------------------- SCAN KEY TRACE SPLIT --------------------------*
008500 01  WS-C-SCAN-KEY-AREA.
008600     05  WS-C-SCAN-USER-ID          PIC X(20).
008650     05  FILLER                PIC X(01) VALUE SPACE.
008700 01  WS-C-SCAN-KEY-ALT REDEFINES WS-C-SCAN-KEY-AREA.
008800     05  WS-C-SCAN-USER-ID-FIRST    PIC X(10).
008900     05  WS-C-SCAN-USER-ID-LAST     PIC X(10).
009000
009100 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
009150 01  WS-C-LOOKUP-ROLE               PIC X(01) VALUE SPACES.
009160 01  WS-C-REQUIRED-ROLE-HOLD        PIC X(01) VALUE SPACES.
009200
009300*****************************************************************
009400 LINKAGE SECTION.
009500*****************************************************************
009600 01  LK-C-USER-ID                   PIC X(20).
009700 01  LK-C-REQUIRED-ROLE             PIC X(01).
009800     88  LK-C-REQUIRE-ADMIN                   VALUE "A".
009900     88  LK-C-REQUIRE-MANAGER                 VALUE "M".
010000     88  LK-C-REQUIRE-TELLER                  VALUE "T".
010100     88  LK-C-REQUIRE-CUSTOMER                VALUE "C".
010200 01  LK-C-AUTHORIZED-SW             PIC X(01).
010300     88  LK-C-AUTHORIZED                      VALUE "Y".
010400         EJECT
010500*****************************************************************
010600 PROCEDURE DIVISION USING LK-C-USER-ID
010700                          LK-C-REQUIRED-ROLE
010800                          LK-C-AUTHORIZED-SW.
010900*****************************************************************
011000 MAIN-MODULE.
011100     PERFORM A000-PROCESS-CALLED-ROUTINE
011200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z999-END-PROGRAM-ROUTINE-EX.
011500     EXIT PROGRAM.
011600
011700*-----------------------------------------------------------------*
011800 A000-PROCESS-CALLED-ROUTINE.
011900*-----------------------------------------------------------------*
012000     MOVE "N"                      TO LK-C-AUTHORIZED-SW.
012100     MOVE "N"                      TO WS-C-SCAN-DONE-SW.
012200     MOVE LK-C-USER-ID             TO WS-C-SCAN-USER-ID.
012210     MOVE LK-C-REQUIRED-ROLE       TO WS-C-LOOKUP-ROLE.
012300     PERFORM 300-RANK-OF-RTN       THRU 300-RANK-OF-EX.
012400     MOVE WS-N-USER-RANK           TO WS-N-REQUIRED-RANK.
012500
012600     OPEN INPUT USERS-FILE.
012700     IF NOT WK-C-SUCCESSFUL
012800         DISPLAY "AUTHCHK - OPEN FILE ERROR - USERS-FILE"
012900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000         GO TO Y900-ABNORMAL-TERMINATION
013100     END-IF.
013200
013300     PERFORM B100-SCAN-FOR-USER
013400        UNTIL WS-C-SCAN-DONE.
013500
013600*=================================================================*
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800*=================================================================*
013900     EXIT.
014000*-----------------------------------------------------------------*
014100 B100-SCAN-FOR-USER.
014200*-----------------------------------------------------------------*
014300     READ USERS-FILE INTO FD-USR-RECORD.
014400     IF WK-C-END-OF-FILE
014500         SET WS-C-SCAN-DONE        TO TRUE
014600     ELSE
014700         IF NOT WK-C-SUCCESSFUL
014800             DISPLAY "AUTHCHK - READ ERROR - USERS-FILE"
014900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000             GO TO Y900-ABNORMAL-TERMINATION
015100         END-IF
015200         ADD 1 TO WS-N-RECORDS-READ
015300         IF USR-ID OF FD-USR-RECORD = LK-C-USER-ID
015400             SET WS-C-SCAN-DONE    TO TRUE
015500             MOVE USR-ROLE OF FD-USR-RECORD TO WS-C-REQUIRED-ROLE-HOLD
015600             PERFORM 200-EVALUATE-RANK-RTN
015700                THRU 200-EVALUATE-RANK-EX
015800         END-IF
015900     END-IF.
016000
016100*=================================================================*
016200 B199-SCAN-FOR-USER-EX.
016300*=================================================================*
016400     EXIT.
016500*-----------------------------------------------------------------*
016600*    200-EVALUATE-RANK-RTN - COMPARE USER'S RANK TO REQUIRED RANK
016700*-----------------------------------------------------------------*
016800 200-EVALUATE-RANK-RTN.
016900     MOVE WS-C-REQUIRED-ROLE-HOLD  TO WS-C-LOOKUP-ROLE.
017000     PERFORM 300-RANK-OF-RTN       THRU 300-RANK-OF-EX.
017100     IF WS-N-USER-RANK >= WS-N-REQUIRED-RANK
017200         SET LK-C-AUTHORIZED       TO TRUE
017300     END-IF.
017400*=================================================================*
017500 200-EVALUATE-RANK-EX.
017600*=================================================================*
017700     EXIT.
017800*-----------------------------------------------------------------*
017900*    300-RANK-OF-RTN - TRANSLATE A ROLE CODE TO A NUMERIC RANK
018000*-----------------------------------------------------------------*
018100 300-RANK-OF-RTN.
018200     EVALUATE WS-C-LOOKUP-ROLE
018300         WHEN "A"  MOVE 4          TO WS-N-USER-RANK
018400         WHEN "M"  MOVE 3          TO WS-N-USER-RANK
018500         WHEN "T"  MOVE 2          TO WS-N-USER-RANK
018600         WHEN "C"  MOVE 1          TO WS-N-USER-RANK
018700         WHEN OTHER MOVE 0         TO WS-N-USER-RANK
018800     END-EVALUATE.
018900*=================================================================*
019000 300-RANK-OF-EX.
019100*=================================================================*
019200     EXIT.
019300*-----------------------------------------------------------------*
019400 Y900-ABNORMAL-TERMINATION.
019500*-----------------------------------------------------------------*
019600     PERFORM Z000-END-PROGRAM-ROUTINE
019700        THRU Z999-END-PROGRAM-ROUTINE-EX.
019800     EXIT PROGRAM.
019900
020000 Z000-END-PROGRAM-ROUTINE.
020100     CLOSE USERS-FILE.
020200     IF NOT WK-C-SUCCESSFUL
020300         DISPLAY "AUTHCHK - CLOSE FILE ERROR - USERS-FILE"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500     END-IF.
020600
020700 Z999-END-PROGRAM-ROUTINE-EX.
020800     EXIT.
020900
021000*****************************************************************
021100************** END OF PROGRAM SOURCE -  AUTHCHK ******************
021200*****************************************************************

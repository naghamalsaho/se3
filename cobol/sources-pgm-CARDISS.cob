000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CARDISS.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : MAIN DRIVER THAT WORKS ONE DAY'S WORTH OF CARD
001300*              REQUEST TICKET DECISIONS.  EACH TICKET-ACTIONS
001400*              CARD NAMES AN OPEN TICKET AND AN APPROVE/REJECT
001500*              DECISION MADE ON IT.
001600*
001700*              APPROVAL : IF THE TICKET'S ACCOUNT ALREADY HAS A
001800*              CARD ON FILE THE APPROVAL IS FORCED TO A
001900*              REJECTION (ONE CARD PER ACCOUNT).  OTHERWISE A NEW
002000*              CARD-RECORD IS BUILT - CARDHOLDER NAME COMES FROM
002100*              THE OWNING ACCOUNT, STATUS IS SET ACTIVE - AND THE
002200*              TICKET IS CLOSED WITH A NOTE OF THE NEW CARD ID.
002300*
002400*              REJECTION : THE TICKET IS CLOSED AND THE SUPPLIED
002500*              REASON IS APPENDED TO TKT-DESCRIPTION.  NO CARD IS
002600*              ISSUED.
002700*
002800*              NEITHER FILE SUPPORTS RANDOM ACCESS IN THIS SHOP,
002900*              SO TICKETS-FILE AND CARDS-FILE ARE EACH RE-OPENED
003000*              AND RE-SCANNED AS NEEDED, THE SAME AS THE GROUP
003100*              ALLOCATION DRIVERS DO AGAINST GROUPS-FILE.
003200*
003300*=================================================================
003400*
003500* HISTORY OF MODIFICATION:
003600*
003700*=================================================================
003800* MOD.#   INIT   DATE        DESCRIPTION
003900* ------  -----  ----------  ----------------------------------
004000* INIT01  MWT    1989-09-15  INITIAL VERSION
004100* CDI08   GKM    1999-01-06  Y2K REVIEW - CARD-EXPIRY WIDENED TO
004200*                            CCYYMMDD, NO OTHER CHANGE
004300* CDI15   TNG    2010-02-26  ONE-CARD-PER-ACCOUNT CHECK NOW RUNS
004400*                            BEFORE CARD-ID/PAN ARE GENERATED SO
004500*                            A REJECTED APPROVAL NEVER BURNS A
004600*                            SEQUENCE NUMBER
004700* CDI19   TNG    2011-08-30  CARD EXPIRY NOW RUN-DATE PLUS THREE
004800*                            YEARS INSTEAD OF A HARD-CODED DATE
004850* CDI23   TNG    2012-02-18  AUDIT FINDING 4418 - FULL PAN WAS
004860*                            GOING OUT ON THE TICKET DESCRIPTION
004870*                            AND THE OPERATOR CONSOLE.  NEW
004880*                            H000-MASK-PAN-RTN BLANKS ALL BUT THE
004890*                            LAST 4 DIGITS BEFORE EITHER IS WRITTEN.
004900*                            SEE THE COMPANION DRIVER CARDSTAT FOR
004910*                            BLOCK/UNBLOCK/CANCEL STATUS CHANGES
004920*=================================================================
005000         EJECT
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300*****************************************************************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TICKET-ACTIONS ASSIGN TO TKTACTIN
006100            ORGANIZATION   IS SEQUENTIAL
006200            ACCESS MODE    IS SEQUENTIAL
006300            FILE STATUS    IS WK-C-FILE-STATUS.
006400
006500     SELECT TICKETS-FILE ASSIGN TO TICKETSIO
006600            ORGANIZATION   IS SEQUENTIAL
006700            ACCESS MODE    IS SEQUENTIAL
006800            FILE STATUS    IS WK-C-TKT-FILE-STATUS.
006900
007000     SELECT CARDS-FILE ASSIGN TO CARDSIO
007100            ORGANIZATION   IS SEQUENTIAL
007200            ACCESS MODE    IS SEQUENTIAL
007300            FILE STATUS    IS WK-C-CRD-FILE-STATUS.
007400*****************************************************************
007500 DATA DIVISION.
007600*****************************************************************
007700 FILE SECTION.
007800*****************************************************************
007900 FD  TICKET-ACTIONS
008000     LABEL RECORDS ARE OMITTED
008100     RECORD CONTAINS 50 CHARACTERS.
008200 01  FD-CTA-RECORD.
008300     05  CTA-TKT-ID                  PIC X(08).
008400     05  CTA-ACTION                  PIC X(01).
008500         88  CTA-ACTION-APPROVE               VALUE "A".
008600         88  CTA-ACTION-REJECT                VALUE "R".
008700     05  CTA-REASON                  PIC X(40).
008800     05  FILLER                      PIC X(01).
008900
009000 FD  TICKETS-FILE
009100     LABEL RECORDS ARE OMITTED
009200     RECORD CONTAINS 188 CHARACTERS.
009300 01  FD-TKT-RECORD.
009400     COPY TKTREC.
009500
009600 FD  CARDS-FILE
009700     LABEL RECORDS ARE OMITTED
009800     RECORD CONTAINS 90 CHARACTERS.
009900 01  WS-C-CARD-RECORD.
010000     COPY CARDREC.
010100
010200 WORKING-STORAGE SECTION.
010300*****************************************************************
010400 01  FILLER                      PIC X(24) VALUE
010500     "** PROGRAM CARDISS **".
010600
010700     COPY BNKCMWS.
010800
010900 01  WK-C-TKT-FILE-STATUS            PIC X(02) VALUE "00".
011000 01  WK-C-CRD-FILE-STATUS            PIC X(02) VALUE "00".
011100
011200 01  WS-C-TICKET-RECORD.
011300     COPY TKTREC.
011400
011500 01  WS-C-MEMBER-ACCOUNT.
011600     COPY ACCTREC.
011700
011800*------------------- SWITCHES -----------------------------------*
011900 01  WS-C-WORK-AREA.
012000     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
012100         88  WS-C-EOF                          VALUE "Y".
012200     05  WS-C-TKT-FOUND-SW          PIC X(01) VALUE "N".
012300         88  WS-C-TKT-FOUND                    VALUE "Y".
012400     05  WS-C-TKT-SCAN-DONE-SW      PIC X(01) VALUE "N".
012500         88  WS-C-TKT-SCAN-DONE                VALUE "Y".
012600     05  WS-C-CARD-FOUND-SW         PIC X(01) VALUE "N".
012700         88  WS-C-CARD-FOUND                   VALUE "Y".
012800     05  WS-C-CARD-SCAN-DONE-SW     PIC X(01) VALUE "N".
012900         88  WS-C-CARD-SCAN-DONE               VALUE "Y".
013000     05  WS-C-MEMBER-FOUND-SW       PIC X(01) VALUE "N".
013100         88  WS-C-MEMBER-FOUND                 VALUE "Y".
013150     05  FILLER                PIC X(01) VALUE SPACE.
013400
013500 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
013600
013700*------------------- CARD-ID SEQUENCE GENERATOR --------------------*
013800 01  WS-C-CARD-SEQ-AREA.
013900     05  WS-N-MAX-CARD-SEQ          PIC 9(06) COMP-3 VALUE ZERO.
013950     05  FILLER                PIC X(01) VALUE SPACE.
014000 01  WS-C-CARD-SEQ-ALT REDEFINES WS-C-CARD-SEQ-AREA.
014100     05  WS-C-CARD-SEQ-DISPLAY      PIC 9(06).
014200
014300 01  WS-C-SCAN-SEQ-AREA.
014400     05  WS-C-SCAN-CARD-ID          PIC X(08).
014450     05  FILLER                PIC X(01) VALUE SPACE.
014500 01  WS-C-SCAN-SEQ-ALT REDEFINES WS-C-SCAN-SEQ-AREA.
014600     05  WS-C-SCAN-CARD-ID-PREFIX   PIC X(02).
014700     05  WS-N-SCAN-CARD-ID-SUFFIX   PIC 9(06).
014800
014900 01  WS-C-NEW-CARD-ID.
015000     05  WS-C-NEW-CARD-ID-PREFIX    PIC X(02) VALUE "CD".
015100     05  WS-N-NEW-CARD-ID-SUFFIX    PIC 9(06).
015150     05  FILLER                PIC X(01) VALUE SPACE.
015200
015300*------------------- PAN / EXPIRY WORK AREA -------------------------*
015400 01  WS-N-NEW-CARD-PAN              PIC 9(16) COMP-3 VALUE ZERO.
015410
015420*------------------- PAN MASKING WORK AREA - CDI23 ------------------*
015430 01  WS-C-PAN-DISPLAY-AREA.
015440     05  WS-C-PAN-DISPLAY           PIC 9(16).
015450     05  FILLER                PIC X(01) VALUE SPACE.
015460 01  WS-C-PAN-DISPLAY-ALT REDEFINES WS-C-PAN-DISPLAY-AREA.
015470     05  WS-C-PAN-HIDDEN-PART       PIC 9(12).
015480     05  WS-C-PAN-LAST-4            PIC 9(04).
015490 01  WS-C-MASKED-PAN-OUT.
015495     05  WS-C-MASKED-PAN-FILL       PIC X(12) VALUE
015496         "XXXXXXXXXXXX".
015497     05  WS-C-MASKED-PAN-SUFFIX     PIC 9(04) VALUE ZERO.
015498     05  FILLER                PIC X(01) VALUE SPACE.
015500
015600 01  WS-C-EXPIRY-AREA.
015700     05  WS-C-EXPIRY-DISPLAY        PIC 9(08).
015750     05  FILLER                PIC X(01) VALUE SPACE.
015800 01  WS-C-EXPIRY-ALT REDEFINES WS-C-EXPIRY-AREA.
015900     05  WS-N-EXPIRY-CCYY           PIC 9(04).
016000     05  WS-N-EXPIRY-MMDD           PIC 9(04).
016100
016200*------------------- RUN TOTALS --------------------------------------*
016300 01  WS-C-RUN-TOTALS.
016400     05  WS-N-TICKETS-APPROVED      PIC 9(05) COMP VALUE ZERO.
016500     05  WS-N-TICKETS-REJECTED      PIC 9(05) COMP VALUE ZERO.
016600     05  WS-N-TICKETS-SKIPPED       PIC 9(05) COMP VALUE ZERO.
016650     05  FILLER                PIC X(01) VALUE SPACE.
016700
016800 01  WS-C-REASON-HOLD               PIC X(40) VALUE SPACES.
016810 01  WS-C-OLD-DESCRIPTION           PIC X(80) VALUE SPACES.
016820 01  WS-C-NEW-DESCRIPTION           PIC X(80) VALUE SPACES.
016900
017000*****************************************************************
017100 PROCEDURE DIVISION.
017200*****************************************************************
017300 MAIN-MODULE.
017400     OPEN INPUT TICKET-ACTIONS.
017500     IF NOT WK-C-SUCCESSFUL
017600         DISPLAY "CARDISS - OPEN FILE ERROR - TICKET-ACTIONS"
017700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800         GO TO Y900-ABNORMAL-TERMINATION
017900     END-IF.
018000
018100     PERFORM B100-READ-ACTION-RTN
018200        THRU B199-READ-ACTION-EX.
018300     PERFORM B000-PROCESS-ACTION-RTN
018400        UNTIL WS-C-EOF.
018500
018600     DISPLAY "CARDISS - TICKETS APPROVED " WS-N-TICKETS-APPROVED.
018700     DISPLAY "CARDISS - TICKETS REJECTED " WS-N-TICKETS-REJECTED.
018800     DISPLAY "CARDISS - TICKETS SKIPPED  " WS-N-TICKETS-SKIPPED.
018900
019000     CLOSE TICKET-ACTIONS.
019100     STOP RUN.
019200
019300*-----------------------------------------------------------------*
019400 B000-PROCESS-ACTION-RTN.
019500*-----------------------------------------------------------------*
019600     ADD 1 TO WS-N-RECORDS-READ.
019800     MOVE CTA-REASON           TO WS-C-REASON-HOLD.
019900
020000     PERFORM B200-FIND-TICKET-RTN
020100        THRU B299-FIND-TICKET-EX.
020200
020300     IF WS-C-TKT-FOUND AND TKT-STATUS-OPEN OF WS-C-TICKET-RECORD
020400         IF CTA-ACTION-APPROVE
020500             PERFORM C000-PROCESS-APPROVAL-RTN
020600                THRU C099-PROCESS-APPROVAL-EX
020700         ELSE
020800             PERFORM D000-PROCESS-REJECTION-RTN
020900                THRU D099-PROCESS-REJECTION-EX
021000         END-IF
021100     ELSE
021200         ADD 1 TO WS-N-TICKETS-SKIPPED
021300         DISPLAY "CARDISS - TICKET NOT OPEN/NOT FOUND " CTA-TKT-ID
021400     END-IF.
021500
021600     PERFORM B100-READ-ACTION-RTN
021700        THRU B199-READ-ACTION-EX.
021800*-----------------------------------------------------------------*
021900 B100-READ-ACTION-RTN.
022000*-----------------------------------------------------------------*
022100     READ TICKET-ACTIONS INTO FD-CTA-RECORD.
022200     IF WK-C-END-OF-FILE
022300         SET WS-C-EOF            TO TRUE
022400     ELSE
022500         IF NOT WK-C-SUCCESSFUL
022600             DISPLAY "CARDISS - READ ERROR - TICKET-ACTIONS"
022700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800             GO TO Y900-ABNORMAL-TERMINATION
022900         END-IF
023000     END-IF.
023100*=================================================================*
023200 B199-READ-ACTION-EX.
023300*=================================================================*
023400     EXIT.
023500*-----------------------------------------------------------------*
023600*    B200-FIND-TICKET-RTN - READ-ONLY SCAN OF TICKETS-FILE
023700*-----------------------------------------------------------------*
023800 B200-FIND-TICKET-RTN.
023900     MOVE "N"                  TO WS-C-TKT-FOUND-SW.
024000     MOVE "N"                  TO WS-C-TKT-SCAN-DONE-SW.
024100     OPEN INPUT TICKETS-FILE.
024200     IF WK-C-TKT-FILE-STATUS NOT = "00"
024300         DISPLAY "CARDISS - OPEN FILE ERROR - TICKETS-FILE"
024400         DISPLAY "FILE STATUS IS " WK-C-TKT-FILE-STATUS
024500         GO TO Y900-ABNORMAL-TERMINATION
024600     END-IF.
024700
024800     PERFORM B250-SCAN-FOR-TICKET
024900        UNTIL WS-C-TKT-SCAN-DONE.
025000
025100     CLOSE TICKETS-FILE.
025200*=================================================================*
025300 B299-FIND-TICKET-EX.
025400*=================================================================*
025500     EXIT.
025600*-----------------------------------------------------------------*
025700 B250-SCAN-FOR-TICKET.
025800*-----------------------------------------------------------------*
025900     READ TICKETS-FILE INTO WS-C-TICKET-RECORD.
026000     IF WK-C-TKT-FILE-STATUS = "10"
026100         SET WS-C-TKT-SCAN-DONE  TO TRUE
026200     ELSE
026300         IF WK-C-TKT-FILE-STATUS NOT = "00"
026400             DISPLAY "CARDISS - READ ERROR - TICKETS-FILE"
026500             DISPLAY "FILE STATUS IS " WK-C-TKT-FILE-STATUS
026600             GO TO Y900-ABNORMAL-TERMINATION
026700         END-IF
026800         IF TKT-ID OF WS-C-TICKET-RECORD = CTA-TKT-ID
026900             MOVE "Y"            TO WS-C-TKT-FOUND-SW
027000             SET WS-C-TKT-SCAN-DONE  TO TRUE
027100         END-IF
027200     END-IF.
027300*-----------------------------------------------------------------*
027400*    C000-PROCESS-APPROVAL-RTN - ONE-CARD-PER-ACCOUNT, THEN ISSUE
027500*-----------------------------------------------------------------*
027600 C000-PROCESS-APPROVAL-RTN.
027700     PERFORM E000-CHECK-EXISTING-CARD-RTN
027800        THRU E099-CHECK-EXISTING-CARD-EX.
027900
028000     IF WS-C-CARD-FOUND
028200         MOVE "ACCOUNT ALREADY HAS A CARD ON FILE"
028300                                 TO WS-C-REASON-HOLD
028400         PERFORM D000-PROCESS-REJECTION-RTN
028500            THRU D099-PROCESS-REJECTION-EX
028600         GO TO C099-PROCESS-APPROVAL-EX
028700     END-IF.
028800
028900     CALL "ACCTLKP" USING TKT-ACCT-ID OF WS-C-TICKET-RECORD
029000                          WS-C-MEMBER-FOUND-SW
029100                          WS-C-MEMBER-ACCOUNT.
029200
029300     PERFORM F000-BUILD-NEW-CARD-RTN
029400        THRU F099-BUILD-NEW-CARD-EX.
029500
029600     OPEN EXTEND CARDS-FILE.
029700     IF WK-C-CRD-FILE-STATUS NOT = "00"
029800         DISPLAY "CARDISS - OPEN FILE ERROR - CARDS-FILE"
029900         DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
030000         GO TO Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200     WRITE WS-C-CARD-RECORD.
030300     IF WK-C-CRD-FILE-STATUS NOT = "00"
030400         DISPLAY "CARDISS - WRITE ERROR - CARDS-FILE"
030500         DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
030600         GO TO Y900-ABNORMAL-TERMINATION
030700     END-IF.
030800     CLOSE CARDS-FILE.
030850     DISPLAY "CARDISS - CARD " WS-C-NEW-CARD-ID " ISSUED - PAN "
030860             WS-C-MASKED-PAN-OUT.
030900
031000     SET TKT-STATUS-CLOSED OF WS-C-TICKET-RECORD TO TRUE.
031100     MOVE TKT-DESCRIPTION OF WS-C-TICKET-RECORD
031150                               TO WS-C-OLD-DESCRIPTION.
031200     MOVE SPACES               TO WS-C-NEW-DESCRIPTION.
031250     STRING WS-C-OLD-DESCRIPTION DELIMITED BY "  "
031300            " / APPROVED - CARD " WS-C-NEW-CARD-ID " ISSUED"
031350            DELIMITED BY SIZE
031400            INTO WS-C-NEW-DESCRIPTION.
031450     MOVE WS-C-NEW-DESCRIPTION TO
031460            TKT-DESCRIPTION OF WS-C-TICKET-RECORD.
031500
031600     PERFORM G000-REWRITE-TICKET-RTN
031700        THRU G099-REWRITE-TICKET-EX.
031800
031900     ADD 1 TO WS-N-TICKETS-APPROVED.
032000*=================================================================*
032100 C099-PROCESS-APPROVAL-EX.
032200*=================================================================*
032300     EXIT.
032400*-----------------------------------------------------------------*
032500*    D000-PROCESS-REJECTION-RTN - CLOSE THE TICKET, APPEND REASON
032600*-----------------------------------------------------------------*
032700 D000-PROCESS-REJECTION-RTN.
032800     SET TKT-STATUS-CLOSED OF WS-C-TICKET-RECORD TO TRUE.
032810     MOVE TKT-DESCRIPTION OF WS-C-TICKET-RECORD
032820                               TO WS-C-OLD-DESCRIPTION.
032830     MOVE SPACES               TO WS-C-NEW-DESCRIPTION.
032900     STRING WS-C-OLD-DESCRIPTION DELIMITED BY "  "
033000            " / REJECTED - " WS-C-REASON-HOLD
033100            DELIMITED BY SIZE
033150            INTO WS-C-NEW-DESCRIPTION.
033180     MOVE WS-C-NEW-DESCRIPTION TO
033190            TKT-DESCRIPTION OF WS-C-TICKET-RECORD.
033300
033400     PERFORM G000-REWRITE-TICKET-RTN
033500        THRU G099-REWRITE-TICKET-EX.
033600
033700     ADD 1 TO WS-N-TICKETS-REJECTED.
033800*=================================================================*
033900 D099-PROCESS-REJECTION-EX.
034000*=================================================================*
034100     EXIT.
034200*-----------------------------------------------------------------*
034300*    E000-CHECK-EXISTING-CARD-RTN - SCAN CARDS-FILE, TRACK MAX SEQ
034400*-----------------------------------------------------------------*
034500 E000-CHECK-EXISTING-CARD-RTN.
034600     MOVE "N"                  TO WS-C-CARD-FOUND-SW.
034700     MOVE "N"                  TO WS-C-CARD-SCAN-DONE-SW.
034800     MOVE ZERO                 TO WS-N-MAX-CARD-SEQ.
034900     OPEN INPUT CARDS-FILE.
035000     IF WK-C-CRD-FILE-STATUS NOT = "00"
035100         DISPLAY "CARDISS - OPEN FILE ERROR - CARDS-FILE"
035200         DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
035300         GO TO Y900-ABNORMAL-TERMINATION
035400     END-IF.
035500
035600     PERFORM E100-SCAN-ONE-CARD-RTN
035700        UNTIL WS-C-CARD-SCAN-DONE.
035800
035900     CLOSE CARDS-FILE.
036000*=================================================================*
036100 E099-CHECK-EXISTING-CARD-EX.
036200*=================================================================*
036300     EXIT.
036400*-----------------------------------------------------------------*
036500 E100-SCAN-ONE-CARD-RTN.
036600*-----------------------------------------------------------------*
036700     READ CARDS-FILE INTO WS-C-CARD-RECORD.
036800     IF WK-C-CRD-FILE-STATUS = "10"
036900         SET WS-C-CARD-SCAN-DONE  TO TRUE
037000     ELSE
037100         IF WK-C-CRD-FILE-STATUS NOT = "00"
037200             DISPLAY "CARDISS - READ ERROR - CARDS-FILE"
037300             DISPLAY "FILE STATUS IS " WK-C-CRD-FILE-STATUS
037400             GO TO Y900-ABNORMAL-TERMINATION
037500         END-IF
037600         IF CARD-ACCT-ID OF WS-C-CARD-RECORD =
037700                         TKT-ACCT-ID OF WS-C-TICKET-RECORD
037800             MOVE "Y"            TO WS-C-CARD-FOUND-SW
037900         END-IF
038000         MOVE CARD-ID OF WS-C-CARD-RECORD TO WS-C-SCAN-CARD-ID
038100         IF WS-C-SCAN-CARD-ID-PREFIX = "CD"
038200             IF WS-N-SCAN-CARD-ID-SUFFIX > WS-N-MAX-CARD-SEQ
038300                 MOVE WS-N-SCAN-CARD-ID-SUFFIX TO WS-N-MAX-CARD-SEQ
038400             END-IF
038500         END-IF
038600     END-IF.
038700*-----------------------------------------------------------------*
038800*    F000-BUILD-NEW-CARD-RTN - NEXT SEQ, PAN, EXPIRY, HOLDER NAME
038900*-----------------------------------------------------------------*
039000 F000-BUILD-NEW-CARD-RTN.
039100     ADD 1 TO WS-N-MAX-CARD-SEQ.
039200     MOVE WS-N-MAX-CARD-SEQ    TO WS-N-NEW-CARD-ID-SUFFIX.
039300
039400     COMPUTE WS-N-NEW-CARD-PAN =
039500         4000000000000000 + WS-N-NEW-CARD-ID-SUFFIX.
039600
039700     ACCEPT WS-C-EXPIRY-DISPLAY FROM DATE YYYYMMDD.
039800     ADD 3                     TO WS-N-EXPIRY-CCYY.
039900
040000     MOVE SPACES               TO WS-C-CARD-RECORD.
040100     MOVE WS-C-NEW-CARD-ID     TO CARD-ID OF WS-C-CARD-RECORD.
040200     MOVE TKT-ACCT-ID OF WS-C-TICKET-RECORD
040300                               TO CARD-ACCT-ID OF WS-C-CARD-RECORD.
040400     MOVE WS-N-NEW-CARD-PAN    TO CARD-PAN OF WS-C-CARD-RECORD.
040500     IF WS-C-MEMBER-FOUND
040600         MOVE ACCT-NAME OF WS-C-MEMBER-ACCOUNT
040700                           TO CARD-HOLDER-NAME OF WS-C-CARD-RECORD
040800     ELSE
040900         MOVE SPACES       TO CARD-HOLDER-NAME OF WS-C-CARD-RECORD
041000     END-IF.
041100     MOVE WS-C-EXPIRY-DISPLAY  TO CARD-EXPIRY OF WS-C-CARD-RECORD.
041200     SET CARD-STATUS-ACTIVE OF WS-C-CARD-RECORD TO TRUE.
041210     PERFORM H000-MASK-PAN-RTN
041220        THRU H099-MASK-PAN-EX.
041300*=================================================================*
041400 F099-BUILD-NEW-CARD-EX.
041500*=================================================================*
041600     EXIT.
041610*-----------------------------------------------------------------*
041620*    H000-MASK-PAN-RTN - CDI23 - BLANK ALL BUT THE LAST 4 PAN
041630*                        DIGITS FOR THE OPERATOR CONSOLE/TICKET
041640*-----------------------------------------------------------------*
041650 H000-MASK-PAN-RTN.
041660     MOVE CARD-PAN OF WS-C-CARD-RECORD TO WS-C-PAN-DISPLAY.
041670     MOVE WS-C-PAN-LAST-4          TO WS-C-MASKED-PAN-SUFFIX.
041680*=================================================================*
041690 H099-MASK-PAN-EX.
041695*=================================================================*
041698     EXIT.
041700*-----------------------------------------------------------------*
041800*    G000-REWRITE-TICKET-RTN - REPOSITION, FIND, REWRITE IN PLACE
041900*-----------------------------------------------------------------*
042000 G000-REWRITE-TICKET-RTN.
042100     MOVE "N"                  TO WS-C-TKT-SCAN-DONE-SW.
042200     OPEN I-O TICKETS-FILE.
042300     IF WK-C-TKT-FILE-STATUS NOT = "00"
042400         DISPLAY "CARDISS - OPEN FILE ERROR - TICKETS-FILE"
042500         DISPLAY "FILE STATUS IS " WK-C-TKT-FILE-STATUS
042600         GO TO Y900-ABNORMAL-TERMINATION
042700     END-IF.
042800
042900     PERFORM G100-FIND-AND-REWRITE-RTN
043000        UNTIL WS-C-TKT-SCAN-DONE.
043100
043200     CLOSE TICKETS-FILE.
043300*=================================================================*
043400 G099-REWRITE-TICKET-EX.
043500*=================================================================*
043600     EXIT.
043700*-----------------------------------------------------------------*
043800 G100-FIND-AND-REWRITE-RTN.
043900*-----------------------------------------------------------------*
044000     READ TICKETS-FILE.
044100     IF WK-C-TKT-FILE-STATUS = "10"
044200         SET WS-C-TKT-SCAN-DONE  TO TRUE
044300     ELSE
044400         IF WK-C-TKT-FILE-STATUS NOT = "00"
044500             DISPLAY "CARDISS - READ ERROR - TICKETS-FILE"
044600             DISPLAY "FILE STATUS IS " WK-C-TKT-FILE-STATUS
044700             GO TO Y900-ABNORMAL-TERMINATION
044800         END-IF
044900         IF TKT-ID OF FD-TKT-RECORD = TKT-ID OF WS-C-TICKET-RECORD
045000             REWRITE FD-TKT-RECORD FROM WS-C-TICKET-RECORD
045100             IF WK-C-TKT-FILE-STATUS NOT = "00"
045200                 DISPLAY "CARDISS - REWRITE ERROR - TICKETS-FILE"
045300                 DISPLAY "FILE STATUS IS " WK-C-TKT-FILE-STATUS
045400                 GO TO Y900-ABNORMAL-TERMINATION
045500             END-IF
045600             SET WS-C-TKT-SCAN-DONE  TO TRUE
045700         END-IF
045800     END-IF.
045900*-----------------------------------------------------------------*
046000 Y900-ABNORMAL-TERMINATION.
046100*-----------------------------------------------------------------*
046200     CLOSE TICKET-ACTIONS.
046300     STOP RUN.
046400
046500*****************************************************************
046600************** END OF PROGRAM SOURCE -  CARDISS ******************
046700*****************************************************************

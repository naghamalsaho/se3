000100******************************************************************
000200* BNKCMWS.CPYBK
000300* COMMON WORK STORAGE - FILE STATUS CONDITION NAMES AND
000400* LITERALS SHARED BY ALL LEDGER-ENGINE CALLED ROUTINES.
000500* COPY THIS MEMBER IMMEDIATELY AFTER THE PROGRAM BANNER FILLER
000600* IN WORKING-STORAGE OF EVERY PROGRAM THAT OPENS A FILE.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* 1988-11-02 RHP    INITIAL VERSION - LIFTED OUT OF TRNPOST SO
001100*                   ALL CALLED ROUTINES SHARE ONE STATUS TABLE
001200* 1991-06-14 DWK    ADDED WK-C-DUPLICATE-KEY FOR GROUP REWRITES
001300* 1999-01-08 CJM    Y2K - WK-C-RUN-DATE EXPANDED TO CCYYMMDD
001400******************************************************************
001500 01  WK-C-COMMON.
001600     05  WK-C-FILE-STATUS            PIC X(02).
001700         88  WK-C-SUCCESSFUL                  VALUE "00".
001800         88  WK-C-END-OF-FILE                 VALUE "10".
001900         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002000         88  WK-C-DUPLICATE-KEY               VALUE "22".
002100     05  WK-C-RUN-DATE.
002200         10  WK-C-RUN-CCYY           PIC 9(04).
002300         10  WK-C-RUN-MM             PIC 9(02).
002400         10  WK-C-RUN-DD             PIC 9(02).
002500     05  WK-C-RUN-TIME               PIC 9(08).
002600     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".
002700         88  WK-C-FOUND                       VALUE "Y".
002800         88  WK-C-NOT-FOUND                   VALUE "N".
002900******************************************************************
002950     05  FILLER                PIC X(01) VALUE SPACE.

000100******************************************************************
000200* GRPREC.CPYBK
000300* ACCOUNT GROUP ("FAMILY") RECORD - DRIVES THE EVEN-SPLIT /
000400* SINGLE-TARGET DEPOSIT ALLOCATION AND THE SEQUENTIAL-DRAIN
000500* WITHDRAWAL ALLOCATION IN GRPDALC / GRPWALC.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* 1993-07-19 DWK    INITIAL VERSION - EVEN SPLIT ONLY, 20 MEMBERS
001000* 1995-02-02 DWK    GRP-MEMBER-IDS EXPANDED 20 TO 50, ADDED
001100*                   SINGLE-TARGET STRATEGY AND GRP-TARGET-ACCT-ID
001200* 1999-01-08 CJM    Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002000******************************************************************
002200     05  GRP-ID                      PIC X(08).
002300*                                GROUP IDENTIFIER, E.G. "G10023"
002400     05  GRP-LABEL                   PIC X(40).
002500*                                GROUP DISPLAY LABEL
002600     05  GRP-MEMBER-COUNT            PIC 9(03) COMP-3.
002700*                                NUMBER OF MEMBERS ACTUALLY USED
002800*                                IN GRP-MEMBER-IDS BELOW
002900     05  GRP-MEMBER-IDS              PIC X(08) OCCURS 50 TIMES
003000                                     INDEXED BY GRP-MEMBER-NDX.
003100*                                MEMBER ACCT-ID LIST, LEFT
003200*                                JUSTIFIED, UNUSED TRAILING
003300*                                ENTRIES ARE SPACES
003400     05  GRP-DEPOSIT-STRATEGY        PIC X(01).
003500         88  GRP-DEPOSIT-EVEN-SPLIT            VALUE "E".
003600         88  GRP-DEPOSIT-SINGLE-TARGET         VALUE "T".
003700     05  GRP-TARGET-ACCT-ID          PIC X(08).
003800*                                SINGLE-TARGET ONLY - THE ONE
003900*                                MEMBER WHO RECEIVES THE WHOLE
004000*                                DEPOSIT
004100     05  GRP-WITHDRAW-STRATEGY       PIC X(01).
004200         88  GRP-WITHDRAW-SEQUENTIAL           VALUE "Q".
004300*                                SEQUENTIAL IS THE ONLY WITHDRAW
004400*                                STRATEGY THIS RELEASE SUPPORTS
004500     05  FILLER                      PIC X(08).
004600******************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     GRPDALC.
000500 AUTHOR.         DARLENE W KOVAC.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 JAN 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : MAIN DRIVER FOR A GROUP ("FAMILY") DEPOSIT RUN.
001300*              READS ONE GRP-DEPOSIT-REQUEST CARD AT A TIME
001400*              (GRP-ID + TOTAL AMOUNT), LOOKS THE GROUP UP ON
001500*              GROUPS-FILE, BUILDS THE ALLOCATION PLAN PER THE
001600*              GROUP'S OWN GRP-DEPOSIT-STRATEGY, THEN POSTS ONE
001700*              DEPOSIT PER ELIGIBLE MEMBER THROUGH TRNCORE SO
001800*              EACH MEMBER DEPOSIT IS STILL VALIDATED AND
001900*              AUDITED LIKE ANY OTHER TRANSACTION.
002000*
002100*              EVEN-SPLIT   ("E") - GRP-REQ-AMOUNT DIVIDED BY
002200*                           GRP-MEMBER-COUNT, SAME SHARE TO EACH
002300*                           ELIGIBLE MEMBER
002400*              SINGLE-TARGET("T") - WHOLE GRP-REQ-AMOUNT TO
002500*                           GRP-TARGET-ACCT-ID ONLY - THE TARGET
002600*                           MUST BE A MEMBER OR THE PLAN IS
002700*                           REJECTED BEFORE ANY POSTING
002800*
002900*              A MEMBER WHOSE ACCT-STATUS IS CLOSED OR SUSPENDED
003000*              IS SKIPPED AT THE ALLOCATION LEVEL - A FROZEN
003100*              MEMBER IS STILL OFFERED THE DEPOSIT AND LET
003200*              TRNCORE'S OWN STATUS GATE TURN IT DOWN.
003300*
003400*=================================================================
003500*
003600* HISTORY OF MODIFICATION:
003700*
003800*=================================================================
003900* MOD.#   INIT   DATE        DESCRIPTION
004000* ------  -----  ----------  ----------------------------------
004100* INIT01  DWK    1994-01-19  INITIAL VERSION - EVEN SPLIT ONLY
004200* GRP08   DWK    1995-02-02  ADDED SINGLE-TARGET STRATEGY
004300* GRP14   CJM    1999-01-08  Y2K REVIEW - NO DATE FIELDS ON THE
004400*                            REQUEST CARD, NO CHANGE REQUIRED
004500* GRP21   TNG    2011-03-22  MEMBERS-SKIPPED/FAILED COUNTERS NOW
004600*                            DISPLAYED AT END OF RUN
004700*=================================================================
004800         EJECT
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT GRP-DEPOSIT-REQUEST ASSIGN TO GRPDEPIN
005900            ORGANIZATION   IS SEQUENTIAL
006000            ACCESS MODE    IS SEQUENTIAL
006100            FILE STATUS    IS WK-C-FILE-STATUS.
006200
006300     SELECT GROUPS-FILE ASSIGN TO GROUPSIN
006400            ORGANIZATION   IS SEQUENTIAL
006500            ACCESS MODE    IS SEQUENTIAL
006600            FILE STATUS    IS WK-C-GRP-FILE-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000 FILE SECTION.
007100*****************************************************************
007200 FD  GRP-DEPOSIT-REQUEST
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 20 CHARACTERS.
007500 01  FD-GDR-RECORD.
007600     05  GDR-GRP-ID                  PIC X(08).
007700     05  GDR-AMOUNT                  PIC S9(9)V99 COMP-3.
007800     05  FILLER                      PIC X(06).
007900
008000 FD  GROUPS-FILE
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 468 CHARACTERS.
008300 01  WS-C-GROUP-RECORD.
008400     COPY GRPREC.
008500
008600 WORKING-STORAGE SECTION.
008700*****************************************************************
008800 01  FILLER                      PIC X(24) VALUE
008900     "** PROGRAM GRPDALC **".
009000
009100     COPY BNKCMWS.
009200
009300 01  WK-C-GRP-FILE-STATUS            PIC X(02) VALUE "00".
009400
009500     COPY TRNLNK.
009600
009700 01  WS-C-MEMBER-ACCOUNT.
009800     COPY ACCTREC.
009900
010000*------------------- END-OF-FILE / SCAN CONTROL ---------------------*
010100 01  WS-C-WORK-AREA.
010200     05  WS-C-EOF-SW                PIC X(01) VALUE "N".
010300         88  WS-C-EOF                          VALUE "Y".
010400     05  WS-C-GRP-SCAN-DONE-SW      PIC X(01) VALUE "N".
010500         88  WS-C-GRP-SCAN-DONE                VALUE "Y".
010600     05  WS-C-GRP-FOUND-SW          PIC X(01) VALUE "N".
010700         88  WS-C-GRP-FOUND                    VALUE "Y".
010800     05  WS-C-PLAN-REJECTED-SW      PIC X(01) VALUE "N".
010900         88  WS-C-PLAN-REJECTED                VALUE "Y".
011000     05  WS-C-MEMBER-FOUND-SW       PIC X(01) VALUE "N".
011100         88  WS-C-MEMBER-FOUND                 VALUE "Y".
011150     05  FILLER                PIC X(01) VALUE SPACE.
011200
011300 77  WS-N-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
011400
011500*------------------- SPLIT AMOUNT / SIGN ALIAS ----------------------*
011600 01  WS-C-SPLIT-AMOUNT-AREA.
011700     05  WS-N-SPLIT-AMOUNT          PIC S9(9)V99 COMP-3.
011750     05  FILLER                PIC X(01) VALUE SPACE.
011800 01  WS-C-SPLIT-AMOUNT-ALT REDEFINES WS-C-SPLIT-AMOUNT-AREA.
011900     05  WS-N-SPLIT-AMOUNT-UNSGN    PIC 9(9)V99 COMP-3.
012000
012100*------------------- GROUP-ID TRACE SPLIT ---------------------------*
012200 01  WS-C-GRP-ID-TRACE-AREA.
012300     05  WS-C-GRP-ID-TRACE          PIC X(08).
012350     05  FILLER                PIC X(01) VALUE SPACE.
012400 01  WS-C-GRP-ID-TRACE-ALT REDEFINES WS-C-GRP-ID-TRACE-AREA.
012500     05  WS-C-GRP-ID-TRACE-PREFIX   PIC X(01).
012600     05  WS-C-GRP-ID-TRACE-SUFFIX   PIC X(07).
012700
012800*------------------- PLAN RESULT TOTALS -----------------------------*
012900 01  WS-C-PLAN-TOTALS.
013000     05  WS-N-MEMBERS-SUCCEEDED     PIC 9(05) COMP VALUE ZERO.
013100     05  WS-N-MEMBERS-SKIPPED       PIC 9(05) COMP VALUE ZERO.
013200     05  WS-N-MEMBERS-FAILED        PIC 9(05) COMP VALUE ZERO.
013250     05  FILLER                PIC X(01) VALUE SPACE.
013300 01  WS-C-PLAN-TOTALS-ALT REDEFINES WS-C-PLAN-TOTALS.
013400     05  WS-N-PLAN-ROW OCCURS 3 TIMES PIC 9(05) COMP.
013500
013600 01  WS-N-MEMBER-NDX                PIC 9(02) COMP VALUE ZERO.
013700 01  WS-C-MEMBER-KEY                PIC X(08) VALUE SPACES.
013800
013900*****************************************************************
014000 PROCEDURE DIVISION.
014100*****************************************************************
014200 MAIN-MODULE.
014300     PERFORM A000-OPEN-FILES-RTN
014400        THRU A099-OPEN-FILES-EX.
014500     PERFORM B000-PROCESS-REQUEST-RTN
014600        UNTIL WS-C-EOF.
014700     DISPLAY "GRPDALC - MEMBERS SUCCEEDED " WS-N-MEMBERS-SUCCEEDED.
014800     DISPLAY "GRPDALC - MEMBERS SKIPPED   " WS-N-MEMBERS-SKIPPED.
014900     DISPLAY "GRPDALC - MEMBERS FAILED    " WS-N-MEMBERS-FAILED.
015000     PERFORM Z000-END-PROGRAM-ROUTINE
015100        THRU Z999-END-PROGRAM-ROUTINE-EX.
015200     STOP RUN.
015300
015400*-----------------------------------------------------------------*
015500 A000-OPEN-FILES-RTN.
015600*-----------------------------------------------------------------*
015700     OPEN INPUT GRP-DEPOSIT-REQUEST.
015800     IF NOT WK-C-SUCCESSFUL
015900         DISPLAY "GRPDALC - OPEN FILE ERROR - GRP-DEPOSIT-REQUEST"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         GO TO Y900-ABNORMAL-TERMINATION
016200     END-IF.
016300
016400     PERFORM B100-READ-REQUEST-RTN
016500        THRU B199-READ-REQUEST-EX.
016600*=================================================================*
016700 A099-OPEN-FILES-EX.
016800*=================================================================*
016900     EXIT.
017000*-----------------------------------------------------------------*
017100 B000-PROCESS-REQUEST-RTN.
017200*-----------------------------------------------------------------*
017300     ADD 1 TO WS-N-RECORDS-READ.
017400     MOVE "N"                  TO WS-C-PLAN-REJECTED-SW.
017500     MOVE GDR-GRP-ID           TO WS-C-GRP-ID-TRACE.
017600
017700     PERFORM B200-FIND-GROUP-RTN
017800        THRU B299-FIND-GROUP-EX.
017900
018000     IF WS-C-GRP-FOUND
018100         PERFORM C000-BUILD-PLAN-RTN
018200            THRU C099-BUILD-PLAN-EX
018300         IF NOT WS-C-PLAN-REJECTED
018400             PERFORM D000-ALLOCATE-MEMBERS-RTN
018500                THRU D099-ALLOCATE-MEMBERS-EX
018600         END-IF
018700     ELSE
018800         DISPLAY "GRPDALC - GROUP NOT FOUND " WS-C-GRP-ID-TRACE
018900     END-IF.
019000
019100     PERFORM B100-READ-REQUEST-RTN
019200        THRU B199-READ-REQUEST-EX.
019300*-----------------------------------------------------------------*
019400 B100-READ-REQUEST-RTN.
019500*-----------------------------------------------------------------*
019600     READ GRP-DEPOSIT-REQUEST INTO FD-GDR-RECORD.
019700     IF WK-C-END-OF-FILE
019800         SET WS-C-EOF             TO TRUE
019900     ELSE
020000         IF NOT WK-C-SUCCESSFUL
020100             DISPLAY "GRPDALC - READ ERROR - GRP-DEPOSIT-REQUEST"
020200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300             GO TO Y900-ABNORMAL-TERMINATION
020400         END-IF
020500     END-IF.
020600*=================================================================*
020700 B199-READ-REQUEST-EX.
020800*=================================================================*
020900     EXIT.
021000*-----------------------------------------------------------------*
021100*    B200-FIND-GROUP-RTN - FULL SCAN OF GROUPS-FILE (ASCENDING)
021200*-----------------------------------------------------------------*
021300 B200-FIND-GROUP-RTN.
021400     MOVE "N"                  TO WS-C-GRP-FOUND-SW.
021500     MOVE "N"                  TO WS-C-GRP-SCAN-DONE-SW.
021600     OPEN INPUT GROUPS-FILE.
021700     IF WK-C-GRP-FILE-STATUS NOT = "00"
021800         DISPLAY "GRPDALC - OPEN FILE ERROR - GROUPS-FILE"
021900         DISPLAY "FILE STATUS IS " WK-C-GRP-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200
022300     PERFORM B250-SCAN-FOR-GROUP
022400        UNTIL WS-C-GRP-SCAN-DONE.
022500
022600     CLOSE GROUPS-FILE.
022700*=================================================================*
022800 B299-FIND-GROUP-EX.
022900*=================================================================*
023000     EXIT.
023100*-----------------------------------------------------------------*
023200 B250-SCAN-FOR-GROUP.
023300*-----------------------------------------------------------------*
023400     READ GROUPS-FILE INTO WS-C-GROUP-RECORD.
023500     IF WK-C-GRP-FILE-STATUS = "10"
023600         SET WS-C-GRP-SCAN-DONE  TO TRUE
023700     ELSE
023800         IF WK-C-GRP-FILE-STATUS NOT = "00"
023900             DISPLAY "GRPDALC - READ ERROR - GROUPS-FILE"
024000             DISPLAY "FILE STATUS IS " WK-C-GRP-FILE-STATUS
024100             GO TO Y900-ABNORMAL-TERMINATION
024200         END-IF
024300         IF GRP-ID = GDR-GRP-ID
024400             MOVE "Y"            TO WS-C-GRP-FOUND-SW
024500             SET WS-C-GRP-SCAN-DONE  TO TRUE
024600         ELSE
024700             IF GRP-ID > GDR-GRP-ID
024800                 SET WS-C-GRP-SCAN-DONE  TO TRUE
024900             END-IF
025000         END-IF
025100     END-IF.
025200*-----------------------------------------------------------------*
025300*    C000-BUILD-PLAN-RTN - EVEN-SPLIT OR SINGLE-TARGET AMOUNT CALC
025400*-----------------------------------------------------------------*
025500 C000-BUILD-PLAN-RTN.
025600     MOVE ZERO                 TO WS-N-SPLIT-AMOUNT.
025700     EVALUATE TRUE
025800         WHEN GRP-DEPOSIT-EVEN-SPLIT
025900             PERFORM C100-EVEN-SPLIT-RTN
026000                THRU C199-EVEN-SPLIT-EX
026100         WHEN GRP-DEPOSIT-SINGLE-TARGET
026200             PERFORM C200-SINGLE-TARGET-RTN
026300                THRU C299-SINGLE-TARGET-EX
026400         WHEN OTHER
026500             MOVE "Y"           TO WS-C-PLAN-REJECTED-SW
026600     END-EVALUATE.
026700*=================================================================*
026800 C099-BUILD-PLAN-EX.
026900*=================================================================*
027000     EXIT.
027100*-----------------------------------------------------------------*
027200 C100-EVEN-SPLIT-RTN.
027300*-----------------------------------------------------------------*
027400     IF GRP-MEMBER-COUNT = ZERO
027500         MOVE "Y"               TO WS-C-PLAN-REJECTED-SW
027600     ELSE
027700         COMPUTE WS-N-SPLIT-AMOUNT ROUNDED =
027800             GDR-AMOUNT / GRP-MEMBER-COUNT
027900     END-IF.
028000*=================================================================*
028100 C199-EVEN-SPLIT-EX.
028200*=================================================================*
028300     EXIT.
028400*-----------------------------------------------------------------*
028500*    C200-SINGLE-TARGET-RTN - TARGET MUST BE A CURRENT MEMBER
028600*-----------------------------------------------------------------*
028700 C200-SINGLE-TARGET-RTN.
028800     MOVE "N"                  TO WS-C-MEMBER-FOUND-SW.
028900     IF GRP-MEMBER-COUNT > ZERO
028910         PERFORM C250-CHECK-ONE-MEMBER-RTN
028920            VARYING WS-N-MEMBER-NDX FROM 1 BY 1
028930              UNTIL WS-N-MEMBER-NDX > GRP-MEMBER-COUNT
029000     END-IF.
029100     IF WS-C-MEMBER-FOUND
029200         MOVE GDR-AMOUNT       TO WS-N-SPLIT-AMOUNT
029300     ELSE
029400         MOVE "Y"              TO WS-C-PLAN-REJECTED-SW
029500     END-IF.
029600*=================================================================*
029700 C299-SINGLE-TARGET-EX.
029800*=================================================================*
029900     EXIT.
030000*-----------------------------------------------------------------*
030100 C250-CHECK-ONE-MEMBER-RTN.
030200*-----------------------------------------------------------------*
030300     IF GRP-MEMBER-IDS (WS-N-MEMBER-NDX) = GRP-TARGET-ACCT-ID
030400         MOVE "Y"              TO WS-C-MEMBER-FOUND-SW
030500     END-IF.
030600*-----------------------------------------------------------------*
030700*    D000-ALLOCATE-MEMBERS-RTN - POST ONE DEPOSIT PER MEMBER
030800*-----------------------------------------------------------------*
030900 D000-ALLOCATE-MEMBERS-RTN.
031000     EVALUATE TRUE
031100         WHEN GRP-DEPOSIT-EVEN-SPLIT
031200             PERFORM D100-ALLOCATE-ONE-MEMBER-RTN
031300                THRU D199-ALLOCATE-ONE-MEMBER-EX
031400                VARYING WS-N-MEMBER-NDX FROM 1 BY 1
031500                  UNTIL WS-N-MEMBER-NDX > GRP-MEMBER-COUNT
031600         WHEN GRP-DEPOSIT-SINGLE-TARGET
031700             MOVE GRP-TARGET-ACCT-ID TO WS-C-MEMBER-KEY
031800             PERFORM D200-ALLOCATE-TARGET-RTN
031900                THRU D299-ALLOCATE-TARGET-EX
032000     END-EVALUATE.
032100*=================================================================*
032200 D099-ALLOCATE-MEMBERS-EX.
032300*=================================================================*
032400     EXIT.
032500*-----------------------------------------------------------------*
032600 D100-ALLOCATE-ONE-MEMBER-RTN.
032700*-----------------------------------------------------------------*
032800     MOVE GRP-MEMBER-IDS (WS-N-MEMBER-NDX) TO WS-C-MEMBER-KEY.
032900     PERFORM D300-POST-ONE-DEPOSIT-RTN
033000        THRU D399-POST-ONE-DEPOSIT-EX.
033100*=================================================================*
033200 D199-ALLOCATE-ONE-MEMBER-EX.
033300*=================================================================*
033400     EXIT.
033500*-----------------------------------------------------------------*
033600 D200-ALLOCATE-TARGET-RTN.
033700*-----------------------------------------------------------------*
033800     PERFORM D300-POST-ONE-DEPOSIT-RTN
033900        THRU D399-POST-ONE-DEPOSIT-EX.
034000*=================================================================*
034100 D299-ALLOCATE-TARGET-EX.
034200*=================================================================*
034300     EXIT.
034400*-----------------------------------------------------------------*
034500*    D300-POST-ONE-DEPOSIT-RTN - STATUS-SKIP THEN CALL TRNCORE
034600*-----------------------------------------------------------------*
034700 D300-POST-ONE-DEPOSIT-RTN.
034800     CALL "ACCTLKP" USING WS-C-MEMBER-KEY
034900                          WS-C-MEMBER-FOUND-SW
035000                          WS-C-MEMBER-ACCOUNT.
035100
035200     IF NOT WS-C-MEMBER-FOUND
035300         ADD 1 TO WS-N-MEMBERS-SKIPPED
035400         GO TO D399-POST-ONE-DEPOSIT-EX
035500     END-IF.
035600
035700     IF ACCT-STATUS-CLOSED OF WS-C-MEMBER-ACCOUNT
035800        OR ACCT-STATUS-SUSPENDED OF WS-C-MEMBER-ACCOUNT
035900         ADD 1 TO WS-N-MEMBERS-SKIPPED
036000         GO TO D399-POST-ONE-DEPOSIT-EX
036100     END-IF.
036200
036300     MOVE SPACES              TO WK-C-TRNLNK-INPUT.
036400     SET WK-C-TRNLNK-TYPE-DEPOSIT TO TRUE.
036500     MOVE SPACES              TO WK-C-TRNLNK-FROM-ACCT-ID.
036600     MOVE WS-C-MEMBER-KEY     TO WK-C-TRNLNK-TO-ACCT-ID.
036700     MOVE WS-N-SPLIT-AMOUNT   TO WK-C-TRNLNK-AMOUNT.
036800     MOVE "N"                 TO WK-C-TRNLNK-EXTERNAL-FLAG.
036900     MOVE SPACES              TO WK-C-TRNLNK-EXTERNAL-ID.
037000     MOVE SPACES              TO WK-C-TRNLNK-GATEWAY-METHOD.
037100     MOVE SPACES              TO WK-C-TRNLNK-OUTPUT.
037200
037300     CALL "TRNCORE" USING WK-C-TRNLNK.
037400
037500     IF WK-C-TRNLNK-RESULT = "EXECUTED"
037600         ADD 1 TO WS-N-MEMBERS-SUCCEEDED
037700     ELSE
037800         ADD 1 TO WS-N-MEMBERS-FAILED
037900     END-IF.
038000*=================================================================*
038100 D399-POST-ONE-DEPOSIT-EX.
038200*=================================================================*
038300     EXIT.
038400*-----------------------------------------------------------------*
038500 Y900-ABNORMAL-TERMINATION.
038600*-----------------------------------------------------------------*
038700     PERFORM Z000-END-PROGRAM-ROUTINE
038800        THRU Z999-END-PROGRAM-ROUTINE-EX.
038900     STOP RUN.
039000
039100 Z000-END-PROGRAM-ROUTINE.
039200     CLOSE GRP-DEPOSIT-REQUEST.
039300
039400 Z999-END-PROGRAM-ROUTINE-EX.
039500     EXIT.
039600
039700*****************************************************************
039800************** END OF PROGRAM SOURCE -  GRPDALC ******************
039900*****************************************************************

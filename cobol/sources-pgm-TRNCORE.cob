000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     TRNCORE.
000500 AUTHOR.         DARLENE W KOVAC.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 AUG 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE COMMON MODULE THAT VALIDATES, APPROVES
001300*              AND POSTS ONE TRANSACTION REQUEST.  EVERY BATCH
001400*              DRIVER IN THE LEDGER ENGINE (TRNPOST, GRPDALC,
001500*              GRPWALC, INTACRU) CALLS THIS ROUTINE ONCE PER
001600*              REQUEST SO THE VALIDATE/APPROVE/POST/AUDIT CHAIN
001700*              ONLY LIVES IN ONE PLACE.
001800*
001900*              CHAIN:
002000*                200-VALIDATE-RTN        SOURCE BALANCE CHECK
002100*                300-AUTO-APPROVE-RTN    AUTO-APPROVE <= $500
002200*                400-MANAGER-APPROVE-RTN MANAGER-APPROVE <= $2000
002300*                500-POST-RTN            APPLIES THE POSTING RULE
002400*                600-WRITE-AUDIT-RTN     ONE AUDIT-OUT ROW, ALWAYS
002500*              AN EXTERNAL-FLAGGED REQUEST OVER $10,000.00 SKIPS
002600*              THE CHAIN ENTIRELY AND IS ROUTED TO 700-GATEWAY-RTN
002700*              WHICH CALLS TRNXPAY INSTEAD.
002800*
002900*=================================================================
003000*
003100* HISTORY OF MODIFICATION:
003200*
003300*=================================================================
003400* MOD.#   INIT   DATE        DESCRIPTION
003500* ------  -----  ----------  ----------------------------------
003600* INIT01  DWK    1994-08-02  INITIAL VERSION - LIFTED OUT OF
003700*                            TRNPOST SO GROUP ALLOCATION COULD
003800*                            CALL THE SAME CHAIN
003900* TRN08   DWK    1995-02-19  ADDED TRANSFER POSTING (530) -
004000*                            PREVIOUSLY TRNPOST DID THE TWO LEGS
004100*                            ITSELF AND COULD LEAVE THEM OUT OF
004200*                            STEP ON AN ABEND MID-TRANSFER
004300* TRN11   CJM    1999-01-12  Y2K REVIEW - WK-C-RUN-DATE NOW
004400*                            CCYYMMDD VIA BNKCMWS, AUD-TIMESTAMP
004500*                            BUILD UPDATED TO MATCH
004600* TRN15   PLR    2001-06-22  ADDED 700-GATEWAY-RTN / TRNXPAY CALL
004700*                            AND THE REFUND-ON-FAILURE PATH
004800* TRN19   PLR    2002-01-16  REFUND FAILURE NOW WRITES
004900*                            REFUND_FAILED INSTEAD OF FALLING
005000*                            THROUGH TO EXTERNAL_FAILED TWICE
005100*                            (REQUEST #3311)
005200* TRN26   GKM    2006-08-14  ADDED 550-INSURANCE-COVER-RTN - ONE
005300*                            RETRY OF A WITHDRAW REJECTED FOR
005400*                            INSUFFICIENT FUNDS ONLY, UP TO THE
005500*                            POLICY COVER LIMIT
005510* TRN35   TNG    2012-02-22  AUDIT FINDING 4420 - 600-WRITE-AUDIT
005520*                            NOW SETS AUD-PRIMARY-SW.  THE REFUND
005530*                            FOLLOW-UP ROW WRITTEN AFTER AN
005540*                            EXTERNAL_FAILED IS FLAGGED AS A
005550*                            FOLLOW-UP, NOT A NEW TRANSACTION, SO
005560*                            RPTAUDT CAN TELL AUDIT-ENTRY COUNT
005570*                            APART FROM TRANSACTION COUNT
005580* TRN37   TNG    2012-02-24  AUDIT FINDING 4422 - AUDIT-OUT FD
005585*                            SAID RECORD CONTAINS 122 WHILE
005590*                            RPTAUDT/RECOMND, THE TWO READERS,
005592*                            BOTH SAY 132 FOR THE SAME AUDREC
005594*                            LAYOUT.  FD CORRECTED TO 132 SO THE
005596*                            WRITER AND READERS AGREE
005600*=================================================================
005700         EJECT
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000*****************************************************************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT AUDIT-OUT ASSIGN TO AUDITOUT
006800            ORGANIZATION   IS SEQUENTIAL
006900            ACCESS MODE    IS SEQUENTIAL
007000            FILE STATUS    IS WK-C-FILE-STATUS.
007100*****************************************************************
007200 DATA DIVISION.
007300*****************************************************************
007400 FILE SECTION.
007500*****************************************************************
007600 FD  AUDIT-OUT
007700     LABEL RECORDS ARE OMITTED
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  FD-AUD-RECORD.
008000     COPY AUDREC.
008100
008200 WORKING-STORAGE SECTION.
008300*****************************************************************
008400 01  FILLER                      PIC X(24) VALUE
008500     "** PROGRAM TRNCORE **".
008600
008700     COPY BNKCMWS.
008800
008900*------------------ APPROVAL CHAIN WORK AREA --------------------*
009000 01  WS-C-CHAIN-STATUS-AREA.
009100     05  WS-C-CHAIN-STATUS          PIC X(01).
009200         88  WS-C-CHAIN-PENDING                VALUE "P".
009300         88  WS-C-CHAIN-APPROVED               VALUE "A".
009400         88  WS-C-CHAIN-REJECTED               VALUE "R".
009450     05  FILLER                PIC X(01) VALUE SPACE.
009500 01  WS-C-CHAIN-STATUS-ALT REDEFINES WS-C-CHAIN-STATUS-AREA.
009600*    BYTE ALIAS CARRIED FORWARD FROM THE PRE-1996 PROGRAM-TO-
009700*    PROGRAM COMMUNICATION AREA CONVENTION - NOT READ BY THIS
009800*    MODULE, KEPT SO A STORAGE DUMP STILL LINES UP COLUMN FOR
009900*    COLUMN WITH THE OLD TRNPOST-ONLY RELEASE.
010000     05  WS-C-CHAIN-STATUS-BYTE     PIC X(01).
010100
010200*------------------ WORKING COPIES OF ACCOUNTS -------------------*
010300 01  WS-C-FROM-ACCOUNT.
010400     COPY ACCTREC.
010500 01  WS-C-TO-ACCOUNT.
010600     COPY ACCTREC.
010700
010800*------------------ CALLED-ROUTINE PARAMETER AREA ----------------*
010900 01  WS-C-LKP-KEY                   PIC X(08).
011000 01  WS-C-LKP-FOUND-SW              PIC X(01) VALUE "N".
011100     88  WS-C-LKP-IS-FOUND                    VALUE "Y".
011200 01  WS-C-UPD-FOUND-SW              PIC X(01) VALUE "N".
011300     88  WS-C-UPD-IS-FOUND                    VALUE "Y".
011400
011500*------------------ POSTING WORK AREA -----------------------------*
011600 01  WS-N-NEW-BALANCE               PIC S9(9)V99 COMP-3.
011700 01  WS-C-POST-FAILED-SW            PIC X(01) VALUE "N".
011800     88  WS-C-POST-FAILED                     VALUE "Y".
011900 01  WS-C-INSUFFICIENT-SW           PIC X(01) VALUE "N".
012000     88  WS-C-INSUFFICIENT-FUNDS              VALUE "Y".
012100 01  WS-X-POST-NOTE                 PIC X(60) VALUE SPACES.
012200
012300*------------------ STATUS GATE WORK AREA -------------------------*
012400 01  WS-C-GATE-STATUS               PIC X(01).
012500     88  WS-C-GATE-ACTIVE                     VALUE "A".
012600 01  WS-C-GATE-RESULT-SW            PIC X(01) VALUE "N".
012700     88  WS-C-GATE-PASSED                     VALUE "Y".
012800
012900*------------------ INSURANCE DECORATOR WORK AREA -----------------*
013000 01  WS-N-INSURANCE-COVER-LIMIT     PIC S9(7)V99 COMP-3 VALUE
013100     250.00.
013200*                                SHOP-STANDARD POLICY COVER LIMIT
013300 01  WS-N-SHORTFALL-AREA.
013400     05  WS-N-SHORTFALL-AMT         PIC S9(9)V99 COMP-3.
013450     05  FILLER                PIC X(01) VALUE SPACE.
013500 01  WS-N-SHORTFALL-UNSIGNED REDEFINES WS-N-SHORTFALL-AREA.
013600     05  WS-N-SHORTFALL-ABS-AMT     PIC 9(9)V99 COMP-3.
013700 01  WS-N-COVER-AMT                 PIC S9(9)V99 COMP-3.
013800 01  WS-C-RETRIED-SW                PIC X(01) VALUE "N".
013900     88  WS-C-ALREADY-RETRIED                 VALUE "Y".
014000
014100*------------------ GATEWAY WORK AREA ------------------------------*
014200 01  WS-N-GATEWAY-AMOUNT            PIC S9(9)V99 COMP-3.
014300 01  WS-N-GATEWAY-AMOUNT-UNSIGNED REDEFINES WS-N-GATEWAY-AMOUNT.
014400     05  WS-N-GATEWAY-AMOUNT-ABS    PIC 9(9)V99 COMP-3.
014500 01  WS-C-GATEWAY-PASSED-SW         PIC X(01) VALUE "N".
014600     88  WS-C-GATEWAY-PASSED                  VALUE "Y".
014700 01  WS-C-REFUND-OK-SW              PIC X(01) VALUE "N".
014800     88  WS-C-REFUND-OK                        VALUE "Y".
014810*TRN35  TNG 2012-02-22 - AUDIT FINDING 4420 - MARKS THE REFUND
014820*                       FOLLOW-UP ROW IN 700-GATEWAY-RTN SO IT
014830*                       IS NOT DOUBLE-COUNTED AS A SECOND
014840*                       TRANSACTION BY RPTAUDT
014850 01  WS-C-AUDIT-FOLLOWUP-SW         PIC X(01) VALUE "N".
014860     88  WS-C-AUDIT-IS-FOLLOWUP               VALUE "Y".
014900
015000*------------------ TIMESTAMP BUILD AREA ---------------------------*
015100 01  WS-C-TIMESTAMP-BUILD.
015200     05  WS-C-TS-CCYY                PIC 9(04).
015300     05  FILLER                      PIC X(01) VALUE "-".
015400     05  WS-C-TS-MM                  PIC 9(02).
015500     05  FILLER                      PIC X(01) VALUE "-".
015600     05  WS-C-TS-DD                  PIC 9(02).
015700     05  FILLER                      PIC X(01) VALUE "T".
015800     05  WS-C-TS-TIME                PIC 9(08).
015900     05  FILLER                      PIC X(09) VALUE SPACES.
016000 01  WS-C-TIMESTAMP-FLAT REDEFINES WS-C-TIMESTAMP-BUILD
016100                         PIC X(26).
016200
016300 77  WS-N-CALL-COUNT                PIC 9(07) COMP VALUE ZERO.
016400 77  WS-C-SPARE-SW                  PIC X(01) VALUE "N".
016500
016600*****************************************************************
016700 LINKAGE SECTION.
016800*****************************************************************
016900     COPY TRNLNK.
017000         EJECT
017100*****************************************************************
017200 PROCEDURE DIVISION USING WK-C-TRNLNK.
017300*****************************************************************
017400 MAIN-MODULE.
017500     ADD 1                         TO WS-N-CALL-COUNT.
017600     ACCEPT WK-C-RUN-DATE          FROM DATE YYYYMMDD.
017700     ACCEPT WK-C-RUN-TIME          FROM TIME.
017800     PERFORM A000-PROCESS-CALLED-ROUTINE
017900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
018000     EXIT PROGRAM.
018100
018200*-----------------------------------------------------------------*
018300 A000-PROCESS-CALLED-ROUTINE.
018400*-----------------------------------------------------------------*
018500     INITIALIZE WK-C-TRNLNK-OUTPUT.
018600     SET WS-C-CHAIN-PENDING        TO TRUE.
018700     MOVE "N"                      TO WS-C-POST-FAILED-SW.
018800     MOVE SPACES                   TO WS-X-POST-NOTE.
018900
019000     IF WK-C-TRNLNK-EXTERNAL-FLAG = "Y"
019100        AND WK-C-TRNLNK-AMOUNT > 10000.00
019200         PERFORM 700-GATEWAY-RTN THRU 700-GATEWAY-EX
019300         GO TO A099-PROCESS-CALLED-ROUTINE-EX
019400     END-IF.
019500
019600     PERFORM 200-VALIDATE-RTN THRU 200-VALIDATE-EX.
019700     IF WS-C-CHAIN-PENDING
019800         PERFORM 300-AUTO-APPROVE-RTN THRU 300-AUTO-APPROVE-EX
019900     END-IF.
020000
020100     IF WS-C-CHAIN-REJECTED
020200         MOVE "REJECTED"           TO WK-C-TRNLNK-RESULT
020300         PERFORM 600-WRITE-AUDIT-RTN THRU 600-WRITE-AUDIT-EX
020400         GO TO A099-PROCESS-CALLED-ROUTINE-EX
020500     END-IF.
020600
020700     PERFORM 500-POST-RTN THRU 500-POST-EX.
020800     PERFORM 600-WRITE-AUDIT-RTN THRU 600-WRITE-AUDIT-EX.
020900
021000*=================================================================*
021100 A099-PROCESS-CALLED-ROUTINE-EX.
021200*=================================================================*
021300     EXIT.
021400*-----------------------------------------------------------------*
021500*              200-VALIDATE-RTN - SOURCE BALANCE CHECK
021600*-----------------------------------------------------------------*
021700 200-VALIDATE-RTN.
021800     IF WK-C-TRNLNK-TYPE-WITHDRAW OR WK-C-TRNLNK-TYPE-TRANSFER
021900         MOVE WK-C-TRNLNK-FROM-ACCT-ID TO WS-C-LKP-KEY
022000         CALL "ACCTLKP" USING WS-C-LKP-KEY
022100                              WS-C-LKP-FOUND-SW
022200                              WS-C-FROM-ACCOUNT
022300         IF NOT WS-C-LKP-IS-FOUND
022400             SET WS-C-CHAIN-REJECTED  TO TRUE
022500             MOVE "SOURCE ACCOUNT NOT FOUND" TO WK-C-TRNLNK-NOTE
022600         ELSE
022700             IF ACCT-BALANCE OF WS-C-FROM-ACCOUNT
022800                < WK-C-TRNLNK-AMOUNT
022900                 SET WS-C-CHAIN-REJECTED TO TRUE
023000                 MOVE "SOURCE BALANCE BELOW REQUESTED AMOUNT"
023100                     TO WK-C-TRNLNK-NOTE
023200             END-IF
023300         END-IF
023400     END-IF.
023500*=================================================================*
023600 200-VALIDATE-EX.
023700*=================================================================*
023800     EXIT.
023900*-----------------------------------------------------------------*
024000*         300/400 - AUTO-APPROVE / MANAGER-APPROVE CHAIN
024100*-----------------------------------------------------------------*
024200 300-AUTO-APPROVE-RTN.
024300     IF WK-C-TRNLNK-AMOUNT <= 500.00
024400         SET WS-C-CHAIN-APPROVED   TO TRUE
024500     ELSE
024600         PERFORM 400-MANAGER-APPROVE-RTN
024700            THRU 400-MANAGER-APPROVE-EX
024800     END-IF.
024900*=================================================================*
025000 300-AUTO-APPROVE-EX.
025100*=================================================================*
025200     EXIT.
025300*-----------------------------------------------------------------*
025400 400-MANAGER-APPROVE-RTN.
025500*-----------------------------------------------------------------*
025600     IF WK-C-TRNLNK-AMOUNT <= 2000.00
025700         SET WS-C-CHAIN-APPROVED   TO TRUE
025800     ELSE
025900         SET WS-C-CHAIN-REJECTED   TO TRUE
026000         MOVE "AMOUNT EXCEEDS MANAGER APPROVAL CEILING"
026100             TO WK-C-TRNLNK-NOTE
026200     END-IF.
026300*=================================================================*
026400 400-MANAGER-APPROVE-EX.
026500*=================================================================*
026600     EXIT.
026700*-----------------------------------------------------------------*
026800*              500-POST-RTN - APPLY THE POSTING RULE
026900*-----------------------------------------------------------------*
027000 500-POST-RTN.
027100     EVALUATE TRUE
027200         WHEN WK-C-TRNLNK-TYPE-DEPOSIT
027300             PERFORM 510-POST-DEPOSIT-RTN THRU 510-POST-DEPOSIT-EX
027400         WHEN WK-C-TRNLNK-TYPE-WITHDRAW
027500             PERFORM 520-POST-WITHDRAW-RTN
027600                THRU 520-POST-WITHDRAW-EX
027700         WHEN WK-C-TRNLNK-TYPE-TRANSFER
027800             PERFORM 530-POST-TRANSFER-RTN
027900                THRU 530-POST-TRANSFER-EX
028000     END-EVALUATE.
028100
028200     IF WS-C-POST-FAILED
028300         MOVE "FAILED"             TO WK-C-TRNLNK-RESULT
028400         MOVE WS-X-POST-NOTE       TO WK-C-TRNLNK-NOTE
028500     ELSE
028600         MOVE "EXECUTED"           TO WK-C-TRNLNK-RESULT
028700     END-IF.
028800*=================================================================*
028900 500-POST-EX.
029000*=================================================================*
029100     EXIT.
029200*-----------------------------------------------------------------*
029300*              510-POST-DEPOSIT-RTN
029400*-----------------------------------------------------------------*
029500 510-POST-DEPOSIT-RTN.
029600     MOVE WK-C-TRNLNK-TO-ACCT-ID   TO WS-C-LKP-KEY.
029700     CALL "ACCTLKP" USING WS-C-LKP-KEY
029800                          WS-C-LKP-FOUND-SW
029900                          WS-C-TO-ACCOUNT.
030000     IF NOT WS-C-LKP-IS-FOUND
030100         SET WS-C-POST-FAILED      TO TRUE
030200         MOVE "DESTINATION ACCOUNT NOT FOUND" TO WS-X-POST-NOTE
030300         GO TO 510-POST-DEPOSIT-EX
030400     END-IF.
030500
030600     MOVE ACCT-STATUS OF WS-C-TO-ACCOUNT TO WS-C-GATE-STATUS.
030700     PERFORM 560-STATUS-GATE-RTN THRU 560-STATUS-GATE-EX.
030800     IF NOT WS-C-GATE-PASSED
030900         SET WS-C-POST-FAILED      TO TRUE
031000         MOVE "ACCOUNT STATUS BLOCKS DEPOSIT" TO WS-X-POST-NOTE
031100         GO TO 510-POST-DEPOSIT-EX
031200     END-IF.
031300
031400     IF WK-C-TRNLNK-AMOUNT NOT > ZERO
031500         SET WS-C-POST-FAILED      TO TRUE
031600         MOVE "DEPOSIT AMOUNT MUST BE GREATER THAN ZERO"
031700             TO WS-X-POST-NOTE
031800         GO TO 510-POST-DEPOSIT-EX
031900     END-IF.
032000
032100     IF ACCT-TYPE-LOAN OF WS-C-TO-ACCOUNT
032200         COMPUTE WS-N-NEW-BALANCE =
032300             ACCT-BALANCE OF WS-C-TO-ACCOUNT - WK-C-TRNLNK-AMOUNT
032400     ELSE
032500         COMPUTE WS-N-NEW-BALANCE =
032600             ACCT-BALANCE OF WS-C-TO-ACCOUNT + WK-C-TRNLNK-AMOUNT
032700     END-IF.
032800     MOVE WS-N-NEW-BALANCE TO ACCT-BALANCE OF WS-C-TO-ACCOUNT.
032900
033000     CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-TO-ACCOUNT.
033100     IF NOT WS-C-UPD-IS-FOUND
033200         SET WS-C-POST-FAILED      TO TRUE
033300         MOVE "DESTINATION ACCOUNT DISAPPEARED ON REWRITE"
033400             TO WS-X-POST-NOTE
033500     END-IF.
033600*=================================================================*
033700 510-POST-DEPOSIT-EX.
033800*=================================================================*
033900     EXIT.
034000*-----------------------------------------------------------------*
034100*              520/521 - POST-WITHDRAW, WITH ONE INSURANCE RETRY
034200*-----------------------------------------------------------------*
034300 520-POST-WITHDRAW-RTN.
034400     MOVE "N"                      TO WS-C-RETRIED-SW.
034500     PERFORM 521-APPLY-WITHDRAW-RTN THRU 521-APPLY-WITHDRAW-EX.
034600
034700     IF WS-C-INSUFFICIENT-FUNDS AND NOT WS-C-ALREADY-RETRIED
034800         PERFORM 550-INSURANCE-COVER-RTN
034900            THRU 550-INSURANCE-COVER-EX
035000         IF NOT WS-C-POST-FAILED
035100             MOVE "N"              TO WS-C-INSUFFICIENT-SW
035200             SET WS-C-ALREADY-RETRIED TO TRUE
035300             PERFORM 521-APPLY-WITHDRAW-RTN
035400                THRU 521-APPLY-WITHDRAW-EX
035500         END-IF
035600     END-IF.
035700*=================================================================*
035800 520-POST-WITHDRAW-EX.
035900*=================================================================*
036000     EXIT.
036100*-----------------------------------------------------------------*
036200 521-APPLY-WITHDRAW-RTN.
036300*-----------------------------------------------------------------*
036400     MOVE "N"                      TO WS-C-INSUFFICIENT-SW.
036500     MOVE ACCT-STATUS OF WS-C-FROM-ACCOUNT TO WS-C-GATE-STATUS.
036600     PERFORM 560-STATUS-GATE-RTN THRU 560-STATUS-GATE-EX.
036700     IF NOT WS-C-GATE-PASSED
036800         SET WS-C-POST-FAILED      TO TRUE
036900         MOVE "ACCOUNT STATUS BLOCKS WITHDRAW" TO WS-X-POST-NOTE
037000         GO TO 521-APPLY-WITHDRAW-EX
037100     END-IF.
037200
037300     IF WK-C-TRNLNK-AMOUNT NOT > ZERO
037400         SET WS-C-POST-FAILED      TO TRUE
037500         MOVE "WITHDRAW AMOUNT MUST BE GREATER THAN ZERO"
037600             TO WS-X-POST-NOTE
037700         GO TO 521-APPLY-WITHDRAW-EX
037800     END-IF.
037900
038000     EVALUATE TRUE
038100         WHEN ACCT-TYPE-LOAN OF WS-C-FROM-ACCOUNT
038200             SET WS-C-POST-FAILED  TO TRUE
038300             MOVE "LOAN ACCOUNTS DO NOT SUPPORT WITHDRAW"
038400                 TO WS-X-POST-NOTE
038500         WHEN ACCT-TYPE-CHECKING OF WS-C-FROM-ACCOUNT
038600             COMPUTE WS-N-NEW-BALANCE =
038700                 ACCT-BALANCE OF WS-C-FROM-ACCOUNT
038800                 - WK-C-TRNLNK-AMOUNT
038900             IF WS-N-NEW-BALANCE <
039000                ACCT-OVERDRAFT-LIMIT OF WS-C-FROM-ACCOUNT
039100                 SET WS-C-POST-FAILED TO TRUE
039200                 SET WS-C-INSUFFICIENT-FUNDS TO TRUE
039300                 MOVE "WITHDRAW EXCEEDS OVERDRAFT LIMIT"
039400                     TO WS-X-POST-NOTE
039500             ELSE
039600                 MOVE WS-N-NEW-BALANCE
039700                     TO ACCT-BALANCE OF WS-C-FROM-ACCOUNT
039800             END-IF
039900         WHEN OTHER
040000*            SAVINGS AND INVESTMENT - NO OVERDRAFT ALLOWED
040100             IF WK-C-TRNLNK-AMOUNT
040200                > ACCT-BALANCE OF WS-C-FROM-ACCOUNT
040300                 SET WS-C-POST-FAILED TO TRUE
040400                 SET WS-C-INSUFFICIENT-FUNDS TO TRUE
040500                 MOVE "WITHDRAW EXCEEDS AVAILABLE BALANCE"
040600                     TO WS-X-POST-NOTE
040700             ELSE
040800                 COMPUTE WS-N-NEW-BALANCE =
040900                     ACCT-BALANCE OF WS-C-FROM-ACCOUNT
041000                     - WK-C-TRNLNK-AMOUNT
041100                 MOVE WS-N-NEW-BALANCE
041200                     TO ACCT-BALANCE OF WS-C-FROM-ACCOUNT
041300             END-IF
041400     END-EVALUATE.
041500
041600     IF NOT WS-C-POST-FAILED
041700         CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-FROM-ACCOUNT
041800         IF NOT WS-C-UPD-IS-FOUND
041900             SET WS-C-POST-FAILED  TO TRUE
042000             MOVE "SOURCE ACCOUNT DISAPPEARED ON REWRITE"
042100                 TO WS-X-POST-NOTE
042200         END-IF
042300     END-IF.
042400*=================================================================*
042500 521-APPLY-WITHDRAW-EX.
042600*=================================================================*
042700     EXIT.
042800*-----------------------------------------------------------------*
042900*              530/540 - POST-TRANSFER, WITH DEBIT REVERSAL
043000*-----------------------------------------------------------------*
043100 530-POST-TRANSFER-RTN.
043200     MOVE "N"                      TO WS-C-RETRIED-SW.
043300     PERFORM 521-APPLY-WITHDRAW-RTN THRU 521-APPLY-WITHDRAW-EX.
043400
043500     IF WS-C-INSUFFICIENT-FUNDS AND NOT WS-C-ALREADY-RETRIED
043600         PERFORM 550-INSURANCE-COVER-RTN
043700            THRU 550-INSURANCE-COVER-EX
043800         IF NOT WS-C-POST-FAILED
043900             MOVE "N"              TO WS-C-INSUFFICIENT-SW
044000             SET WS-C-ALREADY-RETRIED TO TRUE
044100             PERFORM 521-APPLY-WITHDRAW-RTN
044200                THRU 521-APPLY-WITHDRAW-EX
044300         END-IF
044400     END-IF.
044500
044600     IF WS-C-POST-FAILED
044700         GO TO 530-POST-TRANSFER-EX
044800     END-IF.
044900
045000*    DEBIT LEG POSTED - NOW POST THE CREDIT LEG TO THE DESTINATION
045100     MOVE WK-C-TRNLNK-TO-ACCT-ID   TO WS-C-LKP-KEY.
045200     CALL "ACCTLKP" USING WS-C-LKP-KEY
045300                          WS-C-LKP-FOUND-SW
045400                          WS-C-TO-ACCOUNT.
045500     IF NOT WS-C-LKP-IS-FOUND
045600         PERFORM 540-REVERSE-DEBIT-RTN THRU 540-REVERSE-DEBIT-EX
045700         SET WS-C-POST-FAILED      TO TRUE
045800         MOVE "DESTINATION ACCOUNT NOT FOUND - DEBIT REVERSED"
045900             TO WS-X-POST-NOTE
046000         GO TO 530-POST-TRANSFER-EX
046100     END-IF.
046200
046300     MOVE ACCT-STATUS OF WS-C-TO-ACCOUNT TO WS-C-GATE-STATUS.
046400     PERFORM 560-STATUS-GATE-RTN THRU 560-STATUS-GATE-EX.
046500     IF NOT WS-C-GATE-PASSED
046600         PERFORM 540-REVERSE-DEBIT-RTN THRU 540-REVERSE-DEBIT-EX
046700         SET WS-C-POST-FAILED      TO TRUE
046800         MOVE "DESTINATION STATUS BLOCKS TRANSFER - REVERSED"
046900             TO WS-X-POST-NOTE
047000         GO TO 530-POST-TRANSFER-EX
047100     END-IF.
047200
047300     IF WK-C-TRNLNK-AMOUNT NOT > ZERO
047400         PERFORM 540-REVERSE-DEBIT-RTN THRU 540-REVERSE-DEBIT-EX
047500         SET WS-C-POST-FAILED      TO TRUE
047600         MOVE "TRANSFER AMOUNT MUST BE GREATER THAN ZERO -"
047700             TO WS-X-POST-NOTE
047800         GO TO 530-POST-TRANSFER-EX
047900     END-IF.
048000
048100     IF ACCT-TYPE-LOAN OF WS-C-TO-ACCOUNT
048200         COMPUTE WS-N-NEW-BALANCE =
048300             ACCT-BALANCE OF WS-C-TO-ACCOUNT - WK-C-TRNLNK-AMOUNT
048400     ELSE
048500         COMPUTE WS-N-NEW-BALANCE =
048600             ACCT-BALANCE OF WS-C-TO-ACCOUNT + WK-C-TRNLNK-AMOUNT
048700     END-IF.
048800     MOVE WS-N-NEW-BALANCE TO ACCT-BALANCE OF WS-C-TO-ACCOUNT.
048900
049000     CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-TO-ACCOUNT.
049100     IF NOT WS-C-UPD-IS-FOUND
049200         PERFORM 540-REVERSE-DEBIT-RTN THRU 540-REVERSE-DEBIT-EX
049300         SET WS-C-POST-FAILED      TO TRUE
049400         MOVE "DESTINATION REWRITE FAILED - DEBIT REVERSED"
049500             TO WS-X-POST-NOTE
049600     END-IF.
049700*=================================================================*
049800 530-POST-TRANSFER-EX.
049900*=================================================================*
050000     EXIT.
050100*-----------------------------------------------------------------*
050200 540-REVERSE-DEBIT-RTN.
050300*-----------------------------------------------------------------*
050400*    CREDITS THE SOURCE ACCOUNT BACK THE DEBITED AMOUNT WHEN THE
050500*    CREDIT LEG OF A TRANSFER CANNOT BE COMPLETED.
050600     ADD WK-C-TRNLNK-AMOUNT TO ACCT-BALANCE OF WS-C-FROM-ACCOUNT.
050700     CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-FROM-ACCOUNT.
050800*=================================================================*
050900 540-REVERSE-DEBIT-EX.
051000*=================================================================*
051100     EXIT.
051200*-----------------------------------------------------------------*
051300*              550-INSURANCE-COVER-RTN
051400*-----------------------------------------------------------------*
051500 550-INSURANCE-COVER-RTN.
051600     IF ACCT-TYPE-CHECKING OF WS-C-FROM-ACCOUNT
051700         COMPUTE WS-N-SHORTFALL-AMT =
051800             ACCT-OVERDRAFT-LIMIT OF WS-C-FROM-ACCOUNT
051900             - ACCT-BALANCE OF WS-C-FROM-ACCOUNT
052000             + WK-C-TRNLNK-AMOUNT
052100     ELSE
052200         COMPUTE WS-N-SHORTFALL-AMT =
052300             WK-C-TRNLNK-AMOUNT
052400             - ACCT-BALANCE OF WS-C-FROM-ACCOUNT
052500     END-IF.
052600
052700     IF WS-N-SHORTFALL-AMT > WS-N-INSURANCE-COVER-LIMIT
052800         MOVE WS-N-INSURANCE-COVER-LIMIT TO WS-N-COVER-AMT
052900     ELSE
053000         MOVE WS-N-SHORTFALL-AMT   TO WS-N-COVER-AMT
053100     END-IF.
053200
053300     ADD WS-N-COVER-AMT TO ACCT-BALANCE OF WS-C-FROM-ACCOUNT.
053400     CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-FROM-ACCOUNT.
053500     IF NOT WS-C-UPD-IS-FOUND
053600         SET WS-C-POST-FAILED      TO TRUE
053700         MOVE "INSURANCE COVER REWRITE FAILED" TO WS-X-POST-NOTE
053800     ELSE
053900         MOVE "N"                  TO WS-C-POST-FAILED-SW
054000     END-IF.
054100*=================================================================*
054200 550-INSURANCE-COVER-EX.
054300*=================================================================*
054400     EXIT.
054500*-----------------------------------------------------------------*
054600*              560-STATUS-GATE-RTN - ACTIVE-ONLY GATE
054700*-----------------------------------------------------------------*
054800 560-STATUS-GATE-RTN.
054900     MOVE "N"                      TO WS-C-GATE-RESULT-SW.
055000     IF WS-C-GATE-ACTIVE
055100         MOVE "Y"                  TO WS-C-GATE-RESULT-SW
055200     END-IF.
055300*=================================================================*
055400 560-STATUS-GATE-EX.
055500*=================================================================*
055600     EXIT.
055700*-----------------------------------------------------------------*
055800*              600-WRITE-AUDIT-RTN - ONE ROW, ALWAYS
055900*-----------------------------------------------------------------*
056000 600-WRITE-AUDIT-RTN.
056100     MOVE WK-C-RUN-CCYY            TO WS-C-TS-CCYY.
056200     MOVE WK-C-RUN-MM              TO WS-C-TS-MM.
056300     MOVE WK-C-RUN-DD              TO WS-C-TS-DD.
056400     MOVE WK-C-RUN-TIME            TO WS-C-TS-TIME.
056500
056600     OPEN EXTEND AUDIT-OUT.
056700     IF NOT WK-C-SUCCESSFUL
056800         DISPLAY "TRNCORE - OPEN FILE ERROR - AUDIT-OUT"
056900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
057000         GO TO Y900-ABNORMAL-TERMINATION
057100     END-IF.
057200
057300     INITIALIZE FD-AUD-RECORD.
057400     MOVE WS-C-TIMESTAMP-FLAT      TO AUD-TIMESTAMP.
057500     MOVE WK-C-TRNLNK-RESULT       TO AUD-STATUS.
057600     MOVE WK-C-TRNLNK-FROM-ACCT-ID TO AUD-FROM-ACCT-ID.
057700     MOVE WK-C-TRNLNK-TO-ACCT-ID   TO AUD-TO-ACCT-ID.
057800     MOVE WK-C-TRNLNK-AMOUNT       TO AUD-AMOUNT.
057900     MOVE WK-C-TRNLNK-NOTE         TO AUD-NOTE.
057910     IF WS-C-AUDIT-IS-FOLLOWUP
057920         SET AUD-IS-FOLLOWUP       TO TRUE
057930     ELSE
057940         SET AUD-IS-PRIMARY        TO TRUE
057950     END-IF.
058000
058100     WRITE FD-AUD-RECORD.
058200     IF NOT WK-C-SUCCESSFUL
058300         DISPLAY "TRNCORE - WRITE ERROR - AUDIT-OUT"
058400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058500     END-IF.
058600
058700     CLOSE AUDIT-OUT.
058800*=================================================================*
058900 600-WRITE-AUDIT-EX.
059000*=================================================================*
059100     EXIT.
059200*-----------------------------------------------------------------*
059300*              700-GATEWAY-RTN - EXTERNAL SCREENING
059400*-----------------------------------------------------------------*
059500 700-GATEWAY-RTN.
059600     MOVE "N"                      TO WS-C-GATEWAY-PASSED-SW.
059610     MOVE "N"                      TO WS-C-AUDIT-FOLLOWUP-SW.
059700     MOVE WK-C-TRNLNK-AMOUNT       TO WS-N-GATEWAY-AMOUNT.
059800     CALL "TRNXPAY" USING WK-C-TRNLNK-GATEWAY-METHOD
059900                          WK-C-TRNLNK-EXTERNAL-ID
060000                          WS-N-GATEWAY-AMOUNT
060100                          WS-C-GATEWAY-PASSED-SW.
060200
060300     IF WS-C-GATEWAY-PASSED
060400         MOVE "EXTERNAL_EXECUTED"  TO WK-C-TRNLNK-RESULT
060500         MOVE "GATEWAY ACCEPTED THE REQUEST" TO WK-C-TRNLNK-NOTE
060600         PERFORM 600-WRITE-AUDIT-RTN THRU 600-WRITE-AUDIT-EX
060700         GO TO 700-GATEWAY-EX
060800     END-IF.
060900
061000     MOVE "EXTERNAL_FAILED"        TO WK-C-TRNLNK-RESULT.
061100     MOVE "GATEWAY DECLINED OR RAISED AN ERROR"
061200         TO WK-C-TRNLNK-NOTE.
061300     PERFORM 600-WRITE-AUDIT-RTN THRU 600-WRITE-AUDIT-EX.
061310     MOVE "Y"                      TO WS-C-AUDIT-FOLLOWUP-SW.
061400
061500*    ATTEMPT TO REFUND THE SOURCE ACCOUNT THE FULL AMOUNT
061600     MOVE WK-C-TRNLNK-FROM-ACCT-ID TO WS-C-LKP-KEY.
061700     CALL "ACCTLKP" USING WS-C-LKP-KEY
061800                          WS-C-LKP-FOUND-SW
061900                          WS-C-FROM-ACCOUNT.
062000     MOVE "N"                      TO WS-C-REFUND-OK-SW.
062100     IF WS-C-LKP-IS-FOUND
062200         ADD WK-C-TRNLNK-AMOUNT TO ACCT-BALANCE OF
062300             WS-C-FROM-ACCOUNT
062400         CALL "ACCTUPD" USING WS-C-UPD-FOUND-SW WS-C-FROM-ACCOUNT
062500         IF WS-C-UPD-IS-FOUND
062600             SET WS-C-REFUND-OK   TO TRUE
062700         END-IF
062800     END-IF.
062900
063000     IF WS-C-REFUND-OK
063100         MOVE "REFUNDED_AFTER_FAILURE" TO WK-C-TRNLNK-RESULT
063200         MOVE "SOURCE ACCOUNT CREDITED BACK AFTER GATEWAY"
063300             TO WK-C-TRNLNK-NOTE
063400     ELSE
063500         MOVE "REFUND_FAILED"      TO WK-C-TRNLNK-RESULT
063600         MOVE "COULD NOT LOCATE OR REWRITE SOURCE FOR REFUND"
063700             TO WK-C-TRNLNK-NOTE
063800     END-IF.
063900     PERFORM 600-WRITE-AUDIT-RTN THRU 600-WRITE-AUDIT-EX.
064000*=================================================================*
064100 700-GATEWAY-EX.
064200*=================================================================*
064300     EXIT.
064400*-----------------------------------------------------------------*
064500*                   PROGRAM SUBROUTINE
064600*-----------------------------------------------------------------*
064700 Y900-ABNORMAL-TERMINATION.
064800     DISPLAY "TRNCORE - ABNORMAL TERMINATION ON AUDIT-OUT".
064900     EXIT PROGRAM.
065000
065100*****************************************************************
065200************** END OF PROGRAM SOURCE -  TRNCORE ******************
065300*****************************************************************

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     INTCALC.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 FEB 1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : CALLED ROUTINE THAT COMPUTES ONE INTEREST AMOUNT
001300*              FOR INTACRU'S ACCRUAL RUN.  NO FILES ARE OPENED -
001400*              ALL INPUT COMES IN ON THE LINKAGE RECORD.
001500*
001600*              METHOD "S" - SIMPLE   - PRINCIPAL * RATE / 100,
001700*                           ONE PERIOD
001800*              METHOD "C" - COMPOUND - PRINCIPAL GROWN BY RATE
001900*                           ONCE PER PERIOD FOR LK-N-PERIODS
002000*                           PERIODS, INTEREST IS THE GROWTH
002100*
002200*              RESULT IS ALWAYS ROUNDED TO THE NEAREST CENT.
002300*
002400*=================================================================
002500*
002600* HISTORY OF MODIFICATION:
002700*
002800*=================================================================
002900* MOD.#   INIT   DATE        DESCRIPTION
003000* ------  -----  ----------  ----------------------------------
003100* INIT01  DWL    1987-02-19  INITIAL VERSION - SIMPLE INTEREST
003200*                            ONLY
003300* ITC07   DWL    1987-09-03  ADDED COMPOUND METHOD FOR THE LOAN
003400*                            PORTFOLIO RE-PRICING RUN
003500* ITC09   CJM    1999-01-12  Y2K REVIEW - NO DATE FIELDS ON THE
003510*                            LINKAGE RECORD, NO CHANGE REQUIRED
003520* ITC12   GKM    2009-06-21  NEGATIVE RATE NOW REJECTED (RETURNS
003600*                            ZERO INTEREST) RATHER THAN COMPOUND
003700*                            SHRINKING THE PRINCIPAL
003800*=================================================================
003900         EJECT
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*****************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004700*****************************************************************
004800 DATA DIVISION.
004900*****************************************************************
005000 WORKING-STORAGE SECTION.
005100*****************************************************************
005200 01  FILLER                      PIC X(24) VALUE
005300     "** PROGRAM INTCALC **".
005400
005500*------------------- METHOD SWITCH BYTE ALIAS ---------------------*
005600 01  WS-C-METHOD-AREA.
005700     05  WS-C-METHOD-HOLD           PIC X(01).
005750     05  FILLER                PIC X(01) VALUE SPACE.
005800 01  WS-C-METHOD-ALT REDEFINES WS-C-METHOD-AREA.
005900     05  WS-C-METHOD-HOLD-NUM       PIC 9(01).
006000
006100*------------------- COMPOUND GROWTH WORK AREA --------------------*
006200 01  WS-C-WORK-PRINCIPAL-AREA.
006300     05  WS-N-WORK-PRINCIPAL        PIC S9(9)V9(4) COMP-3.
006350     05  FILLER                PIC X(01) VALUE SPACE.
006400 01  WS-C-WORK-PRINCIPAL-ALT REDEFINES WS-C-WORK-PRINCIPAL-AREA.
006500     05  WS-N-WORK-PRINCIPAL-UNSGN  PIC 9(9)V9(4) COMP-3.
006600
006700 01  WS-N-INTEREST-RAW-AREA.
006800     05  WS-N-INTEREST-RAW          PIC S9(9)V99 COMP-3.
006850     05  FILLER                PIC X(01) VALUE SPACE.
006900 01  WS-N-INTEREST-UNSIGNED REDEFINES WS-N-INTEREST-RAW-AREA.
007000     05  WS-N-INTEREST-RAW-UNSGN    PIC 9(9)V99 COMP-3.
007100
007200 01  WS-N-RATE-DECIMAL              PIC S9(1)V9(6) COMP-3.
007300 01  WS-N-PERIOD-CTR                PIC 9(03) COMP VALUE ZERO.
007400
007500*****************************************************************
007600 LINKAGE SECTION.
007700*****************************************************************
007800 01  LK-C-METHOD                    PIC X(01).
007900     88  LK-C-METHOD-SIMPLE                   VALUE "S".
008000     88  LK-C-METHOD-COMPOUND                 VALUE "C".
008100 01  LK-N-PRINCIPAL                 PIC S9(9)V99 COMP-3.
008200 01  LK-N-RATE                      PIC S9(3)V99 COMP-3.
008300 01  LK-N-PERIODS                   PIC 9(03) COMP.
008400 01  LK-N-INTEREST-AMOUNT           PIC S9(9)V99 COMP-3.
008500         EJECT
008600*****************************************************************
008700 PROCEDURE DIVISION USING LK-C-METHOD
008800                          LK-N-PRINCIPAL
008900                          LK-N-RATE
009000                          LK-N-PERIODS
009100                          LK-N-INTEREST-AMOUNT.
009200*****************************************************************
009300 MAIN-MODULE.
009400     MOVE ZERO                     TO LK-N-INTEREST-AMOUNT.
009500     PERFORM A000-COMPUTE-INTEREST
009600        THRU A099-COMPUTE-INTEREST-EX.
009700     EXIT PROGRAM.
009800
009900*-----------------------------------------------------------------*
010000 A000-COMPUTE-INTEREST.
010100*-----------------------------------------------------------------*
010200     IF LK-N-RATE NOT > ZERO
010300         GO TO A099-COMPUTE-INTEREST-EX
010400     END-IF.
010500
010600     EVALUATE TRUE
010700         WHEN LK-C-METHOD-SIMPLE
010800             PERFORM 300-COMPUTE-SIMPLE-RTN
010900                THRU 300-COMPUTE-SIMPLE-EX
011000         WHEN LK-C-METHOD-COMPOUND
011100             PERFORM 400-COMPUTE-COMPOUND-RTN
011200                THRU 400-COMPUTE-COMPOUND-EX
011300     END-EVALUATE.
011400
011500     MOVE WS-N-INTEREST-RAW        TO LK-N-INTEREST-AMOUNT.
011600*=================================================================*
011700 A099-COMPUTE-INTEREST-EX.
011800*=================================================================*
011900     EXIT.
012000*-----------------------------------------------------------------*
012100*    300-COMPUTE-SIMPLE-RTN - PRINCIPAL * RATE / 100, ONE PERIOD
012200*-----------------------------------------------------------------*
012300 300-COMPUTE-SIMPLE-RTN.
012400     COMPUTE WS-N-INTEREST-RAW ROUNDED =
012500         LK-N-PRINCIPAL * LK-N-RATE / 100.
012600*=================================================================*
012700 300-COMPUTE-SIMPLE-EX.
012800*=================================================================*
012900     EXIT.
013000*-----------------------------------------------------------------*
013100*    400-COMPUTE-COMPOUND-RTN - GROW PRINCIPAL LK-N-PERIODS TIMES
013200*-----------------------------------------------------------------*
013300 400-COMPUTE-COMPOUND-RTN.
013400     COMPUTE WS-N-RATE-DECIMAL ROUNDED = LK-N-RATE / 100.
013500     MOVE LK-N-PRINCIPAL           TO WS-N-WORK-PRINCIPAL.
013600
013700     IF LK-N-PERIODS > ZERO
013800         PERFORM 410-GROW-ONE-PERIOD-RTN
013900            VARYING WS-N-PERIOD-CTR FROM 1 BY 1
014000              UNTIL WS-N-PERIOD-CTR > LK-N-PERIODS
014100     END-IF.
014200
014300     COMPUTE WS-N-INTEREST-RAW ROUNDED =
014400         WS-N-WORK-PRINCIPAL - LK-N-PRINCIPAL.
014500*=================================================================*
014600 400-COMPUTE-COMPOUND-EX.
014700*=================================================================*
014800     EXIT.
014900*-----------------------------------------------------------------*
015000 410-GROW-ONE-PERIOD-RTN.
015100*-----------------------------------------------------------------*
015200     COMPUTE WS-N-WORK-PRINCIPAL ROUNDED =
015300         WS-N-WORK-PRINCIPAL * (1 + WS-N-RATE-DECIMAL).
015400*=================================================================*
015500 410-GROW-ONE-PERIOD-EX.
015600*=================================================================*
015700     EXIT.
015800
015900*****************************************************************
016000************** END OF PROGRAM SOURCE -  INTCALC ******************
016100*****************************************************************
